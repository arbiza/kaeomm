000010* ****************************************************************
000020*                                                                *
000030*         TRANSACTION CONSOLIDATION - LINK                      *
000040*              MARK RELATED RECORDS WITH A SHARED LINK ID        *
000050*                                                                *
000060* ****************************************************************
000070*
000080 IDENTIFICATION          DIVISION.
000090* ===============================
000100*
000110 PROGRAM-ID.    TC400.
000120 AUTHOR.        R J PARDOE.
000130 INSTALLATION.  APPLEWOOD COMPUTERS.
000140 DATE-WRITTEN.  02/09/1987.
000150 DATE-COMPILED.
000160 SECURITY.      COPYRIGHT (C) 1987-2026 AND LATER, VINCENT BRYAN
000170                COEN.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000180                LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000190* **
000200*     Remarks.          Marks two or more selected master rows
000210*                       as related by writing the same link id
000220*                       into all of them - the 16th field this
000230*                       suite carries on every master line
000240*                       alongside the fifteen the header names
000250*                       (WSTCTRN's own remark calls it internal
000260*                       only because it never joins the header
000270*                       line's column list; it is written to
000280*                       every data line TC400 touches, and
000290*                       every other program's raw-line-through
000300*                       habit on an untouched row - TC200's
000310*                       Save/merge chief among them - carries it
000320*                       forward unharmed).
000330* **
000340*     Called Modules.   None.
000350*     Files used.       TC-Transaction-File (input then output,
000360*                       whole file rewritten).
000370*     Error messages.   TC-Ret-Message in TC-Return-Record -
000380*                       fewer than two positions, a position off
000390*                       the end of the master, or a selection
000400*                       that already carries two or more
000410*                       different links all fail the whole
000420*                       request; nothing is rewritten.
000430* **
000440* Changes:
000450* 02/09/1987 rjp - 1.00 Created - cross-reference tagging for
000460*                       matched entries in the old sales-ledger
000470*                       sub-system, one shared reference number
000480*                       written into two or more related postings
000490*                       (an invoice and its part-payments, say) so
000500*                       they could be pulled together on a later
000510*                       enquiry.
000520* 11/06/1994 rjp -  .01 Reference number widened from six digits
000530*                       to nine - the old width was starting to
000540*                       wrap round on the busier ledgers.
000550* 03/12/1998 vbc -  .02 Y2K review - reference number carries no
000560*                       date content, no change needed, logged
000570*                       per house policy.
000580* 05/11/25  vbc  - 1.01 Picked up for the TC statement-import
000590*                       suite - postings became transaction
000600*                       master rows, reference number became the
000610*                       sixteenth-field link id, whole-master
000620*                       load/rewrite shape borrowed from TC200's
000630*                       merge/save.
000640*
000650 ENVIRONMENT             DIVISION.
000660* ===============================
000670*
000680 COPY "selenvd.cob".
000690 INPUT-OUTPUT             SECTION.
000700 FILE-CONTROL.
000710     COPY "seltctrn.cob".
000720*
000730 DATA                     DIVISION.
000740 FILE                     SECTION.
000750 COPY "fdtctrn.cob".
000760*
000770 WORKING-STORAGE SECTION.
000780* -----------------------
000790 77  TC400-Prog-Name           PIC X(15) VALUE "TC400 (1.00)".
000800 01  TC400-Hdr-Line                PIC X(512) VALUE
000810     "id|time|input|type|source|source_id|desc|amount|fee|total|
000820-    "curr|note|system|category|tags".
000830 COPY "wstctrn.cob".
000840*
000850 01  TC400-File-Statuses.
000860     03  TC-Trn-Status         PIC XX.
000870     03  FILLER                PIC X(18).
000880*
000890* Whole master held in memory, same 5000-row ceiling every
000900* consolidation program uses, so a supplied position can be
000910* reached directly by subscript instead of a sequential scan.
000920 01  TC400-Table.
000930     03  TC400-Table-Count     PIC 9(7)     COMP.
000940     03  TC400-Tbl-Line        PIC X(512) OCCURS 5000.
000950     03  FILLER                PIC X(4).
000960*
000970* First-Id is the fallback link when none of the selected rows
000980* already carries one - the lowest-positioned row's own id, so
000990* two runs against the same selection always resolve to the
001000* same link.  Found-Link collects every distinct link already
001010* on a selected row, up to forty - more than that many already-
001020* linked rows in one selection has never happened in practice.
001030 01  TC400-Control-Work.
001040     03  TC400-Ix              PIC 99       COMP.
001050     03  TC400-Chk-Ix          PIC 99       COMP.
001060     03  TC400-Save-Ix         PIC 9(7)     COMP.
001070     03  TC400-Found           PIC X.
001080         88  TC400-Is-Found    VALUE "Y".
001090     03  TC400-First-Id        PIC 9(9).
001100     03  TC400-Found-Link-Count PIC 99      COMP.
001110     03  TC400-Found-Link      PIC 9(9) OCCURS 40.
001120     03  FILLER                PIC X(6).
001130*
001140* Same edit-then-trim scratch pair TC200 and TC300's kin use -
001150* one Z(8)9/-(9)9.99 picture edits a value, Trim-Edit-In/-Out
001160* strip the leading spaces or sign padding the edited picture
001170* leaves behind, before the value goes back into a pipe-
001180* delimited line.
001190 01  TC400-Edit-Work.
001200     03  TC400-Edit-Id         PIC Z(8)9.
001210     03  TC400-Edit-Amt        PIC -(9)9.99.
001220     03  TC400-Id-Text         PIC X(14).
001230     03  TC400-Srcid-Text      PIC X(14).
001240     03  TC400-Amt-Text        PIC X(14).
001250     03  TC400-Fee-Text        PIC X(14).
001260     03  TC400-Tot-Text        PIC X(14).
001270     03  TC400-Link-Text       PIC X(14).
001280     03  TC400-Trim-Edit-In    PIC X(14).
001290     03  TC400-Trim-Edit-Out   PIC X(14).
001300     03  TC400-Lead-Spaces     PIC 99       COMP.
001310     03  TC400-Start-Pos       PIC 99       COMP.
001320     03  TC400-Rtrim-Field     PIC X(80).
001330     03  TC400-Rtrim-Width     PIC 99       COMP.
001340     03  TC400-Rtrim-Len       PIC 99       COMP.
001350     03  FILLER                PIC X(4).
001360 01  TC400-Line-Build          PIC X(512).
001370*
001380 LINKAGE                  SECTION.
001390* -----------------------
001400 COPY "wstccd.cob".
001410 COPY "wstclnk.cob".
001420 COPY "wstcret.cob".
001430*
001440 PROCEDURE DIVISION USING TC-Calling-Data TC-Link-Record
001450                          TC-Return-Record.
001460* ===========================================================
001470*
001480 TC400A-Main                 SECTION.
001490* **************************************
001500*
001510     MOVE     "Y"            TO TC-Ret-Success.
001520     MOVE     SPACES         TO TC-Ret-Message.
001530     PERFORM  TC400B-Load-Master THRU TC400B-Load-Master-Exit.
001540     IF       NOT TC-Ret-Ok
001550              GO TO TC400A-Exit.
001560     PERFORM  TC400C-Validate-Positions THRU
001570                 TC400C-Validate-Positions-Exit.
001580     IF       NOT TC-Ret-Ok
001590              GO TO TC400A-Exit.
001600     PERFORM  TC400D-Determine-Link THRU
001610                 TC400D-Determine-Link-Exit.
001620     IF       NOT TC-Ret-Ok
001630              GO TO TC400A-Exit.
001640     PERFORM  TC400E-Write-Link THRU TC400E-Write-Link-Exit.
001650     PERFORM  TC400F-Save THRU TC400F-Save-Exit.
001660 TC400A-Exit.
001670     GOBACK.
001680*
001690* 05/11/25 vbc - loads the whole master into TC400-Tbl-Line so a
001700* supplied position can be reached directly by subscript - a
001710* missing file is not an error, an empty table just fails every
001720* position on the next check as out of range.
001730 TC400B-Load-Master.
001740     OPEN     INPUT TC-Transaction-File.
001750     MOVE     0              TO TC400-Table-Count.
001760     IF       TC-Trn-Status = "35"
001770              GO TO TC400B-Load-Master-Exit.
001780     IF       TC-Trn-Status NOT = "00"
001790              MOVE "N" TO TC-Ret-Success
001800              MOVE "TC400 unable to open transaction master" TO
001810                            TC-Ret-Message
001820              GO TO TC400B-Load-Master-Exit.
001830     READ     TC-Transaction-File
001840              AT END GO TO TC400B-Close.
001850     IF       TC-Transaction-Line NOT = TC400-Hdr-Line
001860              MOVE "N" TO TC-Ret-Success
001870              MOVE "TC400 transaction master header corrupted" TO
001880                            TC-Ret-Message
001890              GO TO TC400B-Close.
001900     READ     TC-Transaction-File
001910              AT END GO TO TC400B-Close.
001920 TC400B-Loop.
001930     ADD      1              TO TC400-Table-Count.
001940     MOVE     TC-Transaction-Line TO
001950                 TC400-Tbl-Line (TC400-Table-Count).
001960     READ     TC-Transaction-File
001970              AT END GO TO TC400B-Close.
001980     GO TO    TC400B-Loop.
001990 TC400B-Close.
002000     CLOSE    TC-Transaction-File.
002010 TC400B-Load-Master-Exit.
002020     EXIT.
002030*
002040* Table-Count from Load-Master above is the upper bound every
002050* supplied position is checked against - a position is only
002060* ever a 1-based row number into the table just built, never a
002070* record id.
002080 TC400C-Validate-Positions.
002090     IF       TC-Lnk-Pos-Count < 2
002100              MOVE "N" TO TC-Ret-Success
002110              MOVE "Link requires at least two record positions"
002120                            TO TC-Ret-Message
002130              GO TO TC400C-Validate-Positions-Exit.
002140     MOVE     1              TO TC400-Ix.
002150 TC400C-Loop.
002160     IF       TC400-Ix > TC-Lnk-Pos-Count
002170              GO TO TC400C-Validate-Positions-Exit.
002180     IF       TC-Lnk-Pos (TC400-Ix) < 1 OR
002190              TC-Lnk-Pos (TC400-Ix) > TC400-Table-Count
002200              MOVE "N" TO TC-Ret-Success
002210              MOVE "Link position out of range" TO TC-Ret-Message
002220              GO TO TC400C-Validate-Positions-Exit.
002230     ADD      1              TO TC400-Ix.
002240     GO TO    TC400C-Loop.
002250 TC400C-Validate-Positions-Exit.
002260     EXIT.
002270*
002280* 05/11/25 vbc - the sixteenth field is read straight off the raw
002290* line here too, zeroed first since UNSTRING leaves an identifier
002300* alone rather than clearing it when the source runs out of
002310* delimited fields - an old row with no sixteenth field at all
002320* must come back as "no link", not carry the previous row's.
002330 TC400D-Determine-Link.
002340     MOVE     0              TO TC400-Found-Link-Count.
002350     MOVE     1              TO TC400-Ix.
002360 TC400D-Loop.
002370     IF       TC400-Ix > TC-Lnk-Pos-Count
002380              GO TO TC400D-Done.
002390     MOVE     ZERO           TO TC-Link.
002400     UNSTRING  TC400-Tbl-Line (TC-Lnk-Pos (TC400-Ix))
002410               DELIMITED BY "|"
002420               INTO TC-Id TC-Time-Key TC-Input TC-Type TC-Source
002430                    TC-Source-Id TC-Desc TC-Amount TC-Fee TC-Total
002440                    TC-Curr TC-Note TC-System TC-Category TC-Tags
002450                    TC-Link.
002460     IF       TC400-Ix = 1
002470              MOVE TC-Id TO TC400-First-Id.
002480     IF       TC-Link NOT = ZERO
002490              PERFORM TC400D1-Collect-Link THRU
002500                         TC400D1-Collect-Link-Exit.
002510     ADD      1              TO TC400-Ix.
002520     GO TO    TC400D-Loop.
002530 TC400D-Done.
002540     IF       TC400-Found-Link-Count > 1
002550              MOVE "N" TO TC-Ret-Success
002560              MOVE "Selected records already have different
002570-             "links" TO TC-Ret-Message
002580              GO TO TC400D-Determine-Link-Exit.
002590     IF       TC400-Found-Link-Count = 1
002600              MOVE TC400-Found-Link (1) TO TC-Lnk-Resolved-Link
002610     ELSE
002620              MOVE TC400-First-Id TO TC-Lnk-Resolved-Link.
002630 TC400D-Determine-Link-Exit.
002640     EXIT.
002650*
002660* Every distinct link value found across the whole selection is
002670* kept, not just the first - a selection spanning more than one
002680* prior link is exactly the conflict Determine-Link-Done above
002690* has to reject.
002700 TC400D1-Collect-Link.
002710     MOVE     "N"            TO TC400-Found.
002720     MOVE     1              TO TC400-Chk-Ix.
002730     PERFORM  TC400D2-Try-Found THRU TC400D2-Try-Found-Exit
002740              UNTIL TC400-Chk-Ix > TC400-Found-Link-Count OR
002750                    TC400-Is-Found.
002760     IF       NOT TC400-Is-Found AND TC400-Found-Link-Count < 40
002770              ADD 1 TO TC400-Found-Link-Count
002780              MOVE TC-Link TO
002790                      TC400-Found-Link (TC400-Found-Link-Count).
002800 TC400D1-Collect-Link-Exit.
002810     EXIT.
002820*
002830* Linear scan of the (short) distinct-link list built so far -
002840* forty entries at most, not worth a sorted search.
002850 TC400D2-Try-Found.
002860     IF       TC400-Found-Link (TC400-Chk-Ix) = TC-Link
002870              MOVE "Y" TO TC400-Found.
002880     ADD      1              TO TC400-Chk-Ix.
002890 TC400D2-Try-Found-Exit.
002900     EXIT.
002910*
002920* 05/11/25 vbc - every selected row is fully rebuilt with the
002930* resolved link as its sixteenth field, whether it had one
002940* before or not - simpler and safer than trying to patch a
002950* field that may or may not already be on the line.
002960 TC400E-Write-Link.
002970     MOVE     1              TO TC400-Ix.
002980 TC400E-Loop.
002990     IF       TC400-Ix > TC-Lnk-Pos-Count
003000              GO TO TC400E-Write-Link-Exit.
003010     UNSTRING  TC400-Tbl-Line (TC-Lnk-Pos (TC400-Ix))
003020               DELIMITED BY "|"
003030               INTO TC-Id TC-Time-Key TC-Input TC-Type TC-Source
003040                    TC-Source-Id TC-Desc TC-Amount TC-Fee TC-Total
003050                    TC-Curr TC-Note TC-System TC-Category TC-Tags.
003060     MOVE     TC-Lnk-Resolved-Link TO TC-Link.
003070     PERFORM  TC400E1-Build-Line THRU TC400E1-Build-Line-Exit.
003080     MOVE     TC400-Line-Build TO
003090                 TC400-Tbl-Line (TC-Lnk-Pos (TC400-Ix)).
003100     ADD      1              TO TC400-Ix.
003110     GO TO    TC400E-Loop.
003120 TC400E-Write-Link-Exit.
003130     EXIT.
003140*
003150* 05/11/25 vbc - turns one unstrung master record back into a
003160* pipe-delimited line, fifteen canonical fields then the link -
003170* same edit-then-trim habit as TC200C1-Build-Line for the ids,
003180* money and the link itself, same rtrim habit for the desc.
003190 TC400E1-Build-Line.
003200     MOVE     TC-Id          TO TC400-Edit-Id.
003210     MOVE     TC400-Edit-Id  TO TC400-Trim-Edit-In.
003220     PERFORM  TC400Y-Trim-Edited THRU TC400Y-Trim-Edited-Exit.
003230     MOVE     TC400-Trim-Edit-Out TO TC400-Id-Text.
003240     MOVE     TC-Source-Id   TO TC400-Edit-Id.
003250     MOVE     TC400-Edit-Id  TO TC400-Trim-Edit-In.
003260     PERFORM  TC400Y-Trim-Edited THRU TC400Y-Trim-Edited-Exit.
003270     MOVE     TC400-Trim-Edit-Out TO TC400-Srcid-Text.
003280     MOVE     TC-Amount      TO TC400-Edit-Amt.
003290     MOVE     TC400-Edit-Amt TO TC400-Trim-Edit-In.
003300     PERFORM  TC400Y-Trim-Edited THRU TC400Y-Trim-Edited-Exit.
003310     MOVE     TC400-Trim-Edit-Out TO TC400-Amt-Text.
003320     MOVE     TC-Fee         TO TC400-Edit-Amt.
003330     MOVE     TC400-Edit-Amt TO TC400-Trim-Edit-In.
003340     PERFORM  TC400Y-Trim-Edited THRU TC400Y-Trim-Edited-Exit.
003350     MOVE     TC400-Trim-Edit-Out TO TC400-Fee-Text.
003360     MOVE     TC-Total       TO TC400-Edit-Amt.
003370     MOVE     TC400-Edit-Amt TO TC400-Trim-Edit-In.
003380     PERFORM  TC400Y-Trim-Edited THRU TC400Y-Trim-Edited-Exit.
003390     MOVE     TC400-Trim-Edit-Out TO TC400-Tot-Text.
003400     MOVE     TC-Link        TO TC400-Edit-Id.
003410     MOVE     TC400-Edit-Id  TO TC400-Trim-Edit-In.
003420     PERFORM  TC400Y-Trim-Edited THRU TC400Y-Trim-Edited-Exit.
003430     MOVE     TC400-Trim-Edit-Out TO TC400-Link-Text.
003440     MOVE     80             TO TC400-Rtrim-Width.
003450     MOVE     TC-Desc        TO TC400-Rtrim-Field.
003460     PERFORM  TC400Y2-Rtrim THRU TC400Y2-Rtrim-Exit.
003470     STRING   TC400-Id-Text        DELIMITED BY SPACE
003480              "|"                  DELIMITED BY SIZE
003490              TC-Time-Key          DELIMITED BY SIZE
003500              "|"                  DELIMITED BY SIZE
003510              TC-Input             DELIMITED BY SPACE
003520              "|"                  DELIMITED BY SIZE
003530              TC-Type              DELIMITED BY SPACE
003540              "|"                  DELIMITED BY SIZE
003550              TC-Source            DELIMITED BY SPACE
003560              "|"                  DELIMITED BY SIZE
003570              TC400-Srcid-Text     DELIMITED BY SPACE
003580              "|"                  DELIMITED BY SIZE
003590              TC-Desc (1:TC400-Rtrim-Len) DELIMITED BY SIZE
003600              "|"                  DELIMITED BY SIZE
003610              TC400-Amt-Text       DELIMITED BY SPACE
003620              "|"                  DELIMITED BY SIZE
003630              TC400-Fee-Text       DELIMITED BY SPACE
003640              "|"                  DELIMITED BY SIZE
003650              TC400-Tot-Text       DELIMITED BY SPACE
003660              "|"                  DELIMITED BY SIZE
003670              TC-Curr              DELIMITED BY SPACE
003680              "|"                  DELIMITED BY SIZE
003690              TC-Note              DELIMITED BY SPACE
003700              "|"                  DELIMITED BY SIZE
003710              TC-System            DELIMITED BY SPACE
003720              "|"                  DELIMITED BY SIZE
003730              TC-Category          DELIMITED BY SPACE
003740              "|"                  DELIMITED BY SIZE
003750              TC-Tags              DELIMITED BY SPACE
003760              "|"                  DELIMITED BY SIZE
003770              TC400-Link-Text      DELIMITED BY SPACE
003780              INTO TC400-Line-Build.
003790 TC400E1-Build-Line-Exit.
003800     EXIT.
003810*
003820* Counts leading spaces left by a Z(8)9 or -(9)9.99 edit picture
003830* and slides the value down over them - the numeric edit always
003840* fills the field, this undoes exactly that padding.
003850 TC400Y-Trim-Edited.
003860     MOVE     0              TO TC400-Lead-Spaces.
003870     INSPECT  TC400-Trim-Edit-In
003880              TALLYING TC400-Lead-Spaces FOR LEADING SPACE.
003890     COMPUTE  TC400-Start-Pos = TC400-Lead-Spaces + 1.
003900     MOVE     SPACES         TO TC400-Trim-Edit-Out.
003910     MOVE     TC400-Trim-Edit-In (TC400-Start-Pos:) TO
003920                 TC400-Trim-Edit-Out.
003930 TC400Y-Trim-Edited-Exit.
003940     EXIT.
003950*
003960* House right-trim, same shape as every other consolidation
003970* program's local copy - kept local rather than shared since
003980* only the description field here ever needs it.
003990 TC400Y2-Rtrim.
004000     MOVE     TC400-Rtrim-Width TO TC400-Rtrim-Len.
004010 TC400Y2-Loop.
004020     IF       TC400-Rtrim-Len = 0
004030              GO TO TC400Y2-Rtrim-Exit.
004040     IF       TC400-Rtrim-Field (TC400-Rtrim-Len:1) NOT = SPACE
004050              GO TO TC400Y2-Rtrim-Exit.
004060     SUBTRACT 1              FROM TC400-Rtrim-Len.
004070     GO TO    TC400Y2-Loop.
004080 TC400Y2-Rtrim-Exit.
004090     EXIT.
004100*
004110* 05/11/25 vbc - Save paragraph, rewrites the whole master file,
004120* header line first, same shape as TC200F-Save.
004130 TC400F-Save.
004140     OPEN     OUTPUT TC-Transaction-File.
004150     MOVE     TC400-Hdr-Line TO TC-Transaction-Line.
004160     WRITE    TC-Transaction-Line.
004170     MOVE     1              TO TC400-Save-Ix.
004180 TC400F-Loop.
004190     IF       TC400-Save-Ix > TC400-Table-Count
004200              GO TO TC400F-Close.
004210     MOVE     TC400-Tbl-Line (TC400-Save-Ix) TO TC-Transaction-Line.
004220     WRITE    TC-Transaction-Line.
004230     ADD      1              TO TC400-Save-Ix.
004240     GO TO    TC400F-Loop.
004250 TC400F-Close.
004260     CLOSE    TC-Transaction-File.
004270 TC400F-Save-Exit.
004280     EXIT.
004290*
