000010* ****************************************************************
000020*                                                                *
000030*         TRANSACTION CONSOLIDATION - SOURCE REGISTRY           *
000040*              LOAD / ADD / SAVE / BACKUP / RESET                *
000050*                                                                *
000060* ****************************************************************
000070*
000080 IDENTIFICATION          DIVISION.
000090* ===============================
000100*
000110 PROGRAM-ID.    TC010.
000120 AUTHOR.        V B COEN.
000130 INSTALLATION.  APPLEWOOD COMPUTERS.
000140 DATE-WRITTEN.  04/05/1986.
000150 DATE-COMPILED.
000160 SECURITY.      COPYRIGHT (C) 1986-2026 AND LATER, VINCENT BRYAN
000170                COEN.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000180                LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000190* **
000200*     Remarks.          Maintains the Source Registry (catalogue
000210*                       of bank/card statement sources and their
000220*                       column mappings, held one pipe-delimited
000230*                       line per source).  TC-CD-Sub-Function on
000240*                       entry selects the action:
000250*                         2 = add (process TC-Src-Add-File's
000260*                             requests, reject duplicate names)
000270*                         3 = save (rewrite the registry file)
000280*                         4 = reset (backup, then empty table)
000290*                       Any other value just loads and leaves
000300*                       the registry as found (existence check).
000310* **
000320*     Called Modules.   None.
000330*     Files used.       TC-Source-File (in/out), TC-Src-Add-File
000340*                       (input), TC-Src-Backup-File (output).
000350*     Error messages.   TC-Ret-Message in TC-Return-Record.
000360* **
000370* Changes:
000380* 04/05/1986 vbc - 1.00 Created - supplier catalogue maintenance
000390*                       for the old purchase-ledger sub-system.
000400* 21/02/1992 vbc -  .01 Linear duplicate-name check added - two
000410*                       suppliers had been keyed twice in 1991.
000420* 08/12/1998 vbc -  .02 Y2K review - backup stamp already CCYY,
000430*                       no change needed, logged per house policy.
000440* 15/10/25  vbc  - 1.01 Picked up for the TC statement-import
000450*                       suite - re-keyed on source name.
000460* 27/10/25  vbc  -  .02 Backup-before-reset added, house rule for
000470*                       the Source registry same as the master.
000480* 03/12/25  vbc  -  .03 Add-request batch file (TCSRCADD) added -
000490*                       sources no longer keyed one at a time.
000500*
000510 ENVIRONMENT             DIVISION.
000520* ===============================
000530*
000540 COPY "selenvd.cob".
000550 INPUT-OUTPUT             SECTION.
000560 FILE-CONTROL.
000570     COPY "seltcsrc.cob".
000580     COPY "seltcsad.cob".
000590     COPY "seltcsbk.cob".
000600*
000610 DATA                     DIVISION.
000620 FILE                     SECTION.
000630 COPY "fdtcsrc.cob".
000640 COPY "fdtcsad.cob".
000650 COPY "fdtcsbk.cob".
000660*
000670 WORKING-STORAGE SECTION.
000680* -----------------------
000690 77  TC010-Prog-Name           PIC X(15) VALUE "TC010 (1.03)".
000700 01  TC010-Table-Work.
000710     03  TC010-Table-Count     PIC 9(5)     COMP.
000720     03  TC010-Table-Ix        PIC 9(5)     COMP.
000730     03  TC010-Delim-Count     PIC 99        COMP.
000740     03  FILLER                PIC X(3).
000750 01  TC010-Table-Work-Key REDEFINES TC010-Table-Work
000760                         PIC X(15).
000770 01  TC010-Src-Table.
000780     03  TC010-Tbl-Line        PIC X(1032) OCCURS 500.
000790     03  FILLER                PIC X(4).
000800 01  TC-Src-Backup-Name        PIC X(30).
000810 01  TC010-Name-Work.
000820     03  TC010-Name-Wanted     PIC X(30).
000830     03  TC010-Name-Reading    PIC X(30).
000840     03  FILLER                PIC X(4).
000850 01  TC010-Name-Work-Key REDEFINES TC010-Name-Work
000860                         PIC X(64).
000870 01  TC010-Date-Group.
000880     03  TC010-DT-Ymd          PIC 9(6).
000890     03  TC010-DT-Time         PIC 9(8).
000900 01  TC010-Date-Key REDEFINES TC010-Date-Group
000910                         PIC 9(14).
000920 01  TC010-Found               PIC X.
000930     88  TC010-Is-Dup          VALUE "Y".
000940 01  TC010-File-Statuses.
000950     03  TC-Src-Status         PIC XX.
000960     03  TC-Sad-Status         PIC XX.
000970     03  TC-Sbk-Status         PIC XX.
000980     03  FILLER                PIC X(4).
000990*
001000 LINKAGE                  SECTION.
001010* -----------------------
001020 COPY "wstccd.cob".
001030 COPY "wstcret.cob".
001040*
001050 PROCEDURE DIVISION USING TC-Calling-Data TC-Return-Record.
001060* ===========================================================
001070*
001080 TC010A-Main                 SECTION.
001090* **************************************
001100*
001110     MOVE     "Y"            TO TC-Ret-Success.
001120     MOVE     SPACES         TO TC-Ret-Message.
001130     PERFORM  TC010B-Read-Registry THRU TC010B-Read-Registry-Exit.
001140     EVALUATE TC-CD-Sub-Function
001150         WHEN 2
001160              PERFORM TC010C-Add THRU TC010C-Add-Exit
001170         WHEN 3
001180              PERFORM TC010E-Save THRU TC010E-Save-Exit
001190         WHEN 4
001200              PERFORM TC010F-Backup THRU TC010F-Backup-Exit
001210              MOVE 0 TO TC010-Table-Count
001220         WHEN OTHER
001230              CONTINUE
001240     END-EVALUATE.
001250*
001260 TC010A-Exit.
001270     GOBACK.
001280*
001290* 15/10/25 vbc - loads whole registry into TC010-Src-Table as
001300* raw lines - a missing file is not an error, an empty table
001310* is returned, per the Source registry Load rule.
001320 TC010B-Read-Registry.
001330     MOVE     0              TO TC010-Table-Count.
001340     OPEN     INPUT TC-Source-File.
001350     IF       TC-Src-Status = "35"
001360              GO TO TC010B-Read-Registry-Exit.
001370     IF       TC-Src-Status NOT = "00"
001380              MOVE "N" TO TC-Ret-Success
001390              MOVE "TC010 unable to open source registry" TO
001400                            TC-Ret-Message
001410              GO TO TC010B-Read-Registry-Exit.
001420     READ     TC-Source-File
001430              AT END GO TO TC010B-Close.
001440 TC010B-Loop.
001450     ADD      1              TO TC010-Table-Count.
001460     MOVE     TC-Source-Line TO
001470                 TC010-Tbl-Line (TC010-Table-Count).
001480     READ     TC-Source-File
001490              AT END GO TO TC010B-Close.
001500     GO TO    TC010B-Loop.
001510 TC010B-Close.
001520     CLOSE    TC-Source-File.
001530 TC010B-Read-Registry-Exit.
001540     EXIT.
001550*
001560* 03/12/25 vbc - Add paragraph. Rejects a request whose name is
001570* already in the table, else appends, then re-saves at once,
001580* per the Source registry Add-source rule.
001590 TC010C-Add.
001600     OPEN     INPUT TC-Src-Add-File.
001610     IF       TC-Sad-Status NOT = "00"
001620              GO TO TC010C-Add-Exit.
001630     READ     TC-Src-Add-File
001640              AT END GO TO TC010C-Close.
001650 TC010C-Loop.
001660     UNSTRING  TC-Src-Add-Line DELIMITED BY "|"
001670               INTO TC010-Name-Wanted
001680               TALLYING IN TC010-Delim-Count.
001690     PERFORM  TC010D-Check-Dup THRU TC010D-Check-Dup-Exit.
001700     IF       TC010-Is-Dup
001710              MOVE "N" TO TC-Ret-Success
001720              STRING  "Source already exists: " TC010-Name-Wanted
001730                      DELIMITED BY SIZE INTO TC-Ret-Message
001740     ELSE
001750              ADD 1 TO TC010-Table-Count
001760              MOVE TC-Src-Add-Line TO
001770                      TC010-Tbl-Line (TC010-Table-Count).
001780     READ     TC-Src-Add-File
001790              AT END GO TO TC010C-Close.
001800     GO TO    TC010C-Loop.
001810 TC010C-Close.
001820     CLOSE    TC-Src-Add-File.
001830     PERFORM  TC010E-Save THRU TC010E-Save-Exit.
001840 TC010C-Add-Exit.
001850     EXIT.
001860*
001870 TC010D-Check-Dup.
001880     MOVE     "N"            TO TC010-Found.
001890     MOVE     1              TO TC010-Table-Ix.
001900     PERFORM  TC010D1-Compare THRU TC010D1-Compare-Exit
001910              UNTIL TC010-Table-Ix > TC010-Table-Count
001920                 OR TC010-Is-Dup.
001930 TC010D-Check-Dup-Exit.
001940     EXIT.
001950*
001960 TC010D1-Compare.
001970     UNSTRING  TC010-Tbl-Line (TC010-Table-Ix)
001980               DELIMITED BY "|"
001990               INTO TC010-Name-Reading.
002000     IF       TC010-Name-Reading = TC010-Name-Wanted
002010              MOVE "Y" TO TC010-Found.
002020     ADD      1              TO TC010-Table-Ix.
002030 TC010D1-Compare-Exit.
002040     EXIT.
002050*
002060* 20/10/25 vbc - Save paragraph, rewrites the whole registry.
002070 TC010E-Save.
002080     OPEN     OUTPUT TC-Source-File.
002090     MOVE     1              TO TC010-Table-Ix.
002100     PERFORM  TC010E1-Write THRU TC010E1-Write-Exit
002110              UNTIL TC010-Table-Ix > TC010-Table-Count.
002120     CLOSE    TC-Source-File.
002130 TC010E-Save-Exit.
002140     EXIT.
002150*
002160 TC010E1-Write.
002170     MOVE     TC010-Tbl-Line (TC010-Table-Ix) TO TC-Source-Line.
002180     WRITE    TC-Source-Line.
002190     ADD      1              TO TC010-Table-Ix.
002200 TC010E1-Write-Exit.
002210     EXIT.
002220*
002230* 27/10/25 vbc - Backup paragraph - timestamped copy, written
002240* before Reset empties the in-memory table.
002250 TC010F-Backup.
002260     ACCEPT   TC010-DT-Ymd   FROM DATE.
002270     ACCEPT   TC010-DT-Time  FROM TIME.
002280     STRING   "TCSRCBK" TC010-Date-Key
002290              DELIMITED BY SIZE INTO TC-Src-Backup-Name.
002300     OPEN     OUTPUT TC-Src-Backup-File.
002310     MOVE     1              TO TC010-Table-Ix.
002320     PERFORM  TC010F1-Write THRU TC010F1-Write-Exit
002330              UNTIL TC010-Table-Ix > TC010-Table-Count.
002340     CLOSE    TC-Src-Backup-File.
002350 TC010F-Backup-Exit.
002360     EXIT.
002370*
002380 TC010F1-Write.
002390     MOVE     TC010-Tbl-Line (TC010-Table-Ix) TO
002400                 TC-Src-Backup-Line.
002410     WRITE    TC-Src-Backup-Line.
002420     ADD      1              TO TC010-Table-Ix.
002430 TC010F1-Write-Exit.
002440     EXIT.
002450*
