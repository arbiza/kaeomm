000010* ****************************************************************
000020*                                                                *
000030*         TRANSACTION CONSOLIDATION - STATEMENT PARSER          *
000040*              RAW STATEMENT -> NORMALIZED BATCH LINE            *
000050*                                                                *
000060* ****************************************************************
000070*
000080 IDENTIFICATION          DIVISION.
000090* ===============================
000100*
000110 PROGRAM-ID.    TC100.
000120 AUTHOR.        K L BRENNAN.
000130 INSTALLATION.  APPLEWOOD COMPUTERS.
000140 DATE-WRITTEN.  11/06/1984.
000150 DATE-COMPILED.
000160 SECURITY.      COPYRIGHT (C) 1984-2026 AND LATER, VINCENT BRYAN
000170                COEN.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000180                LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000190* **
000200*     Remarks.          Parses one raw statement export for one
000210*                       source into the normalized batch work
000220*                       file (TCBATFIL) that TC200 later merges
000230*                       into the Transaction Master.  Run once
000240*                       per statement file by the nightly JCL/
000250*                       shell driver, chaining the source name,
000260*                       the statement file name and a new/append
000270*                       flag - this suite carries no operator
000280*                       screen to pass them from, the same
000290*                       reason the old tape-conversion run this
000300*                       program grew out of took its file names
000310*                       off the JCL card rather than a menu.
000320* **
000330*     Called Modules.   TC09 (fee sign / total).
000340*     Files used.       TC-Source-File (input, browse for the
000350*                       one matching record), TC-Stmt-File
000360*                       (input, dynamic assign), TC-Batch-File
000370*                       (output or extend).
000380*     Error messages.   SY101-SY106, written to SYSOUT, program
000390*                       then STOPs RUN with a non-zero code - no
000400*                       Standard Return here, there is no caller
000410*                       to hand one to.
000420* **
000430* Changes:
000440* 11/06/1984 klb - 1.00 Created - bank-giro-credit tape column-
000450*                       conversion utility, remapped the bank's
000460*                       own tape column order onto the ledger's
000470*                       fixed input layout, one column-position
000480*                       table per bank, chained file-name
000490*                       arguments off the JCL card.
000500* 02/09/1987 klb -  .01 Column-position table widened to ten
000510*                       columns - the Midland's new tape format
000520*                       added three fields the old eight-column
000530*                       table had no room for.
000540* 19/11/1998 vbc -  .02 Y2K review - working columns held as text
000550*                       throughout, no packed century field to
000560*                       widen, logged per house policy.
000570* 19/10/25  vbc  - 1.01 Picked up for the TC statement-import
000580*                       suite - the old bank-tape column table
000590*                       became the source registry's own column-
000600*                       mapping records, and the fixed ledger
000610*                       layout became the normalized batch line.
000620* 02/11/25  vbc  -  .02 Debit/Credit numeric merge added for the
000630*                       Millennium-style layout.
000640*  09/11/25 vbc  -  .03 Text-to-amount conversion reworked to use
000650*                       the length-before-space trick after the
000660*                       first cut mis-scaled "12" to "12000000".
000670* 21/11/25  vbc  -  .04 Timezone convert paragraph added, table
000680*                       driven from WSTCTIM - summer/winter pick
000690*                       on statement month, no calendar DST logic
000700*                       beyond that (see Non-Goals).
000710* 24/11/25  vbc  -  .05 Convert Time was reusing Src-Offset as a
000720*                       scratch for both lookups, netting the shift
000730*                       backwards - Find-Offset now hands its result
000740*                       back via Tz-Offset-Out and the caller files
000750*                       it under Src- or Local-Offset itself.
000760*
000770 ENVIRONMENT             DIVISION.
000780* ===============================
000790*
000800 COPY "selenvd.cob".
000810 INPUT-OUTPUT             SECTION.
000820 FILE-CONTROL.
000830     COPY "seltcsrc.cob".
000840     COPY "seltcstm.cob".
000850     COPY "seltcbat.cob".
000860*
000870 DATA                     DIVISION.
000880 FILE                     SECTION.
000890 COPY "fdtcsrc.cob".
000900 COPY "fdtcstm.cob".
000910 COPY "fdtcbat.cob".
000920*
000930 WORKING-STORAGE SECTION.
000940* -----------------------
000950 77  TC100-Prog-Name           PIC X(15) VALUE "TC100 (1.03)".
000960 COPY "wstcsrc.cob".
000970 COPY "wstcbat.cob".
000980 COPY "wstctim.cob".
000990 COPY "wstccfg.cob".
001000 COPY "wstcstm.cob".
001010*
001020* Stmt-File-Name held twice - once here for our own OPEN dynamic
001030* ASSIGN, once again in WSTCSTM's own copy of the same field, the
001040* copybook not knowing which program's WORKING-STORAGE it lands in.
001050 01  TC100-Stmt-File-Name      PIC X(60).
001060 01  TC100-Ptr                 PIC 9(4)     COMP.
001070 01  TC100-Map-Ix              PIC 99       COMP.
001080 01  TC100-Found               PIC X.
001090     88  TC100-Src-Found       VALUE "Y".
001100 01  TC100-Mapping-Flag        PIC X       VALUE "N".
001110     88  TC100-Mapping-Bad     VALUE "Y".
001120* One two-char status per file opened, spare bytes left for a
001130* fourth file should a later Source note ever add one.
001140 01  TC100-File-Statuses.
001150     03  TC-Src-Status         PIC XX.
001160     03  TC-Stm-Status         PIC XX.
001170     03  TC-Bat-Status         PIC XX.
001180     03  FILLER                PIC X(4).
001190*
001200* Header-Work/-Table is the split statement header line, ten
001210* named columns - TC100D3-Find-Named linear-searches this table
001220* by name so a mapping entry can name "Description" rather than
001230* "column 4", the whole point of carrying the header at all.
001240 01  TC100-Header-Work.
001250     03  TC100-Hdr-Count       PIC 99       COMP.
001260     03  TC100-Hdr-Grp         OCCURS 10.
001270         05  TC100-Hdr-Name    PIC X(30).
001280 01  TC100-Header-Table REDEFINES TC100-Header-Work
001290                           PIC X(302).
001300*
001310* Col-Pos-1/-2 pass a resolved column position between the Find-
001320* Named/Find-Hdr family and their callers - two, not one, because
001330* a two-column merge (Merge-Two) needs both ends at once.
001340 01  TC100-Col-Pos-1           PIC 99       COMP.
001350 01  TC100-Col-Pos-2           PIC 99       COMP.
001360 01  TC100-Search-Ix           PIC 99       COMP.
001370*
001380* Merge-Text-Work holds the two raw text columns a two-column
001390* mapping entry names, before Merge-Two joins or sums them.
001400 01  TC100-Merge-Text-Work.
001410     03  TC100-Merge-Part-1    PIC X(80).
001420     03  TC100-Merge-Part-2    PIC X(80).
001430     03  FILLER                PIC X(4).
001440*
001450* Num-Work/Text-Work are Text-To-Amount's scratch fields - see
001460* the 09/11/25 note below on why the field is emptied first.
001470 01  TC100-Num-Work.
001480     03  TC100-Num-Sign        PIC X.
001490     03  TC100-Num-Whole       PIC 9(9).
001500     03  TC100-Num-Frac        PIC 99.
001510     03  TC100-Num-Len         PIC 99       COMP.
001520     03  FILLER                PIC X(4).
001530 01  TC100-Text-Work.
001540     03  TC100-Text-Strip      PIC X(30).
001550     03  TC100-Whole-Text      PIC X(9).
001560     03  TC100-Frac-Text       PIC X(2).
001570     03  FILLER                PIC X(4).
001580 01  TC100-Amount-Out          PIC S9(9)V99.
001590 01  TC100-Merge-Sum           PIC S9(9)V99.
001600*
001610* Time-Work unpacks the batch line's own Bat-Time field back into
001620* its date/hh/mi/ss parts for the timezone shift, then Convert-
001630* Time restrings the shifted parts back into Bat-Time itself.
001640 01  TC100-Time-Work.
001650     03  TC100-Tm-Date         PIC X(10).
001660     03  TC100-Tm-Hh           PIC 99.
001670     03  TC100-Tm-Mi           PIC 99.
001680     03  TC100-Tm-Ss           PIC 99.
001690     03  FILLER                PIC X(4).
001700 01  TC100-Minutes-Of-Day      PIC S9(5).
001710 01  TC100-Src-Offset          PIC S999.
001720 01  TC100-Local-Offset        PIC S999.
001730 01  TC100-Tz-Offset-Out       PIC S999.
001740 01  TC100-Tz-Ix               PIC 9         COMP.
001750 01  TC100-Tz-Found            PIC X.
001760     88  TC100-Tz-Is-Found     VALUE "Y".
001770*
001780 01  TC100-Error-Messages.
001790     03  SY101  PIC X(45) VALUE
001800         "SY101 Source has no column mappings on file".
001810     03  SY102  PIC X(45) VALUE
001820         "SY102 Mapped statement column not on file - ".
001830     03  SY103  PIC X(45) VALUE
001840         "SY103 Mapping targets a protected column - ".
001850     03  SY104  PIC X(40) VALUE
001860         "SY104 Source not found in registry - ".
001870     03  SY105  PIC X(40) VALUE
001880         "SY105 Unable to open statement file".
001890     03  SY106  PIC X(40) VALUE
001900         "SY106 Timezone not in TC-Timezone-Table".
001910     03  FILLER                PIC X(4).
001920*
001930 LINKAGE                  SECTION.
001940* -----------------------
001950 01  TC100-Arg-Source          PIC X(30).
001960 01  TC100-Arg-Stmt-File       PIC X(60).
001970 01  TC100-Arg-New-Or-Append   PIC X.
001980*
001990 PROCEDURE DIVISION CHAINING TC100-Arg-Source
002000                              TC100-Arg-Stmt-File
002010                              TC100-Arg-New-Or-Append.
002020* ==========================================================
002030*
002040 TC100A-Main                 SECTION.
002050* **************************************
002060* Drives the whole run: get the source's attributes and map
002070* table, open the statement file, split its header, validate
002080* every mapping entry against that header before a single
002090* record is written, then read/parse/write until end of file.
002100* No Standard Return here, so a failure DISPLAYs SY1nn and sets
002110* RETURN-CODE for the JCL/shell driver rather than GOBACKing
002120* with a status flag for a caller to test.
002130*
002140     MOVE     TC100-Arg-Stmt-File TO TC100-Stmt-File-Name
002150                                        TC-Stmt-File-Name.
002160     PERFORM  TC100B-Get-Source THRU TC100B-Get-Source-Exit.
002170     IF       TC-Src-Map-Count = ZERO
002180              DISPLAY SY101
002190              MOVE 101 TO RETURN-CODE
002200              GOBACK.
002210     OPEN     INPUT TC-Stmt-File.
002220     IF       TC-Stm-Status NOT = "00"
002230              DISPLAY SY105
002240              MOVE 105 TO RETURN-CODE
002250              GOBACK.
002260     READ     TC-Stmt-File
002270              AT END
002280                 DISPLAY SY105
002290                 MOVE 105 TO RETURN-CODE
002300                 GOBACK.
002310     PERFORM  TC100C-Split-Header THRU TC100C-Split-Header-Exit.
002320     PERFORM  TC100D-Check-Mapping THRU TC100D-Check-Mapping-Exit.
002330     IF       TC100-Mapping-Bad
002340              GOBACK.
002350     IF       TC100-Arg-New-Or-Append = "A"
002360              OPEN EXTEND TC-Batch-File
002370     ELSE
002380              OPEN OUTPUT TC-Batch-File.
002390     READ     TC-Stmt-File
002400              AT END GO TO TC100A-Close.
002410 TC100A-Loop.
002420     PERFORM  TC100E-Parse-One THRU TC100E-Parse-One-Exit.
002430     READ     TC-Stmt-File
002440              AT END GO TO TC100A-Close.
002450     GO TO    TC100A-Loop.
002460 TC100A-Close.
002470     CLOSE    TC-Stmt-File TC-Batch-File.
002480 TC100A-Exit.
002490     GOBACK.
002500*
002510* 19/10/25 vbc - locates the named source and pulls its full
002520* record off the registry, map table and all, straight off
002530* TC-Source-File - TC015 only hands back the plain attributes,
002540* not the mapping table, so this program reads for itself.
002550 TC100B-Get-Source.
002560     MOVE     "N"            TO TC100-Found.
002570     MOVE     TC100-Arg-Source TO TC100-Text-Strip.
002580     OPEN     INPUT TC-Source-File.
002590     IF       TC-Src-Status NOT = "00"
002600              GO TO TC100B-Get-Source-Exit.
002610     READ     TC-Source-File
002620              AT END GO TO TC100B-Close.
002630 TC100B-Loop.
002640     PERFORM  TC100B1-Try-Rec THRU TC100B1-Try-Rec-Exit.
002650     IF       TC100-Src-Found
002660              GO TO TC100B-Close.
002670     READ     TC-Source-File
002680              AT END GO TO TC100B-Close.
002690     GO TO    TC100B-Loop.
002700 TC100B-Close.
002710     CLOSE    TC-Source-File.
002720     IF       NOT TC100-Src-Found
002730              DISPLAY SY104 TC100-Arg-Source
002740              MOVE 104 TO RETURN-CODE
002750              GOBACK.
002760 TC100B-Get-Source-Exit.
002770     EXIT.
002780*
002790* Cheap first UNSTRING - name field only - so a non-matching
002800* record on a large registry isn't paying for the full map-table
002810* unpack every time, only the one record that actually matches.
002820 TC100B1-Try-Rec.
002830     UNSTRING  TC-Source-Line DELIMITED BY "|"
002840               INTO TC-Src-Name
002850               TALLYING IN TC100-Num-Len.
002860     IF       TC-Src-Name = TC100-Arg-Source
002870              MOVE "Y" TO TC100-Found
002880              PERFORM TC100B2-Unpack-Map THRU
002890                         TC100B2-Unpack-Map-Exit.
002900 TC100B1-Try-Rec-Exit.
002910     EXIT.
002920*
002930* 19/10/25 vbc - full unpack once a name match is confirmed -
002940* the 5 plain attributes plus the map count in one UNSTRING,
002950* then the map table, variable count, is unstrung entry by
002960* entry continuing the same pointer on from there.
002970 TC100B2-Unpack-Map.
002980     MOVE     1              TO TC100-Ptr.
002990     UNSTRING TC-Source-Line DELIMITED BY "|"
003000              INTO TC-Src-Name       TC-Src-Currency
003010                   TC-Src-Id         TC-Src-Description
003020                   TC-Src-Stmt-Timezone
003030                   TC-Src-Map-Count
003040              WITH POINTER TC100-Ptr.
003050     MOVE     1              TO TC100-Map-Ix.
003060     PERFORM  TC100B3-Unpack-One THRU TC100B3-Unpack-One-Exit
003070              UNTIL TC100-Map-Ix > TC-Src-Map-Count.
003080 TC100B2-Unpack-Map-Exit.
003090     EXIT.
003100*
003110* One map-table entry per iteration - the pointer left running
003120* on from TC100B2-Unpack-Map's own UNSTRING carries the position
003130* forward, so each entry picks up exactly where the last one
003140* (or the plain-attribute fields) left off.
003150 TC100B3-Unpack-One.
003160     UNSTRING TC-Source-Line DELIMITED BY "|"
003170              INTO TC-Src-Map-Col-1 (TC100-Map-Ix)
003180                   TC-Src-Map-Col-2 (TC100-Map-Ix)
003190                   TC-Src-Map-Col-2-Used (TC100-Map-Ix)
003200                   TC-Src-Map-Numeric (TC100-Map-Ix)
003210                   TC-Src-Map-Dest (TC100-Map-Ix)
003220              WITH POINTER TC100-Ptr.
003230     ADD      1              TO TC100-Map-Ix.
003240 TC100B3-Unpack-One-Exit.
003250     EXIT.
003260*
003270* 19/10/25 vbc - header line of the statement, split into the
003280* named-column table used by TC100D/TC100E to find a mapped
003290* source column by name instead of by a hard position.
003300 TC100C-Split-Header.
003310     MOVE     0              TO TC100-Hdr-Count.
003320     UNSTRING TC-Stmt-Line DELIMITED BY ","
003330              INTO TC100-Hdr-Name (1)  TC100-Hdr-Name (2)
003340                   TC100-Hdr-Name (3)  TC100-Hdr-Name (4)
003350                   TC100-Hdr-Name (5)  TC100-Hdr-Name (6)
003360                   TC100-Hdr-Name (7)  TC100-Hdr-Name (8)
003370                   TC100-Hdr-Name (9)  TC100-Hdr-Name (10)
003380              TALLYING IN TC100-Hdr-Count.
003390 TC100C-Split-Header-Exit.
003400     EXIT.
003410*
003420* 19/10/25 vbc - Validate Mapping - Source registry note TR-
003430* 00058 - reject naming the missing column rather than let the
003440* merge step blow up on a subscript of zero.
003450 TC100D-Check-Mapping.
003460     MOVE     "N"            TO TC100-Mapping-Flag.
003470     MOVE     1              TO TC100-Map-Ix.
003480     PERFORM  TC100D1-Check-One THRU TC100D1-Check-One-Exit
003490              UNTIL TC100-Map-Ix > TC-Src-Map-Count
003500                 OR TC100-Mapping-Bad.
003510 TC100D-Check-Mapping-Exit.
003520     EXIT.
003530*
003540* One mapping entry's worth of checking: its first column must
003550* be on the header, its second (if the entry uses one) likewise,
003560* and its destination must not be one of the three fields this
003570* program itself fills (curr/source/total - see TC100E-Parse-One).
003580 TC100D1-Check-One.
003590     PERFORM  TC100D2-Find-Hdr THRU TC100D2-Find-Hdr-Exit.
003600     IF       TC100-Col-Pos-1 = ZERO
003610              MOVE "Y" TO TC100-Mapping-Flag
003620              DISPLAY SY102 TC-Src-Map-Col-1 (TC100-Map-Ix)
003630              GO TO TC100D1-Check-One-Exit.
003640     IF       TC-Src-Map-Has-Col-2 (TC100-Map-Ix)
003650              MOVE TC-Src-Map-Col-2 (TC100-Map-Ix)
003660                                  TO TC100-Text-Strip
003670              PERFORM TC100D3-Find-Named THRU
003680                         TC100D3-Find-Named-Exit
003690              IF TC100-Col-Pos-2 = ZERO
003700                 MOVE "Y" TO TC100-Mapping-Flag
003710                 DISPLAY SY102
003720                         TC-Src-Map-Col-2 (TC100-Map-Ix)
003730                 GO TO TC100D1-Check-One-Exit.
003740     EVALUATE TC-Src-Map-Dest (TC100-Map-Ix)
003750         WHEN "curr"
003760         WHEN "source"
003770         WHEN "total"
003780              MOVE "Y" TO TC100-Mapping-Flag
003790              DISPLAY SY103 TC-Src-Map-Dest (TC100-Map-Ix)
003800     END-EVALUATE.
003810     ADD      1              TO TC100-Map-Ix.
003820 TC100D1-Check-One-Exit.
003830     EXIT.
003840*
003850* Thin wrapper round Find-Named for a mapping entry's first
003860* column - Col-Pos-2 is Find-Named's own result field, copied
003870* here to Col-Pos-1 since this call's result is the "first"
003880* position, freeing Col-Pos-2 for a second Find-Named call.
003890 TC100D2-Find-Hdr.
003900     MOVE     TC-Src-Map-Col-1 (TC100-Map-Ix) TO TC100-Text-Strip.
003910     PERFORM  TC100D3-Find-Named THRU TC100D3-Find-Named-Exit.
003920     MOVE     TC100-Col-Pos-2 TO TC100-Col-Pos-1.
003930 TC100D2-Find-Hdr-Exit.
003940     EXIT.
003950*
003960* 19/10/25 vbc - linear search of the header-name table, used
003970* both at validation time and again, per statement record, at
003980* parse time - leaves the found position in TC100-Col-Pos-2.
003990 TC100D3-Find-Named.
004000     MOVE     0              TO TC100-Col-Pos-2.
004010     MOVE     1              TO TC100-Search-Ix.
004020     PERFORM  TC100D4-Try-Hdr THRU TC100D4-Try-Hdr-Exit
004030              UNTIL TC100-Search-Ix > TC100-Hdr-Count
004040                 OR TC100-Col-Pos-2 NOT = ZERO.
004050 TC100D3-Find-Named-Exit.
004060     EXIT.
004070*
004080* One header-name compare per iteration - stops as soon as
004090* Col-Pos-2 is set, so an early match short-circuits the rest
004100* of the header table rather than scanning all ten every time.
004110 TC100D4-Try-Hdr.
004120     IF       TC100-Hdr-Name (TC100-Search-Ix) = TC100-Text-Strip
004130              MOVE TC100-Search-Ix TO TC100-Col-Pos-2.
004140     ADD      1              TO TC100-Search-Ix.
004150 TC100D4-Try-Hdr-Exit.
004160     EXIT.
004170*
004180* 19/10/25 vbc - Parse One - one statement data record through
004190* every mapping entry, constant fill, fee-sign/total and the
004200* timezone convert, then writes the batch line.
004210 TC100E-Parse-One.
004220     MOVE     SPACES         TO TC-Batch-Record.
004230     MOVE     ZERO           TO TC-Bat-Id TC-Bat-Amount TC-Bat-Fee
004240                                 TC-Bat-Total.
004250* Id is left zero on purpose - TC200's bulk-merge step assigns
004260* the real running id when the batch is picked up, not this
004270* program (this program has no view of the master's high-id).
004280     UNSTRING TC-Stmt-Line DELIMITED BY ","
004290              INTO TC-Stmt-Col (1)  TC-Stmt-Col (2)
004300                   TC-Stmt-Col (3)  TC-Stmt-Col (4)
004310                   TC-Stmt-Col (5)  TC-Stmt-Col (6)
004320                   TC-Stmt-Col (7)  TC-Stmt-Col (8)
004330                   TC-Stmt-Col (9)  TC-Stmt-Col (10).
004340     MOVE     1              TO TC100-Map-Ix.
004350     PERFORM  TC100F-Apply-One THRU TC100F-Apply-One-Exit
004360              UNTIL TC100-Map-Ix > TC-Src-Map-Count.
004370* curr/source/total are constant-filled from the source record
004380* itself rather than mapped off a statement column - no tape or
004390* export this program has ever seen carries its own currency or
004400* source id per line, that only lives on the registry record.
004410     MOVE     "TCIMPORT"     TO TC-Bat-Input.
004420     MOVE     TC-Src-Currency TO TC-Bat-Curr.
004430     MOVE     TC-Src-Name     TO TC-Bat-Source.
004440     MOVE     TC-Src-Id       TO TC-Bat-Source-Id.
004450     CALL     "TC09" USING TC-Bat-Amount TC-Bat-Fee TC-Bat-Total.
004460     PERFORM  TC100H-Convert-Time THRU TC100H-Convert-Time-Exit.
004470     MOVE     TC-Batch-Record TO TC-Batch-Line.
004480     WRITE    TC-Batch-Line.
004490 TC100E-Parse-One-Exit.
004500     EXIT.
004510*
004520* Re-does the header lookup this record's mapping entry needs -
004530* Check-Mapping already proved the columns exist once, up front,
004540* but the found position isn't kept from that pass, so Apply-One
004550* looks it up fresh for every statement record parsed.
004560 TC100F-Apply-One.
004570     MOVE     TC-Src-Map-Col-1 (TC100-Map-Ix) TO TC100-Text-Strip.
004580     PERFORM  TC100D3-Find-Named THRU TC100D3-Find-Named-Exit.
004590     MOVE     TC100-Col-Pos-2 TO TC100-Col-Pos-1.
004600     MOVE     0              TO TC100-Col-Pos-2.
004610     IF       TC-Src-Map-Has-Col-2 (TC100-Map-Ix)
004620              MOVE TC-Src-Map-Col-2 (TC100-Map-Ix)
004630                                  TO TC100-Text-Strip
004640              PERFORM TC100D3-Find-Named THRU
004650                         TC100D3-Find-Named-Exit.
004660     IF       TC-Src-Map-Has-Col-2 (TC100-Map-Ix)
004670              PERFORM TC100G-Merge-Two THRU TC100G-Merge-Two-Exit
004680     ELSE
004690              MOVE TC-Stmt-Col (TC100-Col-Pos-1) TO
004700                                     TC100-Merge-Part-1
004710              PERFORM TC100I-Store-Field THRU
004720                         TC100I-Store-Field-Exit.
004730     ADD      1              TO TC100-Map-Ix.
004740 TC100F-Apply-One-Exit.
004750     EXIT.
004760*
004770* 02/11/25 vbc - Merge Two - either the description join (two
004780* text columns) or the debit/credit numeric sum, on the numeric
004790* flag carried by the map entry.
004800* Numeric branch handles the Millennium-style layout, which files
004810* debits and credits in two separate columns rather than one
004820* signed amount column - the two Text-To-Amount calls below are
004830* the same conversion Store-Field's Amount branch uses, called
004840* twice here and added rather than duplicated in line.
004850 TC100G-Merge-Two.
004860     IF       TC-Src-Map-Is-Numeric (TC100-Map-Ix)
004870              MOVE TC-Stmt-Col (TC100-Col-Pos-1) TO
004880                                     TC100-Text-Strip
004890              PERFORM TC100J-Text-To-Amount THRU
004900                         TC100J-Text-To-Amount-Exit
004910              MOVE TC100-Amount-Out TO TC100-Merge-Sum
004920              MOVE TC-Stmt-Col (TC100-Col-Pos-2) TO
004930                                     TC100-Text-Strip
004940              PERFORM TC100J-Text-To-Amount THRU
004950                         TC100J-Text-To-Amount-Exit
004960              ADD  TC100-Amount-Out TO TC100-Merge-Sum
004970              MOVE TC100-Merge-Sum TO TC-Bat-Amount
004980     ELSE
004990              MOVE TC-Stmt-Col (TC100-Col-Pos-1) TO
005000                                     TC100-Merge-Part-1
005010              MOVE TC-Stmt-Col (TC100-Col-Pos-2) TO
005020                                     TC100-Merge-Part-2
005030              IF TC100-Merge-Part-1 = SPACES
005040                 STRING "No " TC-Src-Map-Col-1 (TC100-Map-Ix)
005050                        DELIMITED BY SIZE INTO TC100-Merge-Part-1
005060              END-IF
005070              IF TC100-Merge-Part-2 = SPACES
005080                 STRING "No " TC-Src-Map-Col-2 (TC100-Map-Ix)
005090                        DELIMITED BY SIZE INTO TC100-Merge-Part-2
005100              END-IF
005110              STRING TC100-Merge-Part-1 DELIMITED BY SPACE
005120                     " - "  DELIMITED BY SIZE
005130                     TC100-Merge-Part-2 DELIMITED BY SPACE
005140                     INTO TC-Bat-Desc.
005150 TC100G-Merge-Two-Exit.
005160     EXIT.
005170*
005180* Files a single-column mapping entry's text into the batch
005190* record field its Dest names - time/amount/fee go through the
005200* Text-To-Amount or straight-truncate treatment the field needs,
005210* type/desc are moved as-is.
005220 TC100I-Store-Field.
005230     EVALUATE TC-Src-Map-Dest (TC100-Map-Ix)
005240         WHEN "time"
005250* First 19 characters only - some sources tack a trailing zone
005260* letter or offset onto their date/time column, this program
005270* keeps the plain "YYYY-MM-DD HH:MM:SS" and drops the rest, the
005280* real offset is worked out separately in Convert-Time below.
005290              MOVE TC100-Merge-Part-1 (1:19) TO TC-Bat-Time
005300         WHEN "type"
005310              MOVE TC100-Merge-Part-1        TO TC-Bat-Type
005320         WHEN "desc"
005330              MOVE TC100-Merge-Part-1        TO TC-Bat-Desc
005340         WHEN "amount"
005350              MOVE TC100-Merge-Part-1 TO TC100-Text-Strip
005360              PERFORM TC100J-Text-To-Amount THRU
005370                         TC100J-Text-To-Amount-Exit
005380              MOVE TC100-Amount-Out TO TC-Bat-Amount
005390         WHEN "fee"
005400              MOVE TC100-Merge-Part-1 TO TC100-Text-Strip
005410              PERFORM TC100J-Text-To-Amount THRU
005420                         TC100J-Text-To-Amount-Exit
005430              MOVE TC100-Amount-Out TO TC-Bat-Fee
005440     END-EVALUATE.
005450 TC100I-Store-Field-Exit.
005460     EXIT.
005470*
005480* 09/11/25 vbc - Text To Amount - converts a statement text
005490* column ("-5.00", "12", "") into a signed amount without any
005500* intrinsic function - splits on the decimal point, then moves
005510* only the digits actually present (length-before-space), not
005520* the whole space-padded field, otherwise "12" scales up to
005530* "12000000" the way the first cut of this paragraph did.
005540 TC100J-Text-To-Amount.
005550     MOVE     ZERO           TO TC100-Amount-Out.
005560     IF       TC100-Text-Strip = SPACES
005570              GO TO TC100J-Text-To-Amount-Exit.
005580     MOVE     "+"            TO TC100-Num-Sign.
005590     IF       TC100-Text-Strip (1:1) = "-"
005600              MOVE "-" TO TC100-Num-Sign
005610              MOVE TC100-Text-Strip (2:29) TO TC100-Text-Strip.
005620     MOVE     SPACES         TO TC100-Whole-Text TC100-Frac-Text.
005630     UNSTRING TC100-Text-Strip DELIMITED BY "."
005640              INTO TC100-Whole-Text TC100-Frac-Text.
005650     MOVE     0              TO TC100-Num-Len.
005660     INSPECT  TC100-Whole-Text
005670              TALLYING TC100-Num-Len FOR CHARACTERS
005680                       BEFORE INITIAL SPACE.
005690     IF       TC100-Num-Len = ZERO
005700              MOVE ZERO TO TC100-Num-Whole
005710     ELSE
005720              MOVE TC100-Whole-Text (1:TC100-Num-Len) TO
005730                                  TC100-Num-Whole.
005740     MOVE     0              TO TC100-Num-Len.
005750     INSPECT  TC100-Frac-Text
005760              TALLYING TC100-Num-Len FOR CHARACTERS
005770                       BEFORE INITIAL SPACE.
005780     IF       TC100-Num-Len = ZERO
005790              MOVE ZERO TO TC100-Num-Frac
005800     ELSE
005810              MOVE TC100-Frac-Text (1:TC100-Num-Len) TO
005820                                  TC100-Num-Frac.
005830     MOVE     TC100-Num-Whole TO TC100-Amount-Out.
005840     COMPUTE  TC100-Amount-Out = TC100-Amount-Out +
005850                                  (TC100-Num-Frac / 100).
005860     IF       TC100-Num-Sign = "-"
005870              MULTIPLY -1 BY TC100-Amount-Out.
005880 TC100J-Text-To-Amount-Exit.
005890     EXIT.
005900*
005910* 21/11/25 vbc - Convert Time - shifts the already-stored
005920* Bat-Time from the source's statement timezone to the config's
005930* local timezone.  Summer/winter picked on the statement month
005940* (Apr-Oct = summer) - no calendar DST table, see Non-Goals.
005950 TC100H-Convert-Time.
005960     MOVE     TC-Bat-Time (1:10) TO TC100-Tm-Date.
005970     MOVE     TC-Bat-Time (12:2) TO TC100-Tm-Hh.
005980     MOVE     TC-Bat-Time (15:2) TO TC100-Tm-Mi.
005990     MOVE     TC-Bat-Time (18:2) TO TC100-Tm-Ss.
006000     MOVE     TC-Src-Stmt-Timezone TO TC100-Text-Strip.
006010     PERFORM  TC100H1-Find-Offset THRU TC100H1-Find-Offset-Exit.
006020     MOVE     TC100-Tz-Offset-Out TO TC100-Src-Offset.
006030     MOVE     TC-Cfg-Local-Timezone TO TC100-Text-Strip.
006040     PERFORM  TC100H1-Find-Offset THRU TC100H1-Find-Offset-Exit.
006050     MOVE     TC100-Tz-Offset-Out TO TC100-Local-Offset.
006060* Whole run done in minutes-of-day rather than hours and minutes
006070* kept apart, so the day never needs to be walked - a shift past
006080* midnight either way is folded back by the two IFs below instead
006090* of touching Tm-Date, since no source line carries a date that
006100* would actually cross to the next or previous calendar day.
006110     COMPUTE  TC100-Minutes-Of-Day =
006120                 (TC100-Tm-Hh * 60) + TC100-Tm-Mi
006130                 + (TC100-Local-Offset - TC100-Src-Offset).
006140     IF       TC100-Minutes-Of-Day < 0
006150              ADD 1440 TO TC100-Minutes-Of-Day.
006160     IF       TC100-Minutes-Of-Day > 1439
006170              SUBTRACT 1440 FROM TC100-Minutes-Of-Day.
006180     DIVIDE   TC100-Minutes-Of-Day BY 60
006190              GIVING TC100-Tm-Hh
006200              REMAINDER TC100-Tm-Mi.
006210     STRING   TC100-Tm-Date  DELIMITED BY SIZE
006220              " "            DELIMITED BY SIZE
006230              TC100-Tm-Hh    DELIMITED BY SIZE
006240              ":"            DELIMITED BY SIZE
006250              TC100-Tm-Mi    DELIMITED BY SIZE
006260              ":"            DELIMITED BY SIZE
006270              TC100-Tm-Ss    DELIMITED BY SIZE
006280              INTO TC-Bat-Time.
006290 TC100H-Convert-Time-Exit.
006300     EXIT.
006310*
006320* Looks TC100-Text-Strip up against WSTCTIM's fixed four-zone
006330* table (UTC/Europe-Warsaw plus the two the 24/11/25 fix below
006340* corrected) and hands the offset back via Tz-Offset-Out - a
006350* zone not on the table logs SY106 and passes through as UTC
006360* rather than aborting the whole parse over one bad zone name.
006370 TC100H1-Find-Offset.
006380     MOVE     "N"            TO TC100-Tz-Found.
006390     MOVE     1              TO TC100-Tz-Ix.
006400     PERFORM  TC100H2-Try-Tz THRU TC100H2-Try-Tz-Exit
006410              UNTIL TC100-Tz-Ix > 4 OR TC100-Tz-Is-Found.
006420     IF       NOT TC100-Tz-Is-Found
006430              DISPLAY SY106 TC100-Text-Strip
006440              MOVE ZERO TO TC100-Tz-Offset-Out.
006450 TC100H1-Find-Offset-Exit.
006460     EXIT.
006470*
006480* One table entry per iteration - summer/winter picked on the
006490* statement's own month (Apr-Oct = summer), not the run date, so
006500* an old statement re-parsed in winter still gets its own
006510* season's offset.
006520 TC100H2-Try-Tz.
006530     IF       TC-Tz-Name (TC100-Tz-Ix) = TC100-Text-Strip
006540              MOVE "Y" TO TC100-Tz-Found
006550              IF TC100-Tm-Date (6:2) >= "04" AND
006560                 TC100-Tm-Date (6:2) <= "10"
006570                 MOVE TC-Tz-Summer-Mins (TC100-Tz-Ix) TO
006580                                      TC100-Tz-Offset-Out
006590              ELSE
006600                 MOVE TC-Tz-Winter-Mins (TC100-Tz-Ix) TO
006610                                      TC100-Tz-Offset-Out
006620              END-IF.
006630     ADD      1              TO TC100-Tz-Ix.
006640 TC100H2-Try-Tz-Exit.
006650     EXIT.
006660*
