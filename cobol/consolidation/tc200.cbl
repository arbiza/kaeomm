000010* ****************************************************************
000020*                                                                *
000030*         TRANSACTION CONSOLIDATION - TRANSACTION MASTER         *
000040*         LOAD / BULK MERGE / SAVE / BACKUP / RESET              *
000050*                                                                *
000060* ****************************************************************
000070*
000080 IDENTIFICATION          DIVISION.
000090* ===============================
000100*
000110 PROGRAM-ID.    TC200.
000120 AUTHOR.        V B COEN.
000130 INSTALLATION.  APPLEWOOD COMPUTERS.
000140 DATE-WRITTEN.  15/03/1985.
000150 DATE-COMPILED.
000160 SECURITY.      COPYRIGHT (C) 1985-2026 AND LATER, VINCENT BRYAN
000170                COEN.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000180                LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000190* **
000200*     Remarks.          Owns the Transaction Master (canonical
000210*                       transaction) file - the central table of
000220*                       the whole suite.  TC-CD-Sub-Function on
000230*                       entry selects the action, after the
000240*                       master is always loaded first:
000250*                         2 = merge (read TC-Batch-File, append
000260*                             to the table, sort ascending by
000270*                             time, backfill missing/zero ids)
000280*                         3 = save (rewrite the master file)
000290*                         4 = backup then reset (empty the
000300*                             table after the backup is written)
000310*                       Any other value just loads and leaves
000320*                       the table as found (existence/validity
000330*                       check, also registers categories/tags).
000340*                       Load-then-select-action on every call is
000350*                       the same shape the old cash-book master
000360*                       maintenance run always used - the master
000370*                       never trusted to still be in memory from
000380*                       a previous step, so every run re-reads it.
000390* **
000400*     Called Modules.   None.
000410*     Files used.       TC-Transaction-File (in/out), TC-Batch-
000420*                       File (input), TC-Trn-Backup-File (out).
000430*     Error messages.   TC-Ret-Message in TC-Return-Record.
000440* **
000450* Changes:
000460* 15/03/1985 vbc - 1.00 Created - nightly ledger master load/save/
000470*                       backup utility for the old cash-book
000480*                       package, mirrors the master file each
000490*                       night before the update run touches it,
000500*                       backup then empties the table on request.
000510* 09/06/1989 vbc -  .01 Backup file naming picked up the run date
000520*                       so a week's backups no longer overwrite
000530*                       each other on a re-run.
000540* 22/11/1998 vbc -  .02 Y2K review - backup file date field
000550*                       widened to four-digit year here and in
000560*                       the copybook it shares.
000570* 26/10/25  vbc  - 1.01 Picked up for the TC statement-import
000580*                       suite - cash-book master became the
000590*                       Transaction Master, header validation
000600*                       rewritten against the canonical fifteen
000610*                       columns, backup/reset kept the old shape.
000620* 02/11/25  vbc  -  .02 Category/tag registration added to the
000630*                       load scan, per the Config registry rule.
000640* 12/11/25  vbc  -  .03 Bulk merge (add_bulk) added - batch work
000650*                       file append, bubble sort on time (this
000660*                       shop's compiler has no SORT verb wired
000670*                       up for working-storage tables), then a
000680*                       sequential id backfill pass.
000690* 20/11/25  vbc  -  .04 Id backfill now edits the id back into the
000700*                       line by pointer, leaving everything after
000710*                       the first "|" untouched - cheaper than
000720*                       unstringing and restringing all fifteen
000730*                       fields for a one-field change.
000740* 25/11/25  vbc  -  .05 Category/Tag counts and tables now shared
000750*                       EXTERNAL storage (wstccfg.cob/wstccat.cob)
000760*                       so TC210/TC450/TC500 see what TC200 just
000770*                       registered without a re-read.
000780*
000790 ENVIRONMENT             DIVISION.
000800* ===============================
000810*
000820 COPY "selenvd.cob".
000830 INPUT-OUTPUT             SECTION.
000840 FILE-CONTROL.
000850     COPY "seltctrn.cob".
000860     COPY "seltcbat.cob".
000870     COPY "seltcbak.cob".
000880*
000890 DATA                     DIVISION.
000900 FILE                     SECTION.
000910 COPY "fdtctrn.cob".
000920 COPY "fdtcbat.cob".
000930 COPY "fdtcbak.cob".
000940*
000950 WORKING-STORAGE SECTION.
000960* -----------------------
000970 77  TC200-Prog-Name           PIC X(15) VALUE "TC200 (1.04)".
000980* Table-Work carries every working subscript and small counter
000990* this program needs, all COMP for speed on a 5000-row table -
001000* five thousand transactions is generous headroom for the one
001010* household or small office this suite was built to serve.
001020 01  TC200-Table-Work.
001030     03  TC200-Table-Count     PIC 9(7)     COMP.
001040     03  TC200-Table-Ix        PIC 9(7)     COMP.
001050     03  TC200-Table-Ix2       PIC 9(7)     COMP.
001060     03  TC200-Cat-Ix          PIC 999       COMP.
001070     03  TC200-Tag-Ix          PIC 99        COMP.
001080     03  TC200-Tag-Count       PIC 99        COMP.
001090     03  TC200-Lead-Spaces     PIC 99        COMP.
001100     03  TC200-Start-Pos       PIC 99        COMP.
001110     03  TC200-Rtrim-Width     PIC 99        COMP.
001120     03  TC200-Rtrim-Len       PIC 99        COMP.
001130     03  TC200-Ptr             PIC 9(4)      COMP.
001140     03  FILLER                PIC X(6).
001150 01  TC200-Swapped             PIC X.
001160     88  TC200-Did-Swap        VALUE "Y".
001170 01  TC200-Found               PIC X.
001180     88  TC200-Is-Found        VALUE "Y".
001190* Whole master held as raw pipe-delimited text lines, not as
001200* unstrung fields - most of a load/save/backup run just copies
001210* lines straight through, and only the merge/sort/backfill steps
001220* ever need a field out of one, so nothing is unstrung that does
001230* not have to be.
001240 01  TC200-Trn-Table.
001250     03  TC200-Tbl-Line        PIC X(512) OCCURS 5000.
001260     03  FILLER                PIC X(4).
001270 01  TC200-Swap-Line               PIC X(512).
001280 01  TC200-Line-Build              PIC X(512).
001290 01  TC200-Time-A                  PIC X(19).
001300 01  TC200-Time-B                  PIC X(19).
001310 01  TC200-Time-Dummy-Id           PIC X(20).
001320 01  TC200-Id-Chk                  PIC 9(9).
001330 01  TC200-Edit-Id                 PIC Z(8)9.
001340 01  TC200-Edit-Amt                PIC -(9)9.99.
001350* Trim-Edit-In/-Out are Y2-style edited-to-plain-text scratch,
001360* shared by every field TC200Y-Trim-Edited is asked to strip -
001370* one working pair does for all of them, one paragraph at a time.
001380 01  TC200-Trim-Edit-In            PIC X(14).
001390 01  TC200-Trim-Edit-Out           PIC X(14).
001400 01  TC200-Id-Text                 PIC X(14).
001410 01  TC200-Srcid-Text              PIC X(14).
001420 01  TC200-Amt-Text                PIC X(14).
001430 01  TC200-Fee-Text                PIC X(14).
001440 01  TC200-Tot-Text                PIC X(14).
001450 01  TC200-Rtrim-Field             PIC X(80).
001460 01  TC200-Tag-List-Work.
001470     03  TC200-Tag-Piece       PIC X(60) OCCURS 10.
001480     03  FILLER                PIC X(4).
001490 01  TC-Trn-Backup-Name            PIC X(30).
001500* Date-Group/-Key give the backup file its run-stamped name -
001510* Ymd and Time held apart for the ACCEPT verbs, then read back as
001520* one fourteen-digit key by the REDEFINES for the STRING below.
001530 01  TC200-Date-Group.
001540     03  TC200-DT-Ymd          PIC 9(6).
001550     03  TC200-DT-Time         PIC 9(8).
001560 01  TC200-Date-Key REDEFINES TC200-Date-Group
001570                           PIC 9(14).
001580* Canonical header line the master, batch and backup files must
001590* all open on - any file whose first line does not match this
001600* exactly fails the header check rather than being trusted.
001610 01  TC200-Hdr-Line                PIC X(512) VALUE
001620     "id|time|input|type|source|source_id|desc|amount|fee|total|
001630-    "curr|note|system|category|tags".
001640 01  TC200-File-Statuses.
001650     03  TC-Trn-Status         PIC XX.
001660     03  TC-Bat-Status         PIC XX.
001670     03  TC-Bak-Status         PIC XX.
001680     03  FILLER                PIC X(4).
001690 COPY "wstctrn.cob".
001700 COPY "wstcbat.cob".
001710 COPY "wstcmrg.cob".
001720 COPY "wstccfg.cob".
001730 COPY "wstccat.cob".
001740*
001750 LINKAGE                  SECTION.
001760* -----------------------
001770 COPY "wstccd.cob".
001780 COPY "wstcret.cob".
001790*
001800 PROCEDURE DIVISION USING TC-Calling-Data TC-Return-Record.
001810* ===========================================================
001820*
001830 TC200A-Main                 SECTION.
001840* **************************************
001850*
001860     MOVE     "Y"            TO TC-Ret-Success.
001870     MOVE     SPACES         TO TC-Ret-Message TC-Ret-Details.
001880     MOVE     0              TO TC200-Table-Count.
001890     PERFORM  TC200B-Load-Master THRU TC200B-Load-Master-Exit.
001900     IF       TC-Ret-Success NOT = "Y"
001910              GO TO TC200A-Exit.
001920     EVALUATE TC-CD-Sub-Function
001930         WHEN 2
001940              PERFORM TC200C-Merge-Bulk THRU TC200C-Merge-Bulk-Exit
001950         WHEN 3
001960              PERFORM TC200F-Save THRU TC200F-Save-Exit
001970         WHEN 4
001980              PERFORM TC200G-Backup THRU TC200G-Backup-Exit
001990              MOVE 0 TO TC200-Table-Count
002000         WHEN OTHER
002010              CONTINUE
002020     END-EVALUATE.
002030*
002040 TC200A-Exit.
002050     GOBACK.
002060*
002070* 26/10/25 vbc - loads the whole master into TC200-Trn-Table as
002080* raw pipe-delimited lines - a missing file is not an error, an
002090* empty table is returned, per the Transaction master Load rule.
002100* Header line is checked against the canonical fifteen columns
002110* before a single data line is trusted.
002120 TC200B-Load-Master.
002130     OPEN     INPUT TC-Transaction-File.
002140     IF       TC-Trn-Status = "35"
002150              GO TO TC200B-Load-Master-Exit.
002160     IF       TC-Trn-Status NOT = "00"
002170              MOVE "N" TO TC-Ret-Success
002180              MOVE "TC200 unable to open transaction master" TO
002190                            TC-Ret-Message
002200              GO TO TC200B-Load-Master-Exit.
002210     READ     TC-Transaction-File
002220              AT END GO TO TC200B-Close.
002230     IF       TC-Transaction-Line NOT = TC200-Hdr-Line
002240              MOVE "N" TO TC-Ret-Success
002250              MOVE "TC200 transaction master header corrupted" TO
002260                            TC-Ret-Message
002270              STRING "exp=" TC200-Hdr-Line (1:60)
002280                     " fnd=" TC-Transaction-Line (1:60)
002290                     DELIMITED BY SIZE INTO TC-Ret-Details
002300              GO TO TC200B-Close.
002310     READ     TC-Transaction-File
002320              AT END GO TO TC200B-Close.
002330 TC200B-Loop.
002340     ADD      1              TO TC200-Table-Count.
002350     MOVE     TC-Transaction-Line TO
002360                 TC200-Tbl-Line (TC200-Table-Count).
002370     PERFORM  TC200B1-Register-Cats-Tags THRU
002380                 TC200B1-Register-Cats-Tags-Exit.
002390     READ     TC-Transaction-File
002400              AT END GO TO TC200B-Close.
002410     GO TO    TC200B-Loop.
002420 TC200B-Close.
002430     CLOSE    TC-Transaction-File.
002440 TC200B-Load-Master-Exit.
002450     EXIT.
002460*
002470* 02/11/25 vbc - unstrings the line just loaded back into the
002480* master's own working-storage view (TC-Transaction-Record) so
002490* its category and tags can be registered - Time-Key takes the
002500* time text straight in since it redefines the group beneath it.
002510 TC200B1-Register-Cats-Tags.
002520     UNSTRING  TC200-Tbl-Line (TC200-Table-Count) DELIMITED BY "|"
002530               INTO TC-Id TC-Time-Key TC-Input TC-Type TC-Source
002540                    TC-Source-Id TC-Desc TC-Amount TC-Fee TC-Total
002550                    TC-Curr TC-Note TC-System TC-Category TC-Tags.
002560     IF       TC-Category NOT = SPACES
002570              PERFORM TC200B2-Reg-Category THRU
002580                         TC200B2-Reg-Category-Exit.
002590     PERFORM  TC200B3-Split-Tags THRU TC200B3-Split-Tags-Exit.
002600 TC200B1-Register-Cats-Tags-Exit.
002610     EXIT.
002620*
002630* Linear scan against the shared category table rather than a
002640* keyed lookup - a hundred categories is the whole practical
002650* range for one household or small office, table search costs
002660* nothing worth optimising against at that size.
002670 TC200B2-Reg-Category.
002680     MOVE     "N"            TO TC200-Found.
002690     MOVE     1              TO TC200-Cat-Ix.
002700 TC200B2-Loop.
002710     IF       TC200-Cat-Ix > TC-Cfg-Category-Count
002720              GO TO TC200B2-Add.
002730     IF       TC-Category-Name (TC200-Cat-Ix) = TC-Category
002740              MOVE "Y" TO TC200-Found
002750              GO TO TC200B2-Reg-Category-Exit.
002760     ADD      1              TO TC200-Cat-Ix.
002770     GO TO    TC200B2-Loop.
002780 TC200B2-Add.
002790     IF       TC-Cfg-Category-Count < 100
002800              ADD 1 TO TC-Cfg-Category-Count
002810              MOVE TC-Category TO
002820                      TC-Category-Name (TC-Cfg-Category-Count).
002830 TC200B2-Reg-Category-Exit.
002840     EXIT.
002850*
002860* 02/11/25 vbc - tags field is comma-separated, up to 10 tags
002870* per transaction has been ample in practice.
002880 TC200B3-Split-Tags.
002890     MOVE     0              TO TC200-Tag-Count.
002900     UNSTRING  TC-Tags DELIMITED BY ","
002910               INTO TC200-Tag-Piece (1) TC200-Tag-Piece (2)
002920                    TC200-Tag-Piece (3) TC200-Tag-Piece (4)
002930                    TC200-Tag-Piece (5) TC200-Tag-Piece (6)
002940                    TC200-Tag-Piece (7) TC200-Tag-Piece (8)
002950                    TC200-Tag-Piece (9) TC200-Tag-Piece (10)
002960               TALLYING IN TC200-Tag-Count.
002970     IF       TC200-Tag-Count = 0
002980              GO TO TC200B3-Split-Tags-Exit.
002990     MOVE     1              TO TC200-Tag-Ix.
003000 TC200B3-Loop.
003010     IF       TC200-Tag-Ix > TC200-Tag-Count
003020              GO TO TC200B3-Split-Tags-Exit.
003030     IF       TC200-Tag-Piece (TC200-Tag-Ix) NOT = SPACES
003040              PERFORM TC200B4-Reg-Tag THRU TC200B4-Reg-Tag-Exit.
003050     ADD      1              TO TC200-Tag-Ix.
003060     GO TO    TC200B3-Loop.
003070 TC200B3-Split-Tags-Exit.
003080     EXIT.
003090*
003100* Cat-Ix is reused here as the tag-table subscript rather than a
003110* separate working field of its own - the category scan above has
003120* already finished with it by the time a tag registration starts,
003130* so there is nothing live in it to clobber.
003140 TC200B4-Reg-Tag.
003150     MOVE     "N"            TO TC200-Found.
003160     MOVE     1              TO TC200-Cat-Ix.
003170 TC200B4-Loop.
003180     IF       TC200-Cat-Ix > TC-Cfg-Tag-Count
003190              GO TO TC200B4-Add.
003200     IF       TC-Tag-Name (TC200-Cat-Ix) =
003210                       TC200-Tag-Piece (TC200-Tag-Ix)
003220              MOVE "Y" TO TC200-Found
003230              GO TO TC200B4-Reg-Tag-Exit.
003240     ADD      1              TO TC200-Cat-Ix.
003250     GO TO    TC200B4-Loop.
003260 TC200B4-Add.
003270     IF       TC-Cfg-Tag-Count < 200
003280              ADD 1 TO TC-Cfg-Tag-Count
003290              MOVE TC200-Tag-Piece (TC200-Tag-Ix) TO
003300                      TC-Tag-Name (TC-Cfg-Tag-Count).
003310 TC200B4-Reg-Tag-Exit.
003320     EXIT.
003330*
003340* 12/11/25 vbc - Merge (add_bulk) driver - append the batch work
003350* file's records, sort, then backfill ids, in that order.
003360 TC200C-Merge-Bulk.
003370     OPEN     INPUT TC-Batch-File.
003380     IF       TC-Bat-Status = "35"
003390              GO TO TC200C-Merge-Bulk-Exit.
003400     IF       TC-Bat-Status NOT = "00"
003410              MOVE "N" TO TC-Ret-Success
003420              MOVE "TC200 unable to open batch work file" TO
003430                            TC-Ret-Message
003440              GO TO TC200C-Merge-Bulk-Exit.
003450     MOVE     0              TO TC-Mrg-New-Count.
003460     READ     TC-Batch-File
003470              AT END GO TO TC200C-Close.
003480 TC200C-Loop.
003490     MOVE     TC-Batch-Line  TO TC-Batch-Record.
003500     PERFORM  TC200C1-Build-Line THRU TC200C1-Build-Line-Exit.
003510     ADD      1              TO TC200-Table-Count.
003520     MOVE     TC200-Line-Build TO
003530                 TC200-Tbl-Line (TC200-Table-Count).
003540     ADD      1              TO TC-Mrg-New-Count.
003550     READ     TC-Batch-File
003560              AT END GO TO TC200C-Close.
003570     GO TO    TC200C-Loop.
003580 TC200C-Close.
003590     CLOSE    TC-Batch-File.
003600     PERFORM  TC200D-Sort-By-Time THRU TC200D-Sort-By-Time-Exit.
003610     PERFORM  TC200E-Backfill-Ids THRU TC200E-Backfill-Ids-Exit.
003620 TC200C-Merge-Bulk-Exit.
003630     EXIT.
003640*
003650* 12/11/25 vbc - turns one fixed-width Batch record back into a
003660* pipe-delimited master line - money and ids are edited then
003670* leading spaces stripped via TC200Y-Trim-Edited before joining,
003680* text columns join trimmed to their real length via TC200Y2-
003690* Rtrim so an embedded space in a description does not truncate
003700* it the way DELIMITED BY SPACE would.
003710 TC200C1-Build-Line.
003720     MOVE     TC-Bat-Id      TO TC200-Edit-Id.
003730     MOVE     TC200-Edit-Id  TO TC200-Trim-Edit-In.
003740     PERFORM  TC200Y-Trim-Edited THRU TC200Y-Trim-Edited-Exit.
003750     MOVE     TC200-Trim-Edit-Out TO TC200-Id-Text.
003760     MOVE     TC-Bat-Source-Id TO TC200-Edit-Id.
003770     MOVE     TC200-Edit-Id  TO TC200-Trim-Edit-In.
003780     PERFORM  TC200Y-Trim-Edited THRU TC200Y-Trim-Edited-Exit.
003790     MOVE     TC200-Trim-Edit-Out TO TC200-Srcid-Text.
003800     MOVE     TC-Bat-Amount  TO TC200-Edit-Amt.
003810     MOVE     TC200-Edit-Amt TO TC200-Trim-Edit-In.
003820     PERFORM  TC200Y-Trim-Edited THRU TC200Y-Trim-Edited-Exit.
003830     MOVE     TC200-Trim-Edit-Out TO TC200-Amt-Text.
003840     MOVE     TC-Bat-Fee     TO TC200-Edit-Amt.
003850     MOVE     TC200-Edit-Amt TO TC200-Trim-Edit-In.
003860     PERFORM  TC200Y-Trim-Edited THRU TC200Y-Trim-Edited-Exit.
003870     MOVE     TC200-Trim-Edit-Out TO TC200-Fee-Text.
003880     MOVE     TC-Bat-Total   TO TC200-Edit-Amt.
003890     MOVE     TC200-Edit-Amt TO TC200-Trim-Edit-In.
003900     PERFORM  TC200Y-Trim-Edited THRU TC200Y-Trim-Edited-Exit.
003910     MOVE     TC200-Trim-Edit-Out TO TC200-Tot-Text.
003920     MOVE     80             TO TC200-Rtrim-Width.
003930     MOVE     TC-Bat-Desc    TO TC200-Rtrim-Field.
003940     PERFORM  TC200Y2-Rtrim THRU TC200Y2-Rtrim-Exit.
003950     STRING   TC200-Id-Text        DELIMITED BY SPACE
003960              "|"                  DELIMITED BY SIZE
003970              TC-Bat-Time          DELIMITED BY SIZE
003980              "|"                  DELIMITED BY SIZE
003990              TC-Bat-Input         DELIMITED BY SPACE
004000              "|"                  DELIMITED BY SIZE
004010              TC-Bat-Type          DELIMITED BY SPACE
004020              "|"                  DELIMITED BY SIZE
004030              TC-Bat-Source        DELIMITED BY SPACE
004040              "|"                  DELIMITED BY SIZE
004050              TC200-Srcid-Text     DELIMITED BY SPACE
004060              "|"                  DELIMITED BY SIZE
004070              TC-Bat-Desc (1:TC200-Rtrim-Len) DELIMITED BY SIZE
004080              "|"                  DELIMITED BY SIZE
004090              TC200-Amt-Text       DELIMITED BY SPACE
004100              "|"                  DELIMITED BY SIZE
004110              TC200-Fee-Text       DELIMITED BY SPACE
004120              "|"                  DELIMITED BY SIZE
004130              TC200-Tot-Text       DELIMITED BY SPACE
004140              "|"                  DELIMITED BY SIZE
004150              TC-Bat-Curr          DELIMITED BY SPACE
004160              "|"                  DELIMITED BY SIZE
004170              TC-Bat-Note          DELIMITED BY SPACE
004180              "|"                  DELIMITED BY SIZE
004190              TC-Bat-System        DELIMITED BY SPACE
004200              "|"                  DELIMITED BY SIZE
004210              TC-Bat-Category      DELIMITED BY SPACE
004220              "|"                  DELIMITED BY SIZE
004230              TC-Bat-Tags          DELIMITED BY SPACE
004240              INTO TC200-Line-Build.
004250 TC200C1-Build-Line-Exit.
004260     EXIT.
004270*
004280* 20/11/25 vbc - strips the leading spaces an edited numeric
004290* picture leaves, working on a shared scratch pair so every
004300* id/amount/fee/total field in the merge uses the one paragraph.
004310 TC200Y-Trim-Edited.
004320     MOVE     0              TO TC200-Lead-Spaces.
004330     INSPECT  TC200-Trim-Edit-In
004340              TALLYING TC200-Lead-Spaces FOR LEADING SPACE.
004350     COMPUTE  TC200-Start-Pos = TC200-Lead-Spaces + 1.
004360     MOVE     SPACES         TO TC200-Trim-Edit-Out.
004370     MOVE     TC200-Trim-Edit-In (TC200-Start-Pos:) TO
004380                 TC200-Trim-Edit-Out.
004390 TC200Y-Trim-Edited-Exit.
004400     EXIT.
004410*
004420* 12/11/25 vbc - finds the true (trailing-space-stripped) length
004430* of a text column so a description/note/tags value can be
004440* joined by reference modification without truncating an
004450* embedded space the way DELIMITED BY SPACE would.
004460 TC200Y2-Rtrim.
004470     MOVE     TC200-Rtrim-Width TO TC200-Rtrim-Len.
004480 TC200Y2-Rtrim-Loop.
004490     IF       TC200-Rtrim-Len = 0
004500              MOVE 1 TO TC200-Rtrim-Len
004510              GO TO TC200Y2-Rtrim-Exit.
004520     IF       TC200-Rtrim-Field (TC200-Rtrim-Len:1) NOT = SPACE
004530              GO TO TC200Y2-Rtrim-Exit.
004540     SUBTRACT 1              FROM TC200-Rtrim-Len.
004550     GO TO    TC200Y2-Rtrim-Loop.
004560 TC200Y2-Rtrim-Exit.
004570     EXIT.
004580*
004590* 12/11/25 vbc - bubble sort ascending on the time field - this
004600* compiler carries no SORT verb wired up for a working-storage
004610* table, and adjacent-only swaps keep ties in their original
004620* (append) order, all the stability this merge needs.
004630 TC200D-Sort-By-Time.
004640     IF       TC200-Table-Count < 2
004650              GO TO TC200D-Sort-By-Time-Exit.
004660     MOVE     "Y"            TO TC200-Swapped.
004670 TC200D-Pass.
004680     IF       NOT TC200-Did-Swap
004690              GO TO TC200D-Sort-By-Time-Exit.
004700     MOVE     "N"            TO TC200-Swapped.
004710     MOVE     1              TO TC200-Table-Ix.
004720 TC200D-Compare.
004730     IF       TC200-Table-Ix >= TC200-Table-Count
004740              GO TO TC200D-Pass.
004750     COMPUTE  TC200-Table-Ix2 = TC200-Table-Ix + 1.
004760     PERFORM  TC200D2-Get-Time-A THRU TC200D2-Get-Time-A-Exit.
004770     PERFORM  TC200D3-Get-Time-B THRU TC200D3-Get-Time-B-Exit.
004780     IF       TC200-Time-A > TC200-Time-B
004790              MOVE TC200-Tbl-Line (TC200-Table-Ix) TO
004800                      TC200-Swap-Line
004810              MOVE TC200-Tbl-Line (TC200-Table-Ix2) TO
004820                      TC200-Tbl-Line (TC200-Table-Ix)
004830              MOVE TC200-Swap-Line TO
004840                      TC200-Tbl-Line (TC200-Table-Ix2)
004850              MOVE "Y" TO TC200-Swapped.
004860     ADD      1              TO TC200-Table-Ix.
004870     GO TO    TC200D-Compare.
004880 TC200D-Sort-By-Time-Exit.
004890     EXIT.
004900*
004910 TC200D2-Get-Time-A.
004920     UNSTRING  TC200-Tbl-Line (TC200-Table-Ix) DELIMITED BY "|"
004930               INTO TC200-Time-Dummy-Id TC200-Time-A.
004940 TC200D2-Get-Time-A-Exit.
004950     EXIT.
004960*
004970 TC200D3-Get-Time-B.
004980     UNSTRING  TC200-Tbl-Line (TC200-Table-Ix2) DELIMITED BY "|"
004990               INTO TC200-Time-Dummy-Id TC200-Time-B.
005000 TC200D3-Get-Time-B-Exit.
005010     EXIT.
005020*
005030* 12/11/25 vbc - Sequential id backfill - Find-Max-Id first, then
005040* one pass in time order handing out max+1, +2 etc, one row at a
005050* time, so ties keep the append order they were sorted into.
005060 TC200E-Backfill-Ids.
005070     PERFORM  TC200E1-Find-Max-Id THRU TC200E1-Find-Max-Id-Exit.
005080     MOVE     1              TO TC200-Table-Ix.
005090 TC200E-Loop.
005100     IF       TC200-Table-Ix > TC200-Table-Count
005110              GO TO TC200E-Backfill-Ids-Exit.
005120     UNSTRING  TC200-Tbl-Line (TC200-Table-Ix) DELIMITED BY "|"
005130               INTO TC200-Id-Chk.
005140     IF       TC200-Id-Chk = ZERO
005150              ADD 1 TO TC-Mrg-Max-Id
005160              PERFORM TC200E2-Replace-Id THRU
005170                         TC200E2-Replace-Id-Exit.
005180     ADD      1              TO TC200-Table-Ix.
005190     GO TO    TC200E-Loop.
005200 TC200E-Backfill-Ids-Exit.
005210     EXIT.
005220*
005230 TC200E1-Find-Max-Id.
005240     MOVE     0              TO TC-Mrg-Max-Id.
005250     MOVE     1              TO TC200-Table-Ix.
005260 TC200E1-Loop.
005270     IF       TC200-Table-Ix > TC200-Table-Count
005280              GO TO TC200E1-Find-Max-Id-Exit.
005290     UNSTRING  TC200-Tbl-Line (TC200-Table-Ix) DELIMITED BY "|"
005300               INTO TC200-Id-Chk.
005310     IF       TC200-Id-Chk > TC-Mrg-Max-Id
005320              MOVE TC200-Id-Chk TO TC-Mrg-Max-Id.
005330     ADD      1              TO TC200-Table-Ix.
005340     GO TO    TC200E1-Loop.
005350 TC200E1-Find-Max-Id-Exit.
005360     EXIT.
005370*
005380* 20/11/25 vbc - replaces just the id (first pipe field) of a
005390* line, leaving the other fourteen exactly as they were, found
005400* by the pointer UNSTRING leaves behind after the first field.
005410 TC200E2-Replace-Id.
005420     MOVE     1              TO TC200-Ptr.
005430     UNSTRING  TC200-Tbl-Line (TC200-Table-Ix) DELIMITED BY "|"
005440               INTO TC200-Id-Chk
005450               WITH POINTER TC200-Ptr.
005460     MOVE     TC-Mrg-Max-Id  TO TC200-Edit-Id.
005470     MOVE     TC200-Edit-Id  TO TC200-Trim-Edit-In.
005480     PERFORM  TC200Y-Trim-Edited THRU TC200Y-Trim-Edited-Exit.
005490     STRING   TC200-Trim-Edit-Out DELIMITED BY SPACE
005500              "|"            DELIMITED BY SIZE
005510              TC200-Tbl-Line (TC200-Table-Ix) (TC200-Ptr:)
005520                             DELIMITED BY SIZE
005530              INTO TC200-Line-Build.
005540     MOVE     TC200-Line-Build TO TC200-Tbl-Line (TC200-Table-Ix).
005550 TC200E2-Replace-Id-Exit.
005560     EXIT.
005570*
005580* 26/10/25 vbc - Save paragraph, rewrites the whole master file,
005590* header line first, per the Transaction master Save rule.
005600 TC200F-Save.
005610     OPEN     OUTPUT TC-Transaction-File.
005620     MOVE     TC200-Hdr-Line TO TC-Transaction-Line.
005630     WRITE    TC-Transaction-Line.
005640     MOVE     1              TO TC200-Table-Ix.
005650 TC200F-Loop.
005660     IF       TC200-Table-Ix > TC200-Table-Count
005670              GO TO TC200F-Close.
005680     MOVE     TC200-Tbl-Line (TC200-Table-Ix) TO
005690                 TC-Transaction-Line.
005700     WRITE    TC-Transaction-Line.
005710     ADD      1              TO TC200-Table-Ix.
005720     GO TO    TC200F-Loop.
005730 TC200F-Close.
005740     CLOSE    TC-Transaction-File.
005750 TC200F-Save-Exit.
005760     EXIT.
005770*
005780* 26/10/25 vbc - Backup paragraph - timestamped copy, written
005790* before Reset empties the in-memory table.  House file-naming
005800* (TRANSBK + numeric date/time key) used throughout, same as the
005810* old cash-book backup ever was.
005820 TC200G-Backup.
005830     ACCEPT   TC200-DT-Ymd   FROM DATE.
005840     ACCEPT   TC200-DT-Time  FROM TIME.
005850     STRING   "TRANSBK" TC200-Date-Key
005860              DELIMITED BY SIZE INTO TC-Trn-Backup-Name.
005870     OPEN     OUTPUT TC-Trn-Backup-File.
005880     MOVE     TC200-Hdr-Line TO TC-Trn-Backup-Line.
005890     WRITE    TC-Trn-Backup-Line.
005900     MOVE     1              TO TC200-Table-Ix.
005910 TC200G-Loop.
005920     IF       TC200-Table-Ix > TC200-Table-Count
005930              GO TO TC200G-Close.
005940     MOVE     TC200-Tbl-Line (TC200-Table-Ix) TO
005950                 TC-Trn-Backup-Line.
005960     WRITE    TC-Trn-Backup-Line.
005970     ADD      1              TO TC200-Table-Ix.
005980     GO TO    TC200G-Loop.
005990 TC200G-Close.
006000     CLOSE    TC-Trn-Backup-File.
006010 TC200G-Backup-Exit.
006020     EXIT.
006030*
