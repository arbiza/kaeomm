000010* ****************************************************************
000020*                                                                *
000030*         TRANSACTION CONSOLIDATION - MANUAL ADD                *
000040*              ONE CARD -> ONE NORMALIZED BATCH LINE             *
000050*                                                                *
000060* ****************************************************************
000070*
000080 IDENTIFICATION          DIVISION.
000090* ===============================
000100*
000110 PROGRAM-ID.    TC210.
000120 AUTHOR.        D M HARKER.
000130 INSTALLATION.  APPLEWOOD COMPUTERS.
000140 DATE-WRITTEN.  12/08/1985.
000150 DATE-COMPILED.
000160 SECURITY.      COPYRIGHT (C) 1985-2026 AND LATER, VINCENT BRYAN
000170                COEN.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000180                LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000190* **
000200*     Remarks.          Processes the Manual-Add request batch
000210*                       file (TCMANADD, one card per manual
000220*                       transaction) into the normalized Batch
000230*                       work file (TCBATFIL) that TC200 later
000240*                       merges into the Transaction Master -
000250*                       id assignment and the re-sort by time
000260*                       are both left to TC200's merge step, a
000270*                       manual add is just another kind of
000280*                       batch line to that program.  Run once
000290*                       per nightly run by the shell/JCL driver,
000300*                       ahead of TC200's sub-function 2.
000310* **
000320*     Called Modules.   TC015 (source lookup), TC005 (category/
000330*                       tag normalization), TC09 (fee sign /
000340*                       total).
000350*     Files used.       TC-Man-Add-File (input), TC-Source-File
000360*                       (input, via TC015), TC-Batch-File
000370*                       (output or extend).
000380*     Error messages.   TC-Ret-Message in TC-Return-Record - an
000390*                       unknown source name fails that one card
000400*                       and carries on with the rest, per the
000410*                       Ops Desk's "one bad card should not lose
000420*                       a night's other cards" standing note.
000430* **
000440* Changes:
000450* 12/08/1985 dmh - 1.00 Created - manual journal-voucher card
000460*                       entry for the old cash-book package, one
000470*                       punched card per hand-keyed entry, the
000480*                       same "one card at a time" shape a manual
000490*                       add has always had in this shop.
000500* 14/04/1990 dmh -  .01 Card format widened - a fourth data field
000510*                       added when the till-roll cards came in.
000520* 09/11/1998 vbc -  .02 Y2K review - card date field already
000530*                       four-digit year, no change needed, logged
000540*                       per house policy.
000550* 28/10/25  vbc  - 1.01 Picked up for the TC statement-import
000560*                       suite - card layout became the Manual-Add
000570*                       request batch file, request-batch shape
000580*                       otherwise borrowed from TC010's Add.
000590*  02/12/25 vbc  -  .02 Timezone convert paragraph added, table
000600*                       driven from WSTCTIM same as TC100 - the
000610*                       card carries its own timezone, not the
000620*                       source's statement one.
000630*  06/12/25 vbc  -  .03 Category/tag registration added - a
000640*                       manual add is the first place a brand
000650*                       new tag is usually typed, wanted it in
000660*                       the shared tables straight away rather
000670*                       than waiting on tomorrow's TC200 load.
000680*
000690 ENVIRONMENT             DIVISION.
000700* ===============================
000710*
000720 COPY "selenvd.cob".
000730 INPUT-OUTPUT             SECTION.
000740 FILE-CONTROL.
000750     COPY "seltcmad.cob".
000760     COPY "seltcbat.cob".
000770*
000780 DATA                     DIVISION.
000790 FILE                     SECTION.
000800 COPY "fdtcmad.cob".
000810 COPY "fdtcbat.cob".
000820*
000830 WORKING-STORAGE SECTION.
000840* -----------------------
000850 77  TC210-Prog-Name           PIC X(15) VALUE "TC210 (1.02)".
000860 COPY "wstcbat.cob".
000870 COPY "wstctim.cob".
000880 COPY "wstccfg.cob".
000890 COPY "wstccat.cob".
000900*
000910* Request-Work is one unstrung manual-add card, pipe-delimited
000920* the same as every other batch record in this suite - source
000930* name and timezone are text here and only resolved to a source
000940* record further down, same two-step lookup TC100 uses.
000950 01  TC210-Request-Work.
000960     03  TC210-Delim-Count     PIC 99       COMP.
000970     03  TC210-Src-Wanted      PIC X(30).
000980     03  TC210-Type-In         PIC X(30).
000990     03  TC210-Time-In         PIC X(19).
001000     03  TC210-Tz-In           PIC X(30).
001010     03  TC210-Desc-In         PIC X(80).
001020     03  TC210-Amount-Text     PIC X(15).
001030     03  TC210-Fee-Text        PIC X(15).
001040     03  TC210-Note-In         PIC X(60).
001050     03  TC210-Category-In     PIC X(20).
001060     03  TC210-Tags-In         PIC X(60).
001070     03  FILLER                PIC X(9).
001080*
001090* Time-In-Group breaks the card's date and time apart only far
001100* enough to redefine the whole nineteen bytes as one key for the
001110* Convert-Time paragraph below - the pieces themselves are never
001120* addressed on their own here.
001130 01  TC210-Time-In-Group.
001140     03  TC210-Time-Date       PIC X(10).
001150     03  FILLER                PIC X.
001160     03  TC210-Time-Hms        PIC X(8).
001170 01  TC210-Time-In-Key REDEFINES TC210-Time-In-Group
001180                               PIC X(19).
001190*
001200 01  TC210-Source-Out.
001210     03  TC210-Out-Name        PIC X(30).
001220     03  TC210-Out-Currency    PIC X(3).
001230     03  TC210-Out-Id          PIC 9(9).
001240     03  TC210-Out-Description PIC X(60).
001250     03  TC210-Out-Timezone    PIC X(30).
001260     03  FILLER                PIC X(4).
001270 01  TC210-Src-Found           PIC X.
001280     88  TC210-Src-Is-Found    VALUE "Y".
001290     88  TC210-Src-Not-Found   VALUE "N".
001300*
001310* Amount-Work is the same length-before-space text-to-amount
001320* scratch TC100 carries, kept local here rather than shared -
001330* a manual add processes one card, never the batch volumes the
001340* statement parser sees, so there is no gain in sharing it.
001350 01  TC210-Amount-Work.
001360     03  TC210-Text-Strip      PIC X(30).
001370     03  TC210-Num-Sign        PIC X.
001380     03  TC210-Whole-Text      PIC X(15).
001390     03  TC210-Frac-Text       PIC X(15).
001400     03  TC210-Num-Len         PIC 99       COMP.
001410     03  TC210-Num-Whole       PIC 9(9).
001420     03  TC210-Num-Frac        PIC 99.
001430     03  TC210-Amount-Out      PIC S9(9)V99.
001440     03  FILLER                PIC X(6).
001450*
001460* Time-Work mirrors TC100's own timezone scratch field for field
001470* - a manual card names its own timezone rather than inheriting
001480* one off a statement source, but once the offset is in hand the
001490* shift arithmetic is identical, so the layout was copied rather
001500* than invented afresh.
001510 01  TC210-Time-Work.
001520     03  TC210-Tm-Date         PIC X(10).
001530     03  TC210-Tm-Hh           PIC 99.
001540     03  TC210-Tm-Mi           PIC 99.
001550     03  TC210-Tm-Ss           PIC 99.
001560     03  TC210-Src-Offset      PIC S999     COMP.
001570     03  TC210-Local-Offset    PIC S999     COMP.
001580     03  TC210-Minutes-Of-Day  PIC S9(5)    COMP.
001590     03  TC210-Tz-Ix           PIC 9        COMP.
001600     03  TC210-Tz-Offset-Out   PIC S999     COMP.
001610     03  TC210-Tz-Found        PIC X.
001620         88  TC210-Tz-Is-Found VALUE "Y".
001630     03  FILLER                PIC X(6).
001640*
001650 01  TC210-Cat-Tag-Work.
001660     03  TC210-Found           PIC X.
001670         88  TC210-Is-Found    VALUE "Y".
001680     03  TC210-Cat-Ix          PIC 999      COMP.
001690     03  TC210-Tag-Ix          PIC 99       COMP.
001700     03  TC210-Tag-Count       PIC 99       COMP.
001710     03  TC210-Join-Ptr        PIC 9(4)     COMP.
001720     03  TC210-Norm-Name       PIC X(60).
001730     03  FILLER                PIC X(4).
001740 01  TC210-Tag-Table.
001750     03  TC210-Tag-Piece       PIC X(60) OCCURS 10.
001760     03  FILLER                PIC X(4).
001770*
001780 01  TC210-File-Statuses.
001790     03  TC-Mad-Status         PIC XX.
001800     03  TC-Bat-Status         PIC XX.
001810     03  FILLER                PIC X(4).
001820*
001830 LINKAGE                  SECTION.
001840* -----------------------
001850 COPY "wstccd.cob".
001860 COPY "wstcret.cob".
001870*
001880 PROCEDURE DIVISION USING TC-Calling-Data TC-Return-Record.
001890* ===========================================================
001900*
001910 TC210A-Main                 SECTION.
001920* **************************************
001930*
001940     MOVE     "Y"            TO TC-Ret-Success.
001950     MOVE     SPACES         TO TC-Ret-Message.
001960     OPEN     INPUT TC-Man-Add-File.
001970     IF       TC-Mad-Status = "35"
001980              GO TO TC210A-Exit.
001990     IF       TC-Mad-Status NOT = "00"
002000              MOVE "N" TO TC-Ret-Success
002010              MOVE "TC210 unable to open manual-add request file"
002020                            TO TC-Ret-Message
002030              GO TO TC210A-Exit.
002040     OPEN     EXTEND TC-Batch-File.
002050     IF       TC-Bat-Status NOT = "00"
002060              MOVE "N" TO TC-Ret-Success
002070              MOVE "TC210 unable to open batch work file" TO
002080                            TC-Ret-Message
002090              CLOSE TC-Man-Add-File
002100              GO TO TC210A-Exit.
002110     READ     TC-Man-Add-File
002120              AT END GO TO TC210A-Close.
002130 TC210A-Loop.
002140     PERFORM  TC210B-Process-One THRU TC210B-Process-One-Exit.
002150     READ     TC-Man-Add-File
002160              AT END GO TO TC210A-Close.
002170     GO TO    TC210A-Loop.
002180 TC210A-Close.
002190     CLOSE    TC-Man-Add-File TC-Batch-File.
002200 TC210A-Exit.
002210     GOBACK.
002220*
002230* 28/10/25 vbc - one manual-add card, source name field to
002240* comma-joined tags field, same ten-column shape as a source's
002250* statement-column map so the card can be typed by the same
002260* hands that key statement column mappings.
002270 TC210B-Process-One.
002280     MOVE     SPACES         TO TC-Batch-Record.
002290* Id left zero here too, same reason TC100 leaves it zero - the
002300* running id is only ever handed out at TC200's merge step.
002310     MOVE     ZERO           TO TC-Bat-Id TC-Bat-Amount TC-Bat-Fee
002320                                 TC-Bat-Total.
002330     UNSTRING  TC-Man-Add-Line DELIMITED BY "|"
002340               INTO TC210-Src-Wanted   TC210-Type-In
002350                    TC210-Time-In      TC210-Tz-In
002360                    TC210-Desc-In      TC210-Amount-Text
002370                    TC210-Fee-Text     TC210-Note-In
002380                    TC210-Category-In  TC210-Tags-In
002390               TALLYING IN TC210-Delim-Count.
002400     CALL     "TC015" USING TC210-Src-Wanted TC210-Source-Out
002410                            TC210-Src-Found.
002420     IF       TC210-Src-Not-Found
002430              MOVE "N" TO TC-Ret-Success
002440              STRING "There is no source named "
002450                     TC210-Src-Wanted DELIMITED BY SIZE
002460                     INTO TC-Ret-Message
002470              GO TO TC210B-Process-One-Exit.
002480     MOVE     "manual"       TO TC-Bat-Input.
002490     MOVE     TC210-Type-In  TO TC-Bat-Type.
002500     MOVE     TC210-Out-Name TO TC-Bat-Source.
002510     MOVE     TC210-Out-Id   TO TC-Bat-Source-Id.
002520     MOVE     TC210-Out-Currency TO TC-Bat-Curr.
002530     MOVE     TC210-Desc-In  TO TC-Bat-Desc.
002540     MOVE     TC210-Note-In  TO TC-Bat-Note.
002550     MOVE     TC210-Amount-Text TO TC210-Text-Strip.
002560     PERFORM  TC210C-Text-To-Amount THRU
002570                 TC210C-Text-To-Amount-Exit.
002580     MOVE     TC210-Amount-Out TO TC-Bat-Amount.
002590     MOVE     TC210-Fee-Text TO TC210-Text-Strip.
002600     PERFORM  TC210C-Text-To-Amount THRU
002610                 TC210C-Text-To-Amount-Exit.
002620     MOVE     TC210-Amount-Out TO TC-Bat-Fee.
002630     CALL     "TC09" USING TC-Bat-Amount TC-Bat-Fee TC-Bat-Total.
002640     PERFORM  TC210D-Convert-Time THRU TC210D-Convert-Time-Exit.
002650     IF       TC210-Category-In NOT = SPACES
002660              MOVE TC210-Category-In TO TC210-Norm-Name
002670              CALL "TC005" USING TC210-Norm-Name
002680              MOVE TC210-Norm-Name (1:20) TO TC-Bat-Category
002690              PERFORM TC210E-Reg-Category THRU
002700                         TC210E-Reg-Category-Exit.
002710     PERFORM  TC210F-Normalize-Tags THRU
002720                 TC210F-Normalize-Tags-Exit.
002730     MOVE     TC-Batch-Record TO TC-Batch-Line.
002740     WRITE    TC-Batch-Line.
002750 TC210B-Process-One-Exit.
002760     EXIT.
002770*
002780* 09/11/25 vbc - Text To Amount - same length-before-space trick
002790* as TC100J, lifted rather than shared since a manual card's
002800* amount text arrives ready-signed, no statement column to sum.
002810 TC210C-Text-To-Amount.
002820     MOVE     ZERO           TO TC210-Amount-Out.
002830     IF       TC210-Text-Strip = SPACES
002840              GO TO TC210C-Text-To-Amount-Exit.
002850     MOVE     "+"            TO TC210-Num-Sign.
002860     IF       TC210-Text-Strip (1:1) = "-"
002870              MOVE "-" TO TC210-Num-Sign
002880              MOVE TC210-Text-Strip (2:29) TO TC210-Text-Strip.
002890     MOVE     SPACES         TO TC210-Whole-Text TC210-Frac-Text.
002900     UNSTRING  TC210-Text-Strip DELIMITED BY "."
002910               INTO TC210-Whole-Text TC210-Frac-Text.
002920     MOVE     0              TO TC210-Num-Len.
002930     INSPECT  TC210-Whole-Text
002940              TALLYING TC210-Num-Len FOR CHARACTERS
002950                       BEFORE INITIAL SPACE.
002960     IF       TC210-Num-Len = ZERO
002970              MOVE ZERO TO TC210-Num-Whole
002980     ELSE
002990              MOVE TC210-Whole-Text (1:TC210-Num-Len) TO
003000                                  TC210-Num-Whole.
003010     MOVE     0              TO TC210-Num-Len.
003020     INSPECT  TC210-Frac-Text
003030              TALLYING TC210-Num-Len FOR CHARACTERS
003040                       BEFORE INITIAL SPACE.
003050     IF       TC210-Num-Len = ZERO
003060              MOVE ZERO TO TC210-Num-Frac
003070     ELSE
003080              MOVE TC210-Frac-Text (1:TC210-Num-Len) TO
003090                                  TC210-Num-Frac.
003100     MOVE     TC210-Num-Whole TO TC210-Amount-Out.
003110     COMPUTE  TC210-Amount-Out = TC210-Amount-Out +
003120                                  (TC210-Num-Frac / 100).
003130     IF       TC210-Num-Sign = "-"
003140              MULTIPLY -1 BY TC210-Amount-Out.
003150 TC210C-Text-To-Amount-Exit.
003160     EXIT.
003170*
003180* 02/12/25 vbc - Convert Time - card's own timezone to local,
003190* table driven from WSTCTIM, same summer/winter pick on the
003200* card's month as TC100H uses on the statement's month.
003210 TC210D-Convert-Time.
003220     MOVE     TC210-Time-In (1:19) TO TC210-Time-In-Key.
003230     MOVE     TC210-Time-Date TO TC210-Tm-Date.
003240     MOVE     TC210-Time-Hms (1:2) TO TC210-Tm-Hh.
003250     MOVE     TC210-Time-Hms (4:2) TO TC210-Tm-Mi.
003260     MOVE     TC210-Time-Hms (7:2) TO TC210-Tm-Ss.
003270     MOVE     TC210-Tz-In    TO TC210-Text-Strip.
003280     PERFORM  TC210D1-Find-Offset THRU TC210D1-Find-Offset-Exit.
003290     MOVE     TC210-Tz-Offset-Out TO TC210-Src-Offset.
003300     MOVE     TC-Cfg-Local-Timezone TO TC210-Text-Strip.
003310     PERFORM  TC210D1-Find-Offset THRU TC210D1-Find-Offset-Exit.
003320     MOVE     TC210-Tz-Offset-Out TO TC210-Local-Offset.
003330     COMPUTE  TC210-Minutes-Of-Day =
003340                 (TC210-Tm-Hh * 60) + TC210-Tm-Mi
003350                 + (TC210-Local-Offset - TC210-Src-Offset).
003360     IF       TC210-Minutes-Of-Day < 0
003370              ADD 1440 TO TC210-Minutes-Of-Day.
003380     IF       TC210-Minutes-Of-Day > 1439
003390              SUBTRACT 1440 FROM TC210-Minutes-Of-Day.
003400     DIVIDE   TC210-Minutes-Of-Day BY 60
003410              GIVING TC210-Tm-Hh
003420              REMAINDER TC210-Tm-Mi.
003430     STRING   TC210-Tm-Date  DELIMITED BY SIZE
003440              " "            DELIMITED BY SIZE
003450              TC210-Tm-Hh    DELIMITED BY SIZE
003460              ":"            DELIMITED BY SIZE
003470              TC210-Tm-Mi    DELIMITED BY SIZE
003480              ":"            DELIMITED BY SIZE
003490              TC210-Tm-Ss    DELIMITED BY SIZE
003500              INTO TC-Bat-Time.
003510 TC210D-Convert-Time-Exit.
003520     EXIT.
003530*
003540 TC210D1-Find-Offset.
003550     MOVE     "N"            TO TC210-Tz-Found.
003560     MOVE     1              TO TC210-Tz-Ix.
003570     PERFORM  TC210D2-Try-Tz THRU TC210D2-Try-Tz-Exit
003580              UNTIL TC210-Tz-Ix > 4 OR TC210-Tz-Is-Found.
003590     IF       NOT TC210-Tz-Is-Found
003600              MOVE ZERO TO TC210-Tz-Offset-Out.
003610 TC210D1-Find-Offset-Exit.
003620     EXIT.
003630*
003640 TC210D2-Try-Tz.
003650     IF       TC-Tz-Name (TC210-Tz-Ix) = TC210-Text-Strip
003660              MOVE "Y" TO TC210-Tz-Found
003670              IF TC210-Tm-Date (6:2) >= "04" AND
003680                 TC210-Tm-Date (6:2) <= "10"
003690                 MOVE TC-Tz-Summer-Mins (TC210-Tz-Ix) TO
003700                                      TC210-Tz-Offset-Out
003710              ELSE
003720                 MOVE TC-Tz-Winter-Mins (TC210-Tz-Ix) TO
003730                                      TC210-Tz-Offset-Out
003740              END-IF.
003750     ADD      1              TO TC210-Tz-Ix.
003760 TC210D2-Try-Tz-Exit.
003770     EXIT.
003780*
003790* 06/12/25 vbc - Reg Category/Reg Tag - own copy of TC200's
003800* registration logic, same shared WSTCCFG/WSTCCAT tables - a
003810* manual card is usually the first place a brand new one is
003820* typed, so it goes in as soon as this card is read rather
003830* than waiting on tomorrow's TC200 load to notice it.
003840 TC210E-Reg-Category.
003850     MOVE     "N"            TO TC210-Found.
003860     MOVE     1              TO TC210-Cat-Ix.
003870 TC210E-Loop.
003880     IF       TC210-Cat-Ix > TC-Cfg-Category-Count
003890              GO TO TC210E-Add.
003900     IF       TC-Category-Name (TC210-Cat-Ix) = TC-Bat-Category
003910              MOVE "Y" TO TC210-Found
003920              GO TO TC210E-Reg-Category-Exit.
003930     ADD      1              TO TC210-Cat-Ix.
003940     GO TO    TC210E-Loop.
003950 TC210E-Add.
003960     IF       TC-Cfg-Category-Count < 100
003970              ADD 1 TO TC-Cfg-Category-Count
003980              MOVE TC-Bat-Category TO
003990                      TC-Category-Name (TC-Cfg-Category-Count).
004000 TC210E-Reg-Category-Exit.
004010     EXIT.
004020*
004030* 06/12/25 vbc - Split, normalize and register each supplied tag,
004040* then join the normalized forms back with commas via a fresh
004050* STRING-with-pointer build - joining into the same field the
004060* pieces came out of is asking for trouble, so TC-Bat-Tags is
004070* only ever the WITH POINTER receiver here, never a source.
004080 TC210F-Normalize-Tags.
004090     MOVE     0              TO TC210-Tag-Count.
004100     UNSTRING  TC210-Tags-In DELIMITED BY ","
004110               INTO TC210-Tag-Piece (1) TC210-Tag-Piece (2)
004120                    TC210-Tag-Piece (3) TC210-Tag-Piece (4)
004130                    TC210-Tag-Piece (5) TC210-Tag-Piece (6)
004140                    TC210-Tag-Piece (7) TC210-Tag-Piece (8)
004150                    TC210-Tag-Piece (9) TC210-Tag-Piece (10)
004160               TALLYING IN TC210-Tag-Count.
004170     IF       TC210-Tag-Count = 0
004180              GO TO TC210F-Normalize-Tags-Exit.
004190     MOVE     1              TO TC210-Join-Ptr.
004200     MOVE     1              TO TC210-Tag-Ix.
004210 TC210F-Loop.
004220     IF       TC210-Tag-Ix > TC210-Tag-Count
004230              GO TO TC210F-Normalize-Tags-Exit.
004240     IF       TC210-Tag-Piece (TC210-Tag-Ix) = SPACES
004250              ADD 1 TO TC210-Tag-Ix
004260              GO TO TC210F-Loop.
004270     MOVE     TC210-Tag-Piece (TC210-Tag-Ix) TO TC210-Norm-Name.
004280     CALL     "TC005" USING TC210-Norm-Name.
004290     MOVE     TC210-Norm-Name TO TC210-Tag-Piece (TC210-Tag-Ix).
004300     PERFORM  TC210G-Reg-Tag THRU TC210G-Reg-Tag-Exit.
004310     IF       TC210-Join-Ptr > 1
004320              STRING "," DELIMITED BY SIZE
004330                     INTO TC-Bat-Tags WITH POINTER TC210-Join-Ptr.
004340     STRING   TC210-Norm-Name DELIMITED BY SPACE
004350              INTO TC-Bat-Tags WITH POINTER TC210-Join-Ptr.
004360     ADD      1              TO TC210-Tag-Ix.
004370     GO TO    TC210F-Loop.
004380 TC210F-Normalize-Tags-Exit.
004390     EXIT.
004400*
004410 TC210G-Reg-Tag.
004420     MOVE     "N"            TO TC210-Found.
004430     MOVE     1              TO TC210-Cat-Ix.
004440 TC210G-Loop.
004450     IF       TC210-Cat-Ix > TC-Cfg-Tag-Count
004460              GO TO TC210G-Add.
004470     IF       TC-Tag-Name (TC210-Cat-Ix) =
004480                       TC210-Tag-Piece (TC210-Tag-Ix)
004490              MOVE "Y" TO TC210-Found
004500              GO TO TC210G-Reg-Tag-Exit.
004510     ADD      1              TO TC210-Cat-Ix.
004520     GO TO    TC210G-Loop.
004530 TC210G-Add.
004540     IF       TC-Cfg-Tag-Count < 200
004550              ADD 1 TO TC-Cfg-Tag-Count
004560              MOVE TC210-Tag-Piece (TC210-Tag-Ix) TO
004570                      TC-Tag-Name (TC-Cfg-Tag-Count).
004580 TC210G-Reg-Tag-Exit.
004590     EXIT.
004600*
