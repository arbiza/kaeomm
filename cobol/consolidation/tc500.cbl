000010* ****************************************************************
000020*                                                                *
000030*         TRANSACTION CONSOLIDATION - UPDATE                    *
000040*              FIELD OVERWRITE AGAINST ONE OR MORE ROWS          *
000050*                                                                *
000060* ****************************************************************
000070*
000080 IDENTIFICATION          DIVISION.
000090* ===============================
000100*
000110 PROGRAM-ID.    TC500.
000120 AUTHOR.        V B COEN.
000130 INSTALLATION.  APPLEWOOD COMPUTERS.
000140 DATE-WRITTEN.  19/02/1991.
000150 DATE-COMPILED.
000160 SECURITY.      COPYRIGHT (C) 1991-2026 AND LATER, VINCENT BRYAN
000170                COEN.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000180                LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000190* **
000200*     Remarks.          Overwrites whatever fields the caller
000210*                       supplies on every target row, the target
000220*                       set coming either as a list of master
000230*                       positions or as the leftover result of
000240*                       an earlier TC300 search - never neither,
000250*                       never both.  Source, category and the
000260*                       new-tags list are each resolved once,
000270*                       up front, since the same overwrite is
000280*                       applied to every target row; the
000290*                       tag overwrite-or-append choice is made
000300*                       per row because it depends on what tags
000310*                       that row already carries.
000320* **
000330*     Called Modules.   TC015 (source lookup), TC005 (category/
000340*                       tag name normalization).
000350*     Files used.       TC-Transaction-File (input then output,
000360*                       whole file rewritten), TC-Sch-Result-
000370*                       File (input, only when the request says
000380*                       to use the last search).
000390*     Error messages.   TC-Ret-Message in TC-Return-Record -
000400*                       neither or both of positions/search
000410*                       requested, a position out of range, an
000420*                       unknown source name, or an empty target
000430*                       set, all fail the whole request; nothing
000440*                       is rewritten.
000450* **
000460* Changes:
000470* 19/02/1991 vbc - 1.00 Created - bulk correction of purchase-
000480*                       ledger entries after a supplier code
000490*                       change, one field overwritten across
000500*                       every posting that carried the old code -
000510*                       positions came from an operator-keyed
000520*                       list, there was no earlier search step in
000530*                       this shape yet.
000540* 30/07/1996 vbc -  .01 Update-by-prior-search added - the
000550*                       operator no longer had to copy position
000560*                       numbers off a report by hand, the last
000570*                       enquiry's result list could be reused
000580*                       directly.
000590* 21/10/1998 vbc -  .02 Y2K review - no date fields updated by
000600*                       this program, no change needed, logged
000610*                       per house policy.
000620* 07/11/25  vbc  - 1.01 Picked up for the TC statement-import
000630*                       suite - supplier code became any of the
000640*                       fifteen canonical fields, tag overwrite/
000650*                       append rule per the 27/10/25 WSTCUPD
000660*                       addition.
000670*
000680 ENVIRONMENT             DIVISION.
000690* ===============================
000700*
000710 COPY "selenvd.cob".
000720 INPUT-OUTPUT             SECTION.
000730 FILE-CONTROL.
000740     COPY "seltctrn.cob".
000750     COPY "seltcsch.cob".
000760*
000770 DATA                     DIVISION.
000780 FILE                     SECTION.
000790 COPY "fdtctrn.cob".
000800 COPY "fdtcsch.cob".
000810*
000820 WORKING-STORAGE SECTION.
000830* -----------------------
000840 77  TC500-Prog-Name           PIC X(15) VALUE "TC500 (1.01)".
000850 01  TC500-Hdr-Line                PIC X(512) VALUE
000860     "id|time|input|type|source|source_id|desc|amount|fee|total|
000870-    "curr|note|system|category|tags".
000880 COPY "wstctrn.cob".
000890 COPY "wstccfg.cob".
000900 COPY "wstccat.cob".
000910*
000920 01  TC500-File-Statuses.
000930     03  TC-Trn-Status         PIC XX.
000940     03  TC-Scr-Status         PIC XX.
000950     03  FILLER                PIC X(16).
000960*
000970* Whole master held in memory, same 5000-row ceiling as every
000980* other consolidation program that mutates the master in
000990* place.
001000 01  TC500-Table.
001010     03  TC500-Table-Count     PIC 9(7)     COMP.
001020     03  TC500-Save-Ix         PIC 9(7)     COMP.
001030     03  TC500-Cur-Pos         PIC 9(7)     COMP.
001040     03  TC500-Target-Count    PIC 9(7)     COMP.
001050     03  TC500-Tbl-Line        PIC X(512) OCCURS 5000.
001060     03  FILLER                PIC X(4).
001070*
001080* By-position targeting scratch - Id-Wanted is set once per
001090* supplied id and searched for across the whole table, since a
001100* caller supplies record ids here, not table positions, unlike
001110* TC400/TC450's own by-position targeting.
001120 01  TC500-Pos-Work.
001130     03  TC500-Pos-Ix          PIC 99       COMP.
001140     03  TC500-Scan-Ix         PIC 9(7)     COMP.
001150     03  TC500-Id-Wanted       PIC 9(9).
001160     03  TC500-Found           PIC X.
001170         88  TC500-Is-Found    VALUE "Y".
001180     03  TC500-Recompute-Sw    PIC X.
001190         88  TC500-Recompute-Total VALUE "Y".
001200     03  FILLER                PIC X(4).
001210*
001220* Filled once by TC015 when a source overwrite is requested, so
001230* the id is resolved a single time no matter how many rows the
001240* update touches.
001250 01  TC500-Source-Out.
001260     03  TC500-Out-Name        PIC X(30).
001270     03  TC500-Out-Currency    PIC X(3).
001280     03  TC500-Out-Id          PIC 9(9).
001290     03  TC500-Out-Description PIC X(60).
001300     03  TC500-Out-Timezone    PIC X(30).
001310     03  FILLER                PIC X(4).
001320 01  TC500-Src-Found           PIC X.
001330     88  TC500-Src-Is-Found    VALUE "Y".
001340     88  TC500-Src-Not-Found   VALUE "N".
001350*
001360* Category resolves to one name; tags may resolve to up to ten
001370* names in overwrite mode - New-Tag-Grp holds them until Apply-
001380* Updates below decides, row by row, whether to overwrite or
001390* append to what a row already carries.
001400 01  TC500-Cat-Tag-Work.
001410     03  TC500-Cat-Ix          PIC 999      COMP.
001420     03  TC500-Tag-Ix          PIC 99       COMP.
001430     03  TC500-Join-Ptr        PIC 9(4)     COMP.
001440     03  TC500-Norm-Name       PIC X(60).
001450     03  TC500-New-Category    PIC X(20).
001460     03  TC500-New-Tag-Count   PIC 99       COMP.
001470     03  TC500-New-Tag-Grp     OCCURS 10.
001480         05  TC500-New-Tag     PIC X(60).
001490     03  TC500-Overwrite-Tags  PIC X(60).
001500     03  FILLER                PIC X(4).
001510*
001520* House substring-match scratch, identical shape to TC300's own
001530* copy - used here only to test whether a tag being appended is
001540* already present on the row, so it is not added twice.
001550 01  TC500-Append-Work.
001560     03  TC500-Hay             PIC X(80).
001570     03  TC500-Hay-Len         PIC 99       COMP.
001580     03  TC500-Needle          PIC X(80).
001590     03  TC500-Needle-Len      PIC 99       COMP.
001600     03  TC500-Scan-Pos        PIC 99       COMP.
001610     03  TC500-Scan-Last       PIC 99       COMP.
001620     03  TC500-Sub-Found       PIC X.
001630         88  TC500-Is-Sub-Found VALUE "Y".
001640     03  TC500-Rtrim-Field     PIC X(80).
001650     03  TC500-Rtrim-Width     PIC 99       COMP.
001660     03  TC500-Rtrim-Len       PIC 99       COMP.
001670     03  FILLER                PIC X(4).
001680*
001690* Same edit-then-trim scratch every consolidation program in
001700* this suite carries locally.
001710 01  TC500-Edit-Work.
001720     03  TC500-Edit-Id         PIC Z(8)9.
001730     03  TC500-Edit-Amt        PIC -(9)9.99.
001740     03  TC500-Id-Text         PIC X(14).
001750     03  TC500-Srcid-Text      PIC X(14).
001760     03  TC500-Amt-Text        PIC X(14).
001770     03  TC500-Fee-Text        PIC X(14).
001780     03  TC500-Tot-Text        PIC X(14).
001790     03  TC500-Link-Text       PIC X(14).
001800     03  TC500-Trim-Edit-In    PIC X(14).
001810     03  TC500-Trim-Edit-Out   PIC X(14).
001820     03  TC500-Lead-Spaces     PIC 99       COMP.
001830     03  TC500-Start-Pos       PIC 99       COMP.
001840     03  FILLER                PIC X(4).
001850 01  TC500-Line-Build          PIC X(512).
001860*
001870 LINKAGE                  SECTION.
001880* -----------------------
001890 COPY "wstccd.cob".
001900 COPY "wstcupd.cob".
001910 COPY "wstcret.cob".
001920*
001930 PROCEDURE DIVISION USING TC-Calling-Data TC-Update-Record
001940                          TC-Return-Record.
001950* ===========================================================
001960*
001970 TC500A-Main                 SECTION.
001980* **************************************
001990*
002000     MOVE     "Y"            TO TC-Ret-Success.
002010     MOVE     SPACES         TO TC-Ret-Message.
002020     PERFORM  TC500B-Load-Master THRU TC500B-Load-Master-Exit.
002030     IF       NOT TC-Ret-Ok
002040              GO TO TC500A-Exit.
002050     PERFORM  TC500C-Validate-Request THRU
002060                 TC500C-Validate-Request-Exit.
002070     IF       NOT TC-Ret-Ok
002080              GO TO TC500A-Exit.
002090     IF       TC-Upd-Fld-Source-Sw = "Y"
002100              PERFORM TC500D-Resolve-Source THRU
002110                         TC500D-Resolve-Source-Exit.
002120     IF       NOT TC-Ret-Ok
002130              GO TO TC500A-Exit.
002140     IF       TC-Upd-Fld-Cat-Sw = "Y"
002150              PERFORM TC500E-Resolve-Category THRU
002160                         TC500E-Resolve-Category-Exit.
002170     IF       TC-Upd-Fld-Tags-Sw = "Y"
002180              PERFORM TC500F-Resolve-Tags THRU
002190                         TC500F-Resolve-Tags-Exit.
002200     PERFORM  TC500G-Apply-Updates THRU
002210                 TC500G-Apply-Updates-Exit.
002220     IF       NOT TC-Ret-Ok
002230              GO TO TC500A-Exit.
002240     PERFORM  TC500K-Save-Master THRU TC500K-Save-Master-Exit.
002250 TC500A-Exit.
002260     GOBACK.
002270*
002280* 07/11/25 vbc - loads the whole master into TC500-Tbl-Line, same
002290* "missing file is not an error" shape as TC400B/TC450B - an
002300* empty table simply leaves nothing for the target set to find.
002310 TC500B-Load-Master.
002320     OPEN     INPUT TC-Transaction-File.
002330     MOVE     0              TO TC500-Table-Count.
002340     IF       TC-Trn-Status = "35"
002350              GO TO TC500B-Load-Master-Exit.
002360     IF       TC-Trn-Status NOT = "00"
002370              MOVE "N" TO TC-Ret-Success
002380              MOVE "TC500 unable to open transaction master" TO
002390                            TC-Ret-Message
002400              GO TO TC500B-Load-Master-Exit.
002410     READ     TC-Transaction-File
002420              AT END GO TO TC500B-Close.
002430     IF       TC-Transaction-Line NOT = TC500-Hdr-Line
002440              MOVE "N" TO TC-Ret-Success
002450              MOVE "TC500 transaction master header corrupted" TO
002460                            TC-Ret-Message
002470              GO TO TC500B-Close.
002480     READ     TC-Transaction-File
002490              AT END GO TO TC500B-Close.
002500 TC500B-Loop.
002510     ADD      1              TO TC500-Table-Count.
002520     MOVE     TC-Transaction-Line TO
002530                 TC500-Tbl-Line (TC500-Table-Count).
002540     READ     TC-Transaction-File
002550              AT END GO TO TC500B-Close.
002560     GO TO    TC500B-Loop.
002570 TC500B-Close.
002580     CLOSE    TC-Transaction-File.
002590 TC500B-Load-Master-Exit.
002600     EXIT.
002610*
002620* 07/11/25 vbc - exactly one of the two targeting switches must
002630* be "Y" - neither or both fails the whole request, house rule
002640* carried over from the update-control record's own layout note.
002650 TC500C-Validate-Request.
002660     IF       TC-Upd-Use-Positions = "Y" AND
002670              TC-Upd-Use-Search = "Y"
002680              MOVE "N" TO TC-Ret-Success
002690              MOVE "Update cannot use both positions and search"
002700                       TO TC-Ret-Message
002710              GO TO TC500C-Validate-Request-Exit.
002720     IF       TC-Upd-Use-Positions NOT = "Y" AND
002730              TC-Upd-Use-Search NOT = "Y"
002740              MOVE "N" TO TC-Ret-Success
002750              MOVE "Update needs positions or a prior search"
002760                       TO TC-Ret-Message.
002770 TC500C-Validate-Request-Exit.
002780     EXIT.
002790*
002800* 07/11/25 vbc - source is resolved once for the whole request,
002810* the same TC015 lookup TC210 and TC300 use, case-insensitive on
002820* the name; an unknown name fails everything, nothing is touched.
002830* Runs once, ahead of the update loop, exactly like TC300's own
002840* Validate-Source - resolving inside the per-row loop would call
002850* TC015 once per target row for no benefit.
002860 TC500D-Resolve-Source.
002870     CALL     "TC015" USING TC-Upd-Source TC500-Source-Out
002880                            TC500-Src-Found.
002890     IF       TC500-Src-Not-Found
002900              MOVE "N" TO TC-Ret-Success
002910              STRING "There is no source named "
002920                     TC-Upd-Source DELIMITED BY SIZE
002930                     INTO TC-Ret-Message
002940              GO TO TC500D-Resolve-Source-Exit.
002950 TC500D-Resolve-Source-Exit.
002960     EXIT.
002970*
002980* 07/11/25 vbc - one category, normalized and registered once,
002990* the same register-if-new-else-reuse habit as TC210E/TC450E.
003000* Normalizes and registers the caller's new category the same
003010* way TC450's own resolve paragraph does - one name, checked
003020* once against the shared table.
003030 TC500E-Resolve-Category.
003040     MOVE     TC-Upd-Category TO TC500-Norm-Name.
003050     CALL     "TC005" USING TC500-Norm-Name.
003060     MOVE     TC500-Norm-Name (1:20) TO TC500-New-Category.
003070     MOVE     "N"            TO TC500-Found.
003080     MOVE     1              TO TC500-Cat-Ix.
003090 TC500E-Loop.
003100     IF       TC500-Cat-Ix > TC-Cfg-Category-Count
003110              GO TO TC500E-Add.
003120     IF       TC-Category-Name (TC500-Cat-Ix) = TC500-New-Category
003130              MOVE "Y" TO TC500-Found
003140              GO TO TC500E-Resolve-Category-Exit.
003150     ADD      1              TO TC500-Cat-Ix.
003160     GO TO    TC500E-Loop.
003170 TC500E-Add.
003180     IF       TC-Cfg-Category-Count < 100
003190              ADD 1 TO TC-Cfg-Category-Count
003200              MOVE TC500-New-Category TO
003210                      TC-Category-Name (TC-Cfg-Category-Count).
003220 TC500E-Resolve-Category-Exit.
003230     EXIT.
003240*
003250* 07/11/25 vbc - the supplied tags arrive already split, one to
003260* a table entry, the same shape WSTCSPR gives TC450 - each is
003270* normalized and registered here, and the whole set is also
003280* joined once into TC500-Overwrite-Tags for the overwrite-on
003290* case; the append-if-missing case (overwrite off) still has
003300* to run per target row, in TC500H, since it depends on what
003310* tags that row already carries.
003320* Up to ten new tag names, each normalized and registered the
003330* same way TC450 handles a caller's tag list - whether they
003340* overwrite or append to a row's existing tags is decided later,
003350* per row, in Apply-Updates.
003360 TC500F-Resolve-Tags.
003370     MOVE     0              TO TC500-New-Tag-Count.
003380     MOVE     SPACES         TO TC500-Overwrite-Tags.
003390     IF       TC-Upd-Tag-Count = 0
003400              GO TO TC500F-Resolve-Tags-Exit.
003410     MOVE     1              TO TC500-Join-Ptr.
003420     MOVE     1              TO TC500-Tag-Ix.
003430 TC500F-Loop.
003440     IF       TC500-Tag-Ix > TC-Upd-Tag-Count
003450              GO TO TC500F-Resolve-Tags-Exit.
003460     IF       TC-Upd-Tag (TC500-Tag-Ix) = SPACES
003470              ADD 1 TO TC500-Tag-Ix
003480              GO TO TC500F-Loop.
003490     MOVE     TC-Upd-Tag (TC500-Tag-Ix) TO TC500-Norm-Name.
003500     CALL     "TC005" USING TC500-Norm-Name.
003510     ADD      1              TO TC500-New-Tag-Count.
003520     MOVE     TC500-Norm-Name TO
003530                 TC500-New-Tag (TC500-New-Tag-Count).
003540     PERFORM  TC500F1-Reg-Tag THRU TC500F1-Reg-Tag-Exit.
003550     IF       TC500-Join-Ptr > 1
003560              STRING "," DELIMITED BY SIZE
003570                     INTO TC500-Overwrite-Tags WITH POINTER
003580                          TC500-Join-Ptr.
003590     STRING   TC500-Norm-Name DELIMITED BY SPACE
003600              INTO TC500-Overwrite-Tags WITH POINTER
003610                   TC500-Join-Ptr.
003620     ADD      1              TO TC500-Tag-Ix.
003630     GO TO    TC500F-Loop.
003640 TC500F-Resolve-Tags-Exit.
003650     EXIT.
003660*
003670 TC500F1-Reg-Tag.
003680     MOVE     "N"            TO TC500-Found.
003690     MOVE     1              TO TC500-Cat-Ix.
003700 TC500F1-Loop.
003710     IF       TC500-Cat-Ix > TC-Cfg-Tag-Count
003720              GO TO TC500F1-Add.
003730     IF       TC-Tag-Name (TC500-Cat-Ix) = TC500-Norm-Name
003740              MOVE "Y" TO TC500-Found
003750              GO TO TC500F1-Reg-Tag-Exit.
003760     ADD      1              TO TC500-Cat-Ix.
003770     GO TO    TC500F1-Loop.
003780 TC500F1-Add.
003790     IF       TC-Cfg-Tag-Count < 200
003800              ADD 1 TO TC-Cfg-Tag-Count
003810              MOVE TC500-Norm-Name TO TC-Tag-Name (TC-Cfg-Tag-Count).
003820 TC500F1-Reg-Tag-Exit.
003830     EXIT.
003840*
003850* 07/11/25 vbc - dispatches to the position list or the search
003860* result file, then fails the whole request if the target set
003870* came back empty - nothing to update is treated as an error,
003880* not a silent no-op.
003890 TC500G-Apply-Updates.
003900     MOVE     0              TO TC500-Target-Count.
003910     IF       TC-Upd-Use-Positions = "Y"
003920              PERFORM TC500G1-By-Position THRU
003930                         TC500G1-By-Position-Exit
003940     ELSE
003950              PERFORM TC500G2-By-Search THRU
003960                         TC500G2-By-Search-Exit.
003970     IF       NOT TC-Ret-Ok
003980              GO TO TC500G-Apply-Updates-Exit.
003990     IF       TC500-Target-Count = 0
004000              MOVE "N" TO TC-Ret-Success
004010              MOVE "Nothing to update" TO TC-Ret-Message.
004020 TC500G-Apply-Updates-Exit.
004030     EXIT.
004040*
004050* Straight table walk of the supplied position list - no search
004060* needed, a position is already a 1-based row number.
004070 TC500G1-By-Position.
004080     MOVE     1              TO TC500-Pos-Ix.
004090 TC500G1-Loop.
004100     IF       TC500-Pos-Ix > TC-Upd-Pos-Count
004110              GO TO TC500G1-By-Position-Exit.
004120     IF       TC-Upd-Pos (TC500-Pos-Ix) < 1 OR
004130              TC-Upd-Pos (TC500-Pos-Ix) > TC500-Table-Count
004140              MOVE "N" TO TC-Ret-Success
004150              MOVE "Update position out of range" TO
004160                       TC-Ret-Message
004170              GO TO TC500G1-By-Position-Exit.
004180     MOVE     TC-Upd-Pos (TC500-Pos-Ix) TO TC500-Cur-Pos.
004190     PERFORM  TC500H-Update-One THRU TC500H-Update-One-Exit.
004200     ADD      1              TO TC500-Target-Count.
004210     ADD      1              TO TC500-Pos-Ix.
004220     GO TO    TC500G1-Loop.
004230 TC500G1-By-Position-Exit.
004240     EXIT.
004250*
004260* 07/11/25 vbc - reads the leftover TCSCHFIL a line at a time,
004270* the id is the first pipe field of every result line TC300
004280* writes, and each id is matched back to its current position
004290* in this run's own freshly-loaded table.
004300* Reads TC300's leftover result file row by row and looks each
004310* one up in the master by id - the result file holds whole
004320* master lines, not positions, since a search result may be
004330* used long after the positions it was taken at have shifted.
004340 TC500G2-By-Search.
004350     OPEN     INPUT TC-Sch-Result-File.
004360     IF       TC-Scr-Status = "35"
004370              GO TO TC500G2-By-Search-Exit.
004380     IF       TC-Scr-Status NOT = "00"
004390              MOVE "N" TO TC-Ret-Success
004400              MOVE "TC500 unable to open search result file" TO
004410                            TC-Ret-Message
004420              GO TO TC500G2-By-Search-Exit.
004430     READ     TC-Sch-Result-File
004440              AT END GO TO TC500G2-Close.
004450 TC500G2-Loop.
004460     UNSTRING  TC-Sch-Result-Line DELIMITED BY "|"
004470               INTO TC500-Id-Wanted.
004480     PERFORM  TC500G3-Find-By-Id THRU TC500G3-Find-By-Id-Exit.
004490     IF       TC500-Is-Found
004500              PERFORM TC500H-Update-One THRU
004510                         TC500H-Update-One-Exit
004520              ADD 1 TO TC500-Target-Count.
004530     READ     TC-Sch-Result-File
004540              AT END GO TO TC500G2-Close.
004550     GO TO    TC500G2-Loop.
004560 TC500G2-Close.
004570     CLOSE    TC-Sch-Result-File.
004580 TC500G2-By-Search-Exit.
004590     EXIT.
004600*
004610* Linear scan for the position matching a given id - the master
004620* is not id-ordered, so there is nothing faster to reach for
004630* here without also keeping an index in step with every write.
004640 TC500G3-Find-By-Id.
004650     MOVE     "N"            TO TC500-Found.
004660     MOVE     1              TO TC500-Scan-Ix.
004670 TC500G3-Loop.
004680     IF       TC500-Scan-Ix > TC500-Table-Count
004690              GO TO TC500G3-Find-By-Id-Exit.
004700     UNSTRING  TC500-Tbl-Line (TC500-Scan-Ix) DELIMITED BY "|"
004710               INTO TC-Id.
004720     IF       TC-Id = TC500-Id-Wanted
004730              MOVE "Y" TO TC500-Found
004740              MOVE TC500-Scan-Ix TO TC500-Cur-Pos
004750              GO TO TC500G3-Find-By-Id-Exit.
004760     ADD      1              TO TC500-Scan-Ix.
004770     GO TO    TC500G3-Loop.
004780 TC500G3-Find-By-Id-Exit.
004790     EXIT.
004800*
004810* 07/11/25 vbc - the sixteenth (link) field is picked up and put
004820* straight back, unmodified, the same as TC400/TC450 do for the
004830* rows they touch - an update never breaks an existing link.
004840* Every switched-on field overwrites the row's current value in
004850* place - Recompute-Total is only ever set when amount or fee
004860* was touched, since total is derived, never itself an
004870* overwritable field.
004880 TC500H-Update-One.
004890     MOVE     ZERO           TO TC-Link.
004900     UNSTRING  TC500-Tbl-Line (TC500-Cur-Pos) DELIMITED BY "|"
004910               INTO TC-Id TC-Time-Key TC-Input TC-Type TC-Source
004920                    TC-Source-Id TC-Desc TC-Amount TC-Fee TC-Total
004930                    TC-Curr TC-Note TC-System TC-Category TC-Tags
004940                    TC-Link.
004950     MOVE     "N"            TO TC500-Recompute-Sw.
004960     IF       TC-Upd-Fld-Time-Sw = "Y"
004970              MOVE TC-Upd-Time TO TC-Time-Key.
004980     IF       TC-Upd-Fld-Type-Sw = "Y"
004990              MOVE TC-Upd-Type TO TC-Type.
005000     IF       TC-Upd-Fld-Source-Sw = "Y"
005010              MOVE TC500-Out-Name TO TC-Source
005020              MOVE TC500-Out-Id   TO TC-Source-Id.
005030     IF       TC-Upd-Fld-Desc-Sw = "Y"
005040              MOVE TC-Upd-Desc TO TC-Desc.
005050     IF       TC-Upd-Fld-Amount-Sw = "Y"
005060              MOVE TC-Upd-Amount TO TC-Amount
005070              MOVE "Y" TO TC500-Recompute-Sw.
005080     IF       TC-Upd-Fld-Fee-Sw = "Y"
005090              MOVE TC-Upd-Fee TO TC-Fee
005100              MOVE "Y" TO TC500-Recompute-Sw.
005110     IF       TC500-Recompute-Total
005120              COMPUTE TC-Total = TC-Amount + TC-Fee.
005130     IF       TC-Upd-Fld-Note-Sw = "Y"
005140              MOVE TC-Upd-Note TO TC-Note.
005150     IF       TC-Upd-Fld-System-Sw = "Y"
005160              MOVE TC-Upd-System TO TC-System.
005170     IF       TC-Upd-Fld-Cat-Sw = "Y"
005180              MOVE TC500-New-Category TO TC-Category.
005190     IF       TC-Upd-Fld-Tags-Sw = "Y"
005200              PERFORM TC500J-Apply-Tags THRU
005210                         TC500J-Apply-Tags-Exit.
005220     MOVE     "updated"      TO TC-Input.
005230     PERFORM  TC500H1-Build-Line THRU TC500H1-Build-Line-Exit.
005240     MOVE     TC500-Line-Build TO
005250                 TC500-Tbl-Line (TC500-Cur-Pos).
005260 TC500H-Update-One-Exit.
005270     EXIT.
005280*
005290* 07/11/25 vbc - rebuilds one target row complete with its
005300* sixteenth (link) field, the same edit/trim/STRING habit as
005310* TC400E1-Build-Line/TC450G1-Build-Line.
005320* Rebuilds one master row after Update-One has changed whatever
005330* fields the request touched - same edit/trim/STRING habit as
005340* TC400E1/TC450G1, fifteen canonical fields then the sixteenth
005350* link field carried through untouched.
005360 TC500H1-Build-Line.
005370     MOVE     TC-Id          TO TC500-Edit-Id.
005380     MOVE     TC500-Edit-Id  TO TC500-Trim-Edit-In.
005390     PERFORM  TC500Y-Trim-Edited THRU TC500Y-Trim-Edited-Exit.
005400     MOVE     TC500-Trim-Edit-Out TO TC500-Id-Text.
005410     MOVE     TC-Source-Id   TO TC500-Edit-Id.
005420     MOVE     TC500-Edit-Id  TO TC500-Trim-Edit-In.
005430     PERFORM  TC500Y-Trim-Edited THRU TC500Y-Trim-Edited-Exit.
005440     MOVE     TC500-Trim-Edit-Out TO TC500-Srcid-Text.
005450     MOVE     TC-Amount      TO TC500-Edit-Amt.
005460     MOVE     TC500-Edit-Amt TO TC500-Trim-Edit-In.
005470     PERFORM  TC500Y-Trim-Edited THRU TC500Y-Trim-Edited-Exit.
005480     MOVE     TC500-Trim-Edit-Out TO TC500-Amt-Text.
005490     MOVE     TC-Fee         TO TC500-Edit-Amt.
005500     MOVE     TC500-Edit-Amt TO TC500-Trim-Edit-In.
005510     PERFORM  TC500Y-Trim-Edited THRU TC500Y-Trim-Edited-Exit.
005520     MOVE     TC500-Trim-Edit-Out TO TC500-Fee-Text.
005530     MOVE     TC-Total       TO TC500-Edit-Amt.
005540     MOVE     TC500-Edit-Amt TO TC500-Trim-Edit-In.
005550     PERFORM  TC500Y-Trim-Edited THRU TC500Y-Trim-Edited-Exit.
005560     MOVE     TC500-Trim-Edit-Out TO TC500-Tot-Text.
005570     MOVE     TC-Link        TO TC500-Edit-Id.
005580     MOVE     TC500-Edit-Id  TO TC500-Trim-Edit-In.
005590     PERFORM  TC500Y-Trim-Edited THRU TC500Y-Trim-Edited-Exit.
005600     MOVE     TC500-Trim-Edit-Out TO TC500-Link-Text.
005610     MOVE     80             TO TC500-Rtrim-Width.
005620     MOVE     TC-Desc        TO TC500-Rtrim-Field.
005630     PERFORM  TC500Y2-Rtrim THRU TC500Y2-Rtrim-Exit.
005640     STRING   TC500-Id-Text        DELIMITED BY SPACE
005650              "|"                  DELIMITED BY SIZE
005660              TC-Time-Key          DELIMITED BY SIZE
005670              "|"                  DELIMITED BY SIZE
005680              TC-Input             DELIMITED BY SPACE
005690              "|"                  DELIMITED BY SIZE
005700              TC-Type              DELIMITED BY SPACE
005710              "|"                  DELIMITED BY SIZE
005720              TC-Source            DELIMITED BY SPACE
005730              "|"                  DELIMITED BY SIZE
005740              TC500-Srcid-Text     DELIMITED BY SPACE
005750              "|"                  DELIMITED BY SIZE
005760              TC-Desc (1:TC500-Rtrim-Len) DELIMITED BY SIZE
005770              "|"                  DELIMITED BY SIZE
005780              TC500-Amt-Text       DELIMITED BY SPACE
005790              "|"                  DELIMITED BY SIZE
005800              TC500-Fee-Text       DELIMITED BY SPACE
005810              "|"                  DELIMITED BY SIZE
005820              TC500-Tot-Text       DELIMITED BY SPACE
005830              "|"                  DELIMITED BY SIZE
005840              TC-Curr              DELIMITED BY SPACE
005850              "|"                  DELIMITED BY SIZE
005860              TC-Note              DELIMITED BY SPACE
005870              "|"                  DELIMITED BY SIZE
005880              TC-System            DELIMITED BY SPACE
005890              "|"                  DELIMITED BY SIZE
005900              TC-Category          DELIMITED BY SPACE
005910              "|"                  DELIMITED BY SIZE
005920              TC-Tags              DELIMITED BY SPACE
005930              "|"                  DELIMITED BY SIZE
005940              TC500-Link-Text      DELIMITED BY SPACE
005950              INTO TC500-Line-Build.
005960 TC500H1-Build-Line-Exit.
005970     EXIT.
005980*
005990* Strips the leading spaces a numeric edit picture leaves
006000* behind, same shape carried by every consolidation program
006010* that rebuilds a pipe-delimited line from unstrung fields.
006020 TC500Y-Trim-Edited.
006030     MOVE     0              TO TC500-Lead-Spaces.
006040     INSPECT  TC500-Trim-Edit-In
006050              TALLYING TC500-Lead-Spaces FOR LEADING SPACE.
006060     COMPUTE  TC500-Start-Pos = TC500-Lead-Spaces + 1.
006070     MOVE     SPACES         TO TC500-Trim-Edit-Out.
006080     MOVE     TC500-Trim-Edit-In (TC500-Start-Pos:) TO
006090                 TC500-Trim-Edit-Out.
006100 TC500Y-Trim-Edited-Exit.
006110     EXIT.
006120*
006130* House right-trim, local copy, description field only.
006140 TC500Y2-Rtrim.
006150     MOVE     TC500-Rtrim-Width TO TC500-Rtrim-Len.
006160 TC500Y2-Loop.
006170     IF       TC500-Rtrim-Len = 0
006180              GO TO TC500Y2-Rtrim-Exit.
006190     IF       TC500-Rtrim-Field (TC500-Rtrim-Len:1) NOT = SPACE
006200              GO TO TC500Y2-Rtrim-Exit.
006210     SUBTRACT 1              FROM TC500-Rtrim-Len.
006220     GO TO    TC500Y2-Loop.
006230 TC500Y2-Rtrim-Exit.
006240     EXIT.
006250*
006260* 07/11/25 vbc - overwrite-on replaces the row's tags outright
006270* with the joined supplied list; overwrite-off appends only the
006280* supplied tags this row does not already carry, one at a time,
006290* using the same case-folded substring test TC300 uses to check
006300* a tag against a comma-joined field.
006310* Overwrite mode replaces the row's whole tag list outright;
006320* append mode adds only the new names the row does not already
006330* carry, one at a time, via the substring check above.
006340 TC500J-Apply-Tags.
006350     IF       TC-Upd-Tags-Overwrite = "Y"
006360              MOVE TC500-Overwrite-Tags TO TC-Tags
006370              GO TO TC500J-Apply-Tags-Exit.
006380     MOVE     1              TO TC500-Tag-Ix.
006390 TC500J-Loop.
006400     IF       TC500-Tag-Ix > TC500-New-Tag-Count
006410              GO TO TC500J-Apply-Tags-Exit.
006420     MOVE     TC-Tags        TO TC500-Hay.
006430     MOVE     TC500-New-Tag (TC500-Tag-Ix) TO TC500-Needle.
006440     PERFORM  TC500Y3-Substring-Match THRU
006450                 TC500Y3-Substring-Match-Exit.
006460     IF       NOT TC500-Is-Sub-Found
006470              PERFORM TC500J1-Append-One THRU
006480                         TC500J1-Append-One-Exit.
006490     ADD      1              TO TC500-Tag-Ix.
006500     GO TO    TC500J-Loop.
006510 TC500J-Apply-Tags-Exit.
006520     EXIT.
006530*
006540 TC500J1-Append-One.
006550     MOVE     60             TO TC500-Rtrim-Width.
006560     MOVE     TC-Tags        TO TC500-Rtrim-Field.
006570     PERFORM  TC500Y2-Rtrim THRU TC500Y2-Rtrim-Exit.
006580     COMPUTE  TC500-Join-Ptr = TC500-Rtrim-Len + 1.
006590     IF       TC500-Rtrim-Len > 0
006600              STRING "," DELIMITED BY SIZE
006610                     INTO TC-Tags WITH POINTER TC500-Join-Ptr.
006620     STRING   TC500-New-Tag (TC500-Tag-Ix) DELIMITED BY SPACE
006630              INTO TC-Tags WITH POINTER TC500-Join-Ptr.
006640 TC500J1-Append-One-Exit.
006650     EXIT.
006660*
006670* 07/11/25 vbc - case-insensitive substring test, hay and needle
006680* both upper-cased and right-trimmed first, TC300Y's own habit
006690* borrowed here for the same reason - a shorter needle must not
006700* drag trailing filler space along as part of the compare.
006710* Case-insensitive substring test, identical to TC300's own
006720* copy - upper-cased and right-trimmed hay and needle before
006730* the scan starts.
006740 TC500Y3-Substring-Match.
006750     MOVE     "N"            TO TC500-Sub-Found.
006760     INSPECT  TC500-Hay      CONVERTING
006770              "abcdefghijklmnopqrstuvwxyz" TO
006780              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006790     INSPECT  TC500-Needle   CONVERTING
006800              "abcdefghijklmnopqrstuvwxyz" TO
006810              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006820     MOVE     80             TO TC500-Rtrim-Width.
006830     MOVE     TC500-Hay      TO TC500-Rtrim-Field.
006840     PERFORM  TC500Y2-Rtrim THRU TC500Y2-Rtrim-Exit.
006850     MOVE     TC500-Rtrim-Len TO TC500-Hay-Len.
006860     MOVE     TC500-Needle   TO TC500-Rtrim-Field.
006870     PERFORM  TC500Y2-Rtrim THRU TC500Y2-Rtrim-Exit.
006880     MOVE     TC500-Rtrim-Len TO TC500-Needle-Len.
006890     IF       TC500-Needle-Len = 0
006900              GO TO TC500Y3-Substring-Match-Exit.
006910     IF       TC500-Needle-Len > TC500-Hay-Len
006920              GO TO TC500Y3-Substring-Match-Exit.
006930     COMPUTE  TC500-Scan-Last = TC500-Hay-Len - TC500-Needle-Len
006940                                + 1.
006950     MOVE     1              TO TC500-Scan-Pos.
006960 TC500Y3-Loop.
006970     IF       TC500-Scan-Pos > TC500-Scan-Last
006980              GO TO TC500Y3-Substring-Match-Exit.
006990     IF       TC500-Hay (TC500-Scan-Pos:TC500-Needle-Len) =
007000                       TC500-Needle (1:TC500-Needle-Len)
007010              MOVE "Y" TO TC500-Sub-Found
007020              GO TO TC500Y3-Substring-Match-Exit.
007030     ADD      1              TO TC500-Scan-Pos.
007040     GO TO    TC500Y3-Loop.
007050 TC500Y3-Substring-Match-Exit.
007060     EXIT.
007070*
007080* 07/11/25 vbc - Save paragraph, rewrites the whole master file,
007090* header line first, same shape as TC400F-Save/TC450H-Save-
007100* Master/TC200F-Save.
007110* Save paragraph, rewrites the whole master file, header line
007120* first, same shape as every other consolidation program's own
007130* Save.
007140 TC500K-Save-Master.
007150     OPEN     OUTPUT TC-Transaction-File.
007160     MOVE     TC500-Hdr-Line TO TC-Transaction-Line.
007170     WRITE    TC-Transaction-Line.
007180     MOVE     1              TO TC500-Save-Ix.
007190 TC500K-Loop.
007200     IF       TC500-Save-Ix > TC500-Table-Count
007210              GO TO TC500K-Close.
007220     MOVE     TC500-Tbl-Line (TC500-Save-Ix) TO TC-Transaction-Line.
007230     WRITE    TC-Transaction-Line.
007240     ADD      1              TO TC500-Save-Ix.
007250     GO TO    TC500K-Loop.
007260 TC500K-Close.
007270     CLOSE    TC-Transaction-File.
007280 TC500K-Save-Master-Exit.
007290     EXIT.
007300*
