000010* ****************************************************************
000020*                                                                *
000030*         TRANSACTION CONSOLIDATION - SEARCH                    *
000040*              CRITERIA-DRIVEN SELECT AGAINST THE MASTER         *
000050*                                                                *
000060* ****************************************************************
000070*
000080 IDENTIFICATION          DIVISION.
000090* ===============================
000100*
000110 PROGRAM-ID.    TC300.
000120 AUTHOR.        V B COEN.
000130 INSTALLATION.  APPLEWOOD COMPUTERS.
000140 DATE-WRITTEN.  17/07/1988.
000150 DATE-COMPILED.
000160 SECURITY.      COPYRIGHT (C) 1988-2026 AND LATER, VINCENT BRYAN
000170                COEN.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000180                LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000190* **
000200*     Remarks.          Applies the criteria supplied in a
000210*                       Search Criteria Control Record (built by
000220*                       whatever submits the search) against the
000230*                       Transaction Master, one criterion group
000240*                       at a time, every supplied group ANDed, in
000250*                       the order the fields are declared - and
000260*                       writes every matching master line, as
000270*                       is, to the Search-Result work file for
000280*                       TC500 (update-by-prior-search-result) or
000290*                       TC600 (CLI listing) to pick up.  No
000300*                       criteria supplied at all is not "match
000310*                       everything" - it is "no search", and the
000320*                       result file comes back empty.  Report-
000330*                       driver shape (sequential read, test every
000340*                       supplied criterion, select or reject)
000350*                       goes right back to the original vacation-
000360*                       entitlement selective print this program
000370*                       started life as.
000380* **
000390*     Called Modules.   TC04 (date format check), TC015 (source
000400*                       lookup), TC005 (category/tag name
000410*                       normalization for a supplied list).
000420*     Files used.       TC-Transaction-File (input), TC-Source-
000430*                       File (input, via TC015), TC-Sch-Result-
000440*                       File (output).
000450*     Error messages.   TC-Ret-Message in TC-Return-Record - a
000460*                       badly formed date, an unknown source
000470*                       name or an unknown category/tag name in
000480*                       the criteria fails the whole search, not
000490*                       just one row.
000500* **
000510* Changes:
000520* 17/07/1988 vbc - 1.00 Created - selective print of payroll
000530*                       vacation entitlement, one criterion group
000540*                       per run card (grade, department, taken-
000550*                       to-date), sequential pass over the whole
000560*                       employee file, matched rows written to a
000570*                       print work file for the report step.
000580* 19/03/1993 vbc -  .01 Second criterion group (length of
000590*                       service band) added alongside the
000600*                       original two.
000610* 09/11/1998 vbc -  .02 Y2K review - run-card dates already four-
000620*                       digit year, no change needed, logged per
000630*                       house policy.
000640* 30/10/25  vbc  - 1.01 Picked up for the TC statement-import
000650*                       suite - run card became the Search
000660*                       Criteria Control Record, employee file
000670*                       became the Transaction Master, print work
000680*                       file became the Search-Result work file.
000690*  10/12/25 vbc  -  .02 Category "single name" kept to an exact
000700*                       match, list form kept to the substring
000710*                       union - the count of names supplied draws
000720*                       that line, not a flag the caller has to
000730*                       set, so a supplied count of one is read
000740*                       as "single".
000750*
000760 ENVIRONMENT             DIVISION.
000770* ===============================
000780*
000790 COPY "selenvd.cob".
000800 INPUT-OUTPUT             SECTION.
000810 FILE-CONTROL.
000820     COPY "seltctrn.cob".
000830     COPY "seltcsch.cob".
000840*
000850 DATA                     DIVISION.
000860 FILE                     SECTION.
000870 COPY "fdtctrn.cob".
000880 COPY "fdtcsch.cob".
000890*
000900 WORKING-STORAGE SECTION.
000910* -----------------------
000920 77  TC300-Prog-Name           PIC X(15) VALUE "TC300 (1.01)".
000930* Held here rather than in a copybook because this is the only
000940* program that checks a master line against its own header - the
000950* other consolidation drivers trust the line they read/wrote a
000960* moment before and never re-verify it.
000970 01  TC300-Hdr-Line                PIC X(512) VALUE
000980     "id|time|input|type|source|source_id|desc|amount|fee|total|
000990-    "curr|note|system|category|tags".
001000 COPY "wstctrn.cob".
001010 COPY "wstccfg.cob".
001020 COPY "wstccat.cob".
001030*
001040* File-status pair plus the one-shot date-check flag TC04 fills in -
001050* kept together because all three are cleared and re-used once per
001060* call, never held over between runs.
001070 01  TC300-File-Statuses.
001080     03  TC-Trn-Status         PIC XX.
001090     03  TC-Scr-Status         PIC XX.
001100     03  TC300-Date-Valid      PIC X.
001110     03  FILLER                PIC X(15).
001120*
001130* Rec-Pos counts master rows for the by-position (index) criterion -
001140* the only criterion that cares where a row sits rather than what it
001150* holds.  Match/Found are the two switches every check paragraph
001160* below sets; Chk-Ix walks whichever config or criteria table is in
001170* play at the time, one table-search paragraph at a time, never two
001180* at once, so one subscript pair does for all of them.
001190 01  TC300-Control-Work.
001200     03  TC300-Rec-Pos         PIC 9(7)     COMP.
001210     03  TC300-Match           PIC X.
001220         88  TC300-Is-Match    VALUE "Y".
001230     03  TC300-Ix              PIC 999      COMP.
001240     03  TC300-Chk-Ix          PIC 999      COMP.
001250     03  TC300-Found           PIC X.
001260         88  TC300-Is-Found    VALUE "Y".
001270     03  TC300-Source-Id-Wanted PIC 9(9).
001280     03  TC300-Norm-Name       PIC X(60).
001290     03  TC300-Comma-Count     PIC 999      COMP.
001300     03  TC300-Tag-N-Count     PIC 99       COMP.
001310     03  FILLER                PIC X(6).
001320*
001330* Filled once by TC015 when a source name is supplied, so the id it
001340* returns can be compared against every master row without calling
001350* TC015 again for each one.
001360 01  TC300-Source-Out.
001370     03  TC300-Out-Name        PIC X(30).
001380     03  TC300-Out-Currency    PIC X(3).
001390     03  TC300-Out-Id          PIC 9(9).
001400     03  TC300-Out-Description PIC X(60).
001410     03  TC300-Out-Timezone    PIC X(30).
001420     03  FILLER                PIC X(4).
001430 01  TC300-Src-Found           PIC X.
001440     88  TC300-Src-Is-Found    VALUE "Y".
001450     88  TC300-Src-Not-Found   VALUE "N".
001460*
001470* Scratch pair for the house substring test - Hay is the field
001480* being searched, Needle the text looked for, both upper-cased and
001490* right-trimmed in place before the scan starts so the same pair
001500* serves every field this program tests by substring.
001510 01  TC300-Substring-Work.
001520     03  TC300-Hay             PIC X(80).
001530     03  TC300-Hay-Len         PIC 99       COMP.
001540     03  TC300-Needle          PIC X(80).
001550     03  TC300-Needle-Len      PIC 99       COMP.
001560     03  TC300-Scan-Pos        PIC 99       COMP.
001570     03  TC300-Scan-Last       PIC 99       COMP.
001580     03  TC300-Sub-Found       PIC X.
001590         88  TC300-Is-Sub-Found VALUE "Y".
001600     03  FILLER                PIC X(4).
001610*
001620* Local right-trim scratch, width supplied by the caller so the
001630* one paragraph below serves both an 80-byte Hay and an 80-byte
001640* Needle without knowing which is which.
001650 01  TC300-Rtrim-Work.
001660     03  TC300-Rtrim-Field     PIC X(80).
001670     03  TC300-Rtrim-Width     PIC 99       COMP.
001680     03  TC300-Rtrim-Len       PIC 99       COMP.
001690     03  FILLER                PIC X(4).
001700*
001710 LINKAGE                  SECTION.
001720* -----------------------
001730 COPY "wstccd.cob".
001740 COPY "wstcsch.cob".
001750 COPY "wstcret.cob".
001760*
001770* TC-Search-Record is the Search Criteria Control Record built by
001780* whoever is asking for a search - see wstcsch.cob for the field-
001790* by-field layout and the Used/Any/Empty 88-levels each criterion
001800* is tested against below.
001810 PROCEDURE DIVISION USING TC-Calling-Data TC-Search-Record
001820                          TC-Return-Record.
001830* ===========================================================
001840*
001850 TC300A-Main                 SECTION.
001860* **************************************
001870* Main line - open the result file, bail out at once on a "no
001880* search" request (see wstcsch.cob) rather than open the master
001890* and read it for nothing, else validate the criteria before the
001900* first master row is even read so a bad request never produces a
001910* partial result file.
001920*
001930     MOVE     "Y"            TO TC-Ret-Success.
001940     MOVE     SPACES         TO TC-Ret-Message.
001950     OPEN     OUTPUT TC-Sch-Result-File.
001960     IF       TC-Scr-Status NOT = "00"
001970              MOVE "N" TO TC-Ret-Success
001980              MOVE "TC300 unable to open search-result file" TO
001990                            TC-Ret-Message
002000              GO TO TC300A-Exit.
002010     IF       TC-Sch-No-Search
002020              CLOSE TC-Sch-Result-File
002030              GO TO TC300A-Exit.
002040     PERFORM  TC300B-Validate-Criteria THRU
002050                 TC300B-Validate-Criteria-Exit.
002060     IF       NOT TC-Ret-Ok
002070              CLOSE TC-Sch-Result-File
002080              GO TO TC300A-Exit.
002090     OPEN     INPUT TC-Transaction-File.
002100     IF       TC-Trn-Status = "35"
002110              CLOSE TC-Sch-Result-File
002120              GO TO TC300A-Exit.
002130     IF       TC-Trn-Status NOT = "00"
002140              MOVE "N" TO TC-Ret-Success
002150              MOVE "TC300 unable to open transaction master" TO
002160                            TC-Ret-Message
002170              CLOSE TC-Sch-Result-File
002180              GO TO TC300A-Exit.
002190     READ     TC-Transaction-File
002200* Both files always closed together here, whether the run ended
002210* on end-of-file or was never opened past the header check - one
002220* close paragraph, not one per exit path.
002230              AT END GO TO TC300A-Close.
002240     IF       TC-Transaction-Line NOT = TC300-Hdr-Line
002250              MOVE "N" TO TC-Ret-Success
002260              MOVE "TC300 transaction master header corrupted" TO
002270                            TC-Ret-Message
002280              GO TO TC300A-Close.
002290     MOVE     0              TO TC300-Rec-Pos.
002300     READ     TC-Transaction-File
002310              AT END GO TO TC300A-Close.
002320 TC300A-Loop.
002330     PERFORM  TC300C-Test-Record THRU TC300C-Test-Record-Exit.
002340     READ     TC-Transaction-File
002350              AT END GO TO TC300A-Close.
002360     GO TO    TC300A-Loop.
002370 TC300A-Close.
002380     CLOSE    TC-Transaction-File TC-Sch-Result-File.
002390 TC300A-Exit.
002400     GOBACK.
002410*
002420* 30/10/25 vbc - one pass over the criteria that either fail the
002430* whole search outright (bad date, unknown source, unknown
002440* category/tag in a supplied list) or resolve a name to the id
002450* every data row is actually tested against, so the resolving
002460* only happens once, not once per row.
002470 TC300B-Validate-Criteria.
002480     IF       TC-Sch-Date-Used
002490              PERFORM TC300B1-Validate-Date THRU
002500                         TC300B1-Validate-Date-Exit.
002510     IF       NOT TC-Ret-Ok
002520              GO TO TC300B-Validate-Criteria-Exit.
002530     IF       TC-Sch-Source-Used
002540              PERFORM TC300B2-Validate-Source THRU
002550                         TC300B2-Validate-Source-Exit.
002560     IF       NOT TC-Ret-Ok
002570              GO TO TC300B-Validate-Criteria-Exit.
002580     IF       TC-Sch-Cat-Used AND TC-Sch-Cat-List
002590              PERFORM TC300B3-Validate-Cats THRU
002600                         TC300B3-Validate-Cats-Exit.
002610     IF       NOT TC-Ret-Ok
002620              GO TO TC300B-Validate-Criteria-Exit.
002630     IF       TC-Sch-Tag-Used AND TC-Sch-Tag-List
002640              PERFORM TC300B4-Validate-Tags THRU
002650                         TC300B4-Validate-Tags-Exit.
002660 TC300B-Validate-Criteria-Exit.
002670     EXIT.
002680*
002690 TC300B1-Validate-Date.
002700     CALL     "TC04" USING TC-Sch-Start-Date TC300-Date-Valid.
002710     IF       TC300-Date-Valid NOT = "Y"
002720              MOVE "N" TO TC-Ret-Success
002730              MOVE "Invalid start_date" TO TC-Ret-Message
002740              GO TO TC300B1-Validate-Date-Exit.
002750     IF       TC-Sch-End-Date = SPACES
002760              GO TO TC300B1-Validate-Date-Exit.
002770     CALL     "TC04" USING TC-Sch-End-Date TC300-Date-Valid.
002780     IF       TC300-Date-Valid NOT = "Y"
002790              MOVE "N" TO TC-Ret-Success
002800              MOVE "Invalid end_date" TO TC-Ret-Message.
002810 TC300B1-Validate-Date-Exit.
002820     EXIT.
002830*
002840* 30/10/25 vbc - source name resolved to an id once here, ahead
002850* of the main pass, the same shape TC100 uses for a statement
002860* line's own source column - one lookup per run, not one per row.
002870 TC300B2-Validate-Source.
002880     CALL     "TC015" USING TC-Sch-Source TC300-Source-Out
002890                            TC300-Src-Found.
002900     IF       TC300-Src-Not-Found
002910              MOVE "N" TO TC-Ret-Success
002920              STRING "There is no source named " TC-Sch-Source
002930                     DELIMITED BY SIZE INTO TC-Ret-Message
002940              GO TO TC300B2-Validate-Source-Exit.
002950     MOVE     TC300-Out-Id   TO TC300-Source-Id-Wanted.
002960 TC300B2-Validate-Source-Exit.
002970     EXIT.
002980*
002990* 30/10/25 vbc - each supplied category is normalized the same
003000* way a manual-add card's category is (TC005) before it is
003010* looked for in the shared table - a caller typing "food" must
003020* find the "Food" the registry actually holds.
003030 TC300B3-Validate-Cats.
003040     MOVE     1              TO TC300-Ix.
003050* One supplied category name at a time - normalize, then confirm
003060* it is one the shared category table actually knows about.
003070 TC300B3-Loop.
003080     IF       TC300-Ix > TC-Sch-Cat-Count
003090              GO TO TC300B3-Validate-Cats-Exit.
003100     MOVE     TC-Sch-Category (TC300-Ix) TO TC300-Norm-Name.
003110     CALL     "TC005" USING TC300-Norm-Name.
003120     MOVE     TC300-Norm-Name (1:20) TO TC-Sch-Category (TC300-Ix).
003130     MOVE     "N"            TO TC300-Found.
003140     MOVE     1              TO TC300-Chk-Ix.
003150     PERFORM  TC300B3A-Try-Cfg-Cat THRU TC300B3A-Try-Cfg-Cat-Exit
003160              UNTIL TC300-Chk-Ix > TC-Cfg-Category-Count OR
003170                    TC300-Is-Found.
003180     IF       NOT TC300-Is-Found
003190              MOVE "N" TO TC-Ret-Success
003200              STRING "No such category: "
003210                     TC-Sch-Category (TC300-Ix) DELIMITED BY SIZE
003220                     INTO TC-Ret-Message
003230              GO TO TC300B3-Validate-Cats-Exit.
003240     ADD      1              TO TC300-Ix.
003250     GO TO    TC300B3-Loop.
003260 TC300B3-Validate-Cats-Exit.
003270     EXIT.
003280*
003290 TC300B3A-Try-Cfg-Cat.
003300     IF       TC-Category-Name (TC300-Chk-Ix) =
003310                       TC-Sch-Category (TC300-Ix)
003320              MOVE "Y" TO TC300-Found.
003330     ADD      1              TO TC300-Chk-Ix.
003340 TC300B3A-Try-Cfg-Cat-Exit.
003350     EXIT.
003360*
003370 TC300B4-Validate-Tags.
003380     MOVE     1              TO TC300-Ix.
003390* Same shape as Validate-Cats above, run against the tag table
003400* instead of the category table.
003410 TC300B4-Loop.
003420     IF       TC300-Ix > TC-Sch-Tag-Count
003430              GO TO TC300B4-Validate-Tags-Exit.
003440     MOVE     TC-Sch-Tag (TC300-Ix) TO TC300-Norm-Name.
003450     CALL     "TC005" USING TC300-Norm-Name.
003460     MOVE     TC300-Norm-Name TO TC-Sch-Tag (TC300-Ix).
003470     MOVE     "N"            TO TC300-Found.
003480     MOVE     1              TO TC300-Chk-Ix.
003490     PERFORM  TC300B4A-Try-Cfg-Tag THRU TC300B4A-Try-Cfg-Tag-Exit
003500              UNTIL TC300-Chk-Ix > TC-Cfg-Tag-Count OR
003510                    TC300-Is-Found.
003520     IF       NOT TC300-Is-Found
003530              MOVE "N" TO TC-Ret-Success
003540              STRING "No such tag: " TC-Sch-Tag (TC300-Ix)
003550                     DELIMITED BY SIZE INTO TC-Ret-Message
003560              GO TO TC300B4-Validate-Tags-Exit.
003570     ADD      1              TO TC300-Ix.
003580     GO TO    TC300B4-Loop.
003590 TC300B4-Validate-Tags-Exit.
003600     EXIT.
003610*
003620 TC300B4A-Try-Cfg-Tag.
003630     IF       TC-Tag-Name (TC300-Chk-Ix) = TC-Sch-Tag (TC300-Ix)
003640              MOVE "Y" TO TC300-Found.
003650     ADD      1              TO TC300-Chk-Ix.
003660 TC300B4A-Try-Cfg-Tag-Exit.
003670     EXIT.
003680*
003690* 30/10/25 vbc - one master row, every supplied criterion group
003700* tried in declared order, first miss drops straight to the exit
003710* - row position is counted before any criterion is tried so a
003720* rejected row still takes its place in the count.
003730 TC300C-Test-Record.
003740     ADD      1              TO TC300-Rec-Pos.
003750     UNSTRING  TC-Transaction-Line DELIMITED BY "|"
003760               INTO TC-Id TC-Time-Key TC-Input TC-Type TC-Source
003770                    TC-Source-Id TC-Desc TC-Amount TC-Fee TC-Total
003780                    TC-Curr TC-Note TC-System TC-Category TC-Tags.
003790     MOVE     "Y"            TO TC300-Match.
003800     IF       TC-Sch-Index-Used
003810              PERFORM TC300C1-Check-Index THRU
003820                         TC300C1-Check-Index-Exit.
003830     IF       NOT TC300-Is-Match
003840              GO TO TC300C-Test-Record-Exit.
003850     IF       TC-Sch-Date-Used
003860              PERFORM TC300C2-Check-Date THRU
003870                         TC300C2-Check-Date-Exit.
003880     IF       NOT TC300-Is-Match
003890              GO TO TC300C-Test-Record-Exit.
003900     IF       TC-Sch-Type-Used
003910              PERFORM TC300C3-Check-Type THRU
003920                         TC300C3-Check-Type-Exit.
003930     IF       NOT TC300-Is-Match
003940              GO TO TC300C-Test-Record-Exit.
003950     IF       TC-Sch-Source-Used
003960              PERFORM TC300C4-Check-Source THRU
003970                         TC300C4-Check-Source-Exit.
003980     IF       NOT TC300-Is-Match
003990              GO TO TC300C-Test-Record-Exit.
004000     IF       TC-Sch-Desc-Used
004010              PERFORM TC300C5-Check-Desc THRU
004020                         TC300C5-Check-Desc-Exit.
004030     IF       NOT TC300-Is-Match
004040              GO TO TC300C-Test-Record-Exit.
004050     IF       TC-Sch-Note-Used
004060              PERFORM TC300C6-Check-Note THRU
004070                         TC300C6-Check-Note-Exit.
004080     IF       NOT TC300-Is-Match
004090              GO TO TC300C-Test-Record-Exit.
004100     IF       TC-Sch-Total-Used
004110              PERFORM TC300C7-Check-Total THRU
004120                         TC300C7-Check-Total-Exit.
004130     IF       NOT TC300-Is-Match
004140              GO TO TC300C-Test-Record-Exit.
004150     IF       TC-Sch-Curr-Used
004160              PERFORM TC300C8-Check-Curr THRU
004170                         TC300C8-Check-Curr-Exit.
004180     IF       NOT TC300-Is-Match
004190              GO TO TC300C-Test-Record-Exit.
004200     IF       TC-Sch-System-Used
004210              PERFORM TC300C9-Check-System THRU
004220                         TC300C9-Check-System-Exit.
004230     IF       NOT TC300-Is-Match
004240              GO TO TC300C-Test-Record-Exit.
004250     IF       TC-Sch-Cat-Used
004260              PERFORM TC300C10-Check-Category THRU
004270                         TC300C10-Check-Category-Exit.
004280     IF       NOT TC300-Is-Match
004290              GO TO TC300C-Test-Record-Exit.
004300     IF       TC-Sch-Tag-Used
004310              PERFORM TC300C11-Check-Tag THRU
004320                         TC300C11-Check-Tag-Exit.
004330     IF       NOT TC300-Is-Match
004340              GO TO TC300C-Test-Record-Exit.
004350     MOVE     TC-Transaction-Line TO TC-Sch-Result-Line.
004360     WRITE    TC-Sch-Result-Line.
004370 TC300C-Test-Record-Exit.
004380     EXIT.
004390*
004400* By-position criterion - a caller who already knows which rows
004410* it wants (from a prior search) supplies a list of row numbers
004420* rather than a value to test against the row's own fields.
004430 TC300C1-Check-Index.
004440     MOVE     "N"            TO TC300-Match.
004450     MOVE     1              TO TC300-Chk-Ix.
004460     PERFORM  TC300C1A-Try-Index THRU TC300C1A-Try-Index-Exit
004470              UNTIL TC300-Chk-Ix > TC-Sch-Index-Count OR
004480                    TC300-Is-Match.
004490 TC300C1-Check-Index-Exit.
004500     EXIT.
004510*
004520* Linear table search - Index-Count is never more than a page
004530* or two of prior results, not worth a binary search over.
004540 TC300C1A-Try-Index.
004550     IF       TC-Sch-Index (TC300-Chk-Ix) = TC300-Rec-Pos
004560              MOVE "Y" TO TC300-Match.
004570     ADD      1              TO TC300-Chk-Ix.
004580 TC300C1A-Try-Index-Exit.
004590     EXIT.
004600*
004610* 30/10/25 vbc - one start_date alone means that calendar day
004620* only, both means an inclusive range - the master's own time
004630* text sorts the same as it compares, first ten characters are
004640* the calendar date, no separate parse needed.
004650 TC300C2-Check-Date.
004660     IF       TC-Sch-End-Date NOT = SPACES
004670* Two independent bound checks rather than one combined test - a
004680* row can fail the low end, the high end, or both, and either one
004690* alone is enough to drop it.
004700              GO TO TC300C2-Range.
004710     IF       TC-Time-Key (1:10) NOT = TC-Sch-Start-Date
004720              MOVE "N" TO TC300-Match.
004730     GO TO    TC300C2-Check-Date-Exit.
004740 TC300C2-Range.
004750     IF       TC-Time-Key (1:10) < TC-Sch-Start-Date
004760              MOVE "N" TO TC300-Match.
004770     IF       TC-Time-Key (1:10) > TC-Sch-End-Date
004780              MOVE "N" TO TC300-Match.
004790 TC300C2-Check-Date-Exit.
004800     EXIT.
004810*
004820* Blank type on a row is not automatically a mismatch when the
004830* caller asked for "any type" - it is only ever a mismatch when
004840* the caller asked for "any" AND the row itself was left blank,
004850* which the old cash-book never allowed but a bad import might.
004860 TC300C3-Check-Type.
004870     IF       TC-Sch-Type-Any
004880              GO TO TC300C3-Any.
004890     IF       TC-Type NOT = TC-Sch-Type
004900              MOVE "N" TO TC300-Match.
004910     GO TO    TC300C3-Check-Type-Exit.
004920 TC300C3-Any.
004930     IF       TC-Type = SPACES
004940              MOVE "N" TO TC300-Match.
004950 TC300C3-Check-Type-Exit.
004960     EXIT.
004970*
004980* Source-Id-Wanted was resolved once in Validate-Source above -
004990* every row after that is a straight numeric compare, no second
005000* call to TC015.
005010 TC300C4-Check-Source.
005020     IF       TC-Source-Id NOT = TC300-Source-Id-Wanted
005030              MOVE "N" TO TC300-Match.
005040 TC300C4-Check-Source-Exit.
005050     EXIT.
005060*
005070* Blank description never matches, even an "any" wildcard search
005080* - the field is required on every manual-entry and import row,
005090* so a blank one means the row itself is suspect.
005100 TC300C5-Check-Desc.
005110     IF       TC-Desc = SPACES
005120              MOVE "N" TO TC300-Match
005130              GO TO TC300C5-Check-Desc-Exit.
005140     IF       TC-Sch-Desc-Any
005150              GO TO TC300C5-Check-Desc-Exit.
005160     MOVE     TC-Desc        TO TC300-Hay.
005170     MOVE     TC-Sch-Desc    TO TC300-Needle.
005180     PERFORM  TC300Y-Substring-Match THRU
005190                 TC300Y-Substring-Match-Exit.
005200     IF       NOT TC300-Is-Sub-Found
005210              MOVE "N" TO TC300-Match.
005220 TC300C5-Check-Desc-Exit.
005230     EXIT.
005240*
005250* Note is optional on every row that reaches the master, so its
005260* blank-is-never-a-match rule mirrors Check-Desc exactly, field
005270* for field.
005280 TC300C6-Check-Note.
005290     IF       TC-Note = SPACES
005300              MOVE "N" TO TC300-Match
005310              GO TO TC300C6-Check-Note-Exit.
005320     IF       TC-Sch-Note-Any
005330              GO TO TC300C6-Check-Note-Exit.
005340     MOVE     TC-Note        TO TC300-Hay.
005350     MOVE     TC-Sch-Note    TO TC300-Needle.
005360     PERFORM  TC300Y-Substring-Match THRU
005370                 TC300Y-Substring-Match-Exit.
005380     IF       NOT TC300-Is-Sub-Found
005390              MOVE "N" TO TC300-Match.
005400 TC300C6-Check-Note-Exit.
005410     EXIT.
005420*
005430* Straight numeric equality - no rounding tolerance, the total
005440* column is already the settled amount+fee the row was written
005450* with, not a value recomputed on the fly.
005460 TC300C7-Check-Total.
005470     IF       TC-Total NOT = TC-Sch-Total
005480              MOVE "N" TO TC300-Match.
005490 TC300C7-Check-Total-Exit.
005500     EXIT.
005510*
005520* Straight three-letter code compare, case is never an issue -
005530* every currency code reaching the master already came through
005540* TC100's or TC210's own upper-case conversion.
005550 TC300C8-Check-Curr.
005560     IF       TC-Curr NOT = TC-Sch-Curr
005570              MOVE "N" TO TC300-Match.
005580 TC300C8-Check-Curr-Exit.
005590     EXIT.
005600*
005610* Three-way split (blank required / blank forbidden / straight
005620* value match) because the system tag is the one field that is
005630* legitimately empty on most rows - only entries fed back from
005640* another system carry it at all.
005650 TC300C9-Check-System.
005660     IF       TC-Sch-Sys-Empty
005670              GO TO TC300C9-Chk-Empty.
005680     IF       TC-Sch-Sys-Any
005690              GO TO TC300C9-Chk-Any.
005700     IF       TC-System NOT = TC-Sch-System
005710              MOVE "N" TO TC300-Match.
005720     GO TO    TC300C9-Check-System-Exit.
005730 TC300C9-Chk-Empty.
005740     IF       TC-System NOT = SPACES
005750              MOVE "N" TO TC300-Match.
005760     GO TO    TC300C9-Check-System-Exit.
005770 TC300C9-Chk-Any.
005780     IF       TC-System = SPACES
005790              MOVE "N" TO TC300-Match.
005800 TC300C9-Check-System-Exit.
005810     EXIT.
005820*
005830* 10/12/25 vbc - a single supplied category (count of one) is an
005840* exact match, more than one falls back to the substring union -
005850* drawn the same way as the tag check below, on how many names
005860* came in, not on a flag of its own.
005870 TC300C10-Check-Category.
005880     IF       TC-Sch-Cat-Empty
005890* Four-way branch above sorts a category request into exactly one
005900* of empty/any/single/list before any row is looked at - Empty and
005910* Any are opposite tests on the row's own field, Single and List
005920* are the two ways a caller can supply names to match against it.
005930              GO TO TC300C10-Chk-Empty.
005940     IF       TC-Sch-Cat-Any
005950              GO TO TC300C10-Chk-Any.
005960     IF       TC-Sch-Cat-Count = 1
005970              GO TO TC300C10-Chk-Single.
005980     GO TO    TC300C10-Chk-List.
005990 TC300C10-Chk-Empty.
006000     IF       TC-Category NOT = SPACES
006010              MOVE "N" TO TC300-Match.
006020     GO TO    TC300C10-Check-Category-Exit.
006030 TC300C10-Chk-Any.
006040     IF       TC-Category = SPACES
006050              MOVE "N" TO TC300-Match.
006060     GO TO    TC300C10-Check-Category-Exit.
006070 TC300C10-Chk-Single.
006080     IF       TC-Category NOT = TC-Sch-Category (1)
006090              MOVE "N" TO TC300-Match.
006100     GO TO    TC300C10-Check-Category-Exit.
006110 TC300C10-Chk-List.
006120     MOVE     "N"            TO TC300-Match.
006130     MOVE     1              TO TC300-Chk-Ix.
006140     PERFORM  TC300C10A-Try-Cat THRU TC300C10A-Try-Cat-Exit
006150              UNTIL TC300-Chk-Ix > TC-Sch-Cat-Count OR
006160                    TC300-Is-Match.
006170 TC300C10-Check-Category-Exit.
006180     EXIT.
006190*
006200* One straight compare per supplied name - category names are
006210* short and few, this is not worth building a lookup table for.
006220 TC300C10A-Try-Cat.
006230     MOVE     TC-Category    TO TC300-Hay.
006240     MOVE     TC-Sch-Category (TC300-Chk-Ix) TO TC300-Needle.
006250     PERFORM  TC300Y-Substring-Match THRU
006260                 TC300Y-Substring-Match-Exit.
006270     IF       TC300-Is-Sub-Found
006280              MOVE "Y" TO TC300-Match.
006290     ADD      1              TO TC300-Chk-Ix.
006300 TC300C10A-Try-Cat-Exit.
006310     EXIT.
006320*
006330* 30/10/25 vbc - a single tag is still a substring match, not an
006340* exact one, unlike a single category - deliberate asymmetry
006350* between the two, per the note above Check-Category.
006360 TC300C11-Check-Tag.
006370     IF       TC-Sch-Tag-Empty
006380* Tag request adds a fifth branch (Count-N) ahead of the same
006390* empty/any/list split Check-Category uses - see the note above
006400* TC300C11B-Count-Tags for why a bare count is tested separately
006410* from a list of names.
006420              GO TO TC300C11-Chk-Empty.
006430     IF       TC-Sch-Tag-Any
006440              GO TO TC300C11-Chk-Any.
006450     IF       TC-Sch-Tag-Count-N
006460              GO TO TC300C11-Chk-Count.
006470     GO TO    TC300C11-Chk-List.
006480 TC300C11-Chk-Empty.
006490     IF       TC-Tags NOT = SPACES
006500              MOVE "N" TO TC300-Match.
006510     GO TO    TC300C11-Check-Tag-Exit.
006520 TC300C11-Chk-Any.
006530     IF       TC-Tags = SPACES
006540              MOVE "N" TO TC300-Match.
006550     GO TO    TC300C11-Check-Tag-Exit.
006560 TC300C11-Chk-Count.
006570     PERFORM  TC300C11B-Count-Tags THRU
006580                 TC300C11B-Count-Tags-Exit.
006590     IF       TC300-Tag-N-Count NOT = TC-Sch-Tag-N
006600              MOVE "N" TO TC300-Match.
006610     GO TO    TC300C11-Check-Tag-Exit.
006620 TC300C11-Chk-List.
006630     MOVE     "N"            TO TC300-Match.
006640     MOVE     1              TO TC300-Chk-Ix.
006650     PERFORM  TC300C11A-Try-Tag THRU TC300C11A-Try-Tag-Exit
006660              UNTIL TC300-Chk-Ix > TC-Sch-Tag-Count OR
006670                    TC300-Is-Match.
006680 TC300C11-Check-Tag-Exit.
006690     EXIT.
006700*
006710* Same substring test as Check-Category above, run once per
006720* supplied tag name against the row's whole comma-joined list.
006730 TC300C11A-Try-Tag.
006740     MOVE     TC-Tags        TO TC300-Hay.
006750     MOVE     TC-Sch-Tag (TC300-Chk-Ix) TO TC300-Needle.
006760     PERFORM  TC300Y-Substring-Match THRU
006770                 TC300Y-Substring-Match-Exit.
006780     IF       TC300-Is-Sub-Found
006790              MOVE "Y" TO TC300-Match.
006800     ADD      1              TO TC300-Chk-Ix.
006810 TC300C11A-Try-Tag-Exit.
006820     EXIT.
006830*
006840* 30/10/25 vbc - number of tags in the comma-joined field is one
006850* more than the comma count, empty field counted as zero tags,
006860* not one - an "n-1 commas" count, same rule TC200 uses to split
006870* the tag list on load.
006880 TC300C11B-Count-Tags.
006890     MOVE     0              TO TC300-Tag-N-Count.
006900     IF       TC-Tags = SPACES
006910              GO TO TC300C11B-Count-Tags-Exit.
006920     MOVE     0              TO TC300-Comma-Count.
006930     INSPECT  TC-Tags        TALLYING TC300-Comma-Count
006940                             FOR ALL ",".
006950     COMPUTE  TC300-Tag-N-Count = TC300-Comma-Count + 1.
006960 TC300C11B-Count-Tags-Exit.
006970     EXIT.
006980*
006990* 30/10/25 vbc - case-insensitive substring test, hay and needle
007000* both upper-cased and right-trimmed first so a shorter search
007010* word doesn't drag trailing filler space along as part of the
007020* compare.
007030 TC300Y-Substring-Match.
007040     MOVE     "N"            TO TC300-Sub-Found.
007050     INSPECT  TC300-Hay      CONVERTING
007060              "abcdefghijklmnopqrstuvwxyz" TO
007070              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007080     INSPECT  TC300-Needle   CONVERTING
007090              "abcdefghijklmnopqrstuvwxyz" TO
007100              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007110     MOVE     TC300-Hay      TO TC300-Rtrim-Field.
007120     MOVE     80             TO TC300-Rtrim-Width.
007130     PERFORM  TC300Y1-Rtrim THRU TC300Y1-Rtrim-Exit.
007140     MOVE     TC300-Rtrim-Len TO TC300-Hay-Len.
007150     MOVE     TC300-Needle   TO TC300-Rtrim-Field.
007160     MOVE     80             TO TC300-Rtrim-Width.
007170     PERFORM  TC300Y1-Rtrim THRU TC300Y1-Rtrim-Exit.
007180     MOVE     TC300-Rtrim-Len TO TC300-Needle-Len.
007190     IF       TC300-Needle-Len = 0
007200              GO TO TC300Y-Substring-Match-Exit.
007210     IF       TC300-Needle-Len > TC300-Hay-Len
007220              GO TO TC300Y-Substring-Match-Exit.
007230     COMPUTE  TC300-Scan-Last = TC300-Hay-Len - TC300-Needle-Len
007240                                + 1.
007250     MOVE     1              TO TC300-Scan-Pos.
007260     PERFORM  TC300Y2-Try-Pos THRU TC300Y2-Try-Pos-Exit
007270              UNTIL TC300-Scan-Pos > TC300-Scan-Last OR
007280                    TC300-Is-Sub-Found.
007290 TC300Y-Substring-Match-Exit.
007300     EXIT.
007310*
007320* House right-trim, character at a time from the field's fixed
007330* width - kept local rather than shared because TC300 rtrims
007340* short scratch fields only, never a whole record.
007350 TC300Y1-Rtrim.
007360     MOVE     TC300-Rtrim-Width TO TC300-Rtrim-Len.
007370 TC300Y1-Loop.
007380     IF       TC300-Rtrim-Len = 0
007390              GO TO TC300Y1-Rtrim-Exit.
007400     IF       TC300-Rtrim-Field (TC300-Rtrim-Len:1) NOT = SPACE
007410              GO TO TC300Y1-Rtrim-Exit.
007420     SUBTRACT 1              FROM TC300-Rtrim-Len.
007430     GO TO    TC300Y1-Loop.
007440 TC300Y1-Rtrim-Exit.
007450     EXIT.
007460*
007470* One fixed-length compare per candidate starting position -
007480* Scan-Last was already computed so this never tries a position
007490* that would run the needle past the end of the trimmed haystack.
007500 TC300Y2-Try-Pos.
007510     IF       TC300-Hay (TC300-Scan-Pos:TC300-Needle-Len) =
007520                       TC300-Needle (1:TC300-Needle-Len)
007530              MOVE "Y" TO TC300-Sub-Found
007540     ELSE
007550              ADD 1 TO TC300-Scan-Pos.
007560 TC300Y2-Try-Pos-Exit.
007570     EXIT.
007580*
