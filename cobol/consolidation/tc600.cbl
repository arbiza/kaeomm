000010* ****************************************************************
000020*                                                                *
000030*         TRANSACTION CONSOLIDATION - COLUMNAR LISTING           *
000040*              REPORT WRITER LISTING FOR THE CLI                 *
000050*                                                                *
000060* ****************************************************************
000070*
000080 IDENTIFICATION          DIVISION.
000090* ===============================
000100*
000110 PROGRAM-ID.    TC600.
000120 AUTHOR.        V B COEN.
000130 INSTALLATION.  APPLEWOOD COMPUTERS.
000140 DATE-WRITTEN.  11/04/1989.
000150 DATE-COMPILED.
000160 SECURITY.      COPYRIGHT (C) 1989-2026 AND LATER, VINCENT BRYAN
000170                COEN.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000180                LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000190* **
000200*     Remarks.          Prints up to the caller's row count
000210*                       (default 10 when not supplied) of the
000220*                       transaction master, either all fifteen
000230*                       columns or the caller's own subset, in
000240*                       the subset's own column order.  Uses RW
000250*                       (Report Writer) the same way the payroll
000260*                       Check Register listing does - column presence
000270*                       is driven off a per-column switch rather
000280*                       than a control break, since this listing
000290*                       has none.
000300* **
000310*     Called Modules.   None.
000320*     Files used.       TC-Transaction-File (input only, never
000330*                       rewritten), TC-Listing-File (output, the
000340*                       Report Writer print file).
000350*     Error messages.   TC-Ret-Message in TC-Return-Record - the
000360*                       transaction master will not open; a
000370*                       missing master is not an error, it just
000380*                       prints a header and a zero trailer.
000390* **
000400* Changes:
000410* 11/04/1989 vbc - 1.00 Created - columnar parts-list print for
000420*                       the old purchase-ledger sub-system, column
000430*                       presence driven off a per-column switch
000440*                       set from a run card rather than a control
000450*                       break, since a plain parts list has none.
000460* 06/08/1994 vbc -  .01 Row count limit added - a full parts list
000470*                       run against the wrong ledger by mistake
000480*                       once ran to several thousand pages before
000490*                       anyone noticed.
000500* 19/11/1998 vbc -  .02 Y2K review - no date columns of its own
000510*                       to widen, no change needed, logged per
000520*                       house policy.
000530* 08/11/25  vbc  - 1.01 Picked up for the TC statement-import
000540*                       suite - parts became transaction master
000550*                       rows, run card became TC-Listing-Record,
000560*                       Report-Writer shape borrowed afresh from
000570*                       the payroll Check Register listing for
000580*                       the page heading and column layout.
000590*
000600 ENVIRONMENT             DIVISION.
000610* ===============================
000620*
000630 COPY "selenvd.cob".
000640 INPUT-OUTPUT             SECTION.
000650 FILE-CONTROL.
000660     COPY "seltctrn.cob".
000670     COPY "seltclst.cob".
000680*
000690 DATA                     DIVISION.
000700 FILE                     SECTION.
000710 COPY "fdtctrn.cob".
000720 COPY "fdtclst.cob".
000730*
000740 WORKING-STORAGE SECTION.
000750* -----------------------
000760 77  TC600-Prog-Name           PIC X(15) VALUE "TC600 (1.01)".
000770* 08/11/25 vbc - header line checked against the one line the
000780* loader itself writes (WSTCTRN's own field-name string) so a
000790* master built by an older or newer TC000 cannot be listed as if
000800* its columns still lined up with this program's.
000810 01  TC600-Hdr-Line                PIC X(512) VALUE
000820     "id|time|input|type|source|source_id|desc|amount|fee|total|
000830-    "curr|note|system|category|tags".
000840 COPY "wstctrn.cob".
000850*
000860* 08/11/25 vbc - TC-Lst-Status carried here rather than in the
000870* copybook the listing file's FD comes from - this program is the
000880* only one that ever opens TC-Listing-File, so there was no call
000890* to make the status a shared field.
000900 01  TC600-File-Statuses.
000910     03  TC-Trn-Status         PIC XX.
000920     03  TC-Lst-Status         PIC XX.
000930     03  FILLER                PIC X(16).
000940*
000950* 08/11/25 vbc - TC600-Rec-Cnt is the only figure the listing's
000960* own trailer line needs; the row-count ceiling itself is tested
000970* straight off the caller's own field rather than copied in here,
000980* same as the payroll Check Register listing never keeping a
000990* local copy of its own run-card limit either.
001000 01  TC600-Work.
001010     03  TC600-No-Data         PIC X        VALUE "N".
001020     03  TC600-Rec-Cnt         PIC 9(7)     COMP.
001030     03  TC600-Col-Ix          PIC 99       COMP.
001040     03  TC600-Page-Lines      PIC 9(3)     COMP VALUE 60.
001050     03  FILLER                PIC X(4).
001060*
001070* 08/11/25 vbc - one switch per canonical column, tested by the
001080* Report Section's own PRESENT WHEN clauses on both the column-
001090* heading line and the matching detail line - same "list of
001100* numbers picks which fields apply" habit as WSTCLNK/WSTCUPD,
001110* just applied to which columns print rather than which rows.
001120 01  TC600-Col-Sws.
001130     03  TC600-Sw-Id           PIC X.
001140         88  TC600-Show-Id         VALUE "Y".
001150     03  TC600-Sw-Time         PIC X.
001160         88  TC600-Show-Time       VALUE "Y".
001170     03  TC600-Sw-Input        PIC X.
001180         88  TC600-Show-Input      VALUE "Y".
001190     03  TC600-Sw-Type         PIC X.
001200         88  TC600-Show-Type       VALUE "Y".
001210     03  TC600-Sw-Source       PIC X.
001220         88  TC600-Show-Source     VALUE "Y".
001230     03  TC600-Sw-Srcid        PIC X.
001240         88  TC600-Show-Srcid      VALUE "Y".
001250     03  TC600-Sw-Desc         PIC X.
001260         88  TC600-Show-Desc       VALUE "Y".
001270     03  TC600-Sw-Amount       PIC X.
001280         88  TC600-Show-Amount     VALUE "Y".
001290     03  TC600-Sw-Fee          PIC X.
001300         88  TC600-Show-Fee        VALUE "Y".
001310     03  TC600-Sw-Total        PIC X.
001320         88  TC600-Show-Total      VALUE "Y".
001330     03  TC600-Sw-Curr         PIC X.
001340         88  TC600-Show-Curr       VALUE "Y".
001350     03  TC600-Sw-Note         PIC X.
001360         88  TC600-Show-Note       VALUE "Y".
001370     03  TC600-Sw-System       PIC X.
001380         88  TC600-Show-System     VALUE "Y".
001390     03  TC600-Sw-Category     PIC X.
001400         88  TC600-Show-Category   VALUE "Y".
001410     03  TC600-Sw-Tags         PIC X.
001420         88  TC600-Show-Tags       VALUE "Y".
001430     03  FILLER                PIC X(5).
001440*
001450 LINKAGE SECTION.
001460* ---------------
001470 COPY "wstccd.cob".
001480 COPY "wstclst.cob".
001490 COPY "wstcret.cob".
001500*
001510* 08/11/25 vbc - Layout below MAY need widening if a canonical
001520* column ever grows - widths here are the report's own, not the
001530* master record's, same as the payroll Check Register listing
001540* never having to match its own money fields' storage width
001550* either.  No trailing FILLER on the 01s below (unlike the
001560* working-storage 01s above) - Report Writer builds each printed
001570* line from its own COL entries, there is no fixed contiguous
001580* record here to pad, same as that listing's own Report Section
001590* never carrying one.
001600 REPORT SECTION.
001610* ---------------
001620* 08/11/25 vbc - CONTROL FINAL rather than a keyed control break
001630* (department, ledger code and the like on the payroll listing
001640* this shape was borrowed from) because a plain listing carries
001650* no grouping field of its own to break on - the FINAL footing
001660* below only ever fires the once, at end of report.
001670 RD  TC-Listing-Report
001680     CONTROL      FINAL
001690     PAGE LIMIT   TC600-Page-Lines
001700     HEADING      1
001710     FIRST DETAIL 4
001720     LAST  DETAIL TC600-Page-Lines.
001730*
001740* 08/11/25 vbc - program name and page number on line 1, then a
001750* blank line, then the column headings on line 3 (so the detail
001760* lines start clean at FIRST DETAIL 4) - each heading COL carries
001770* its own PRESENT WHEN so an omitted column's heading drops out
001780* along with its data, not just the data.
001790 01  TC600-Rpt-Head    TYPE PAGE HEADING.
001800     03  LINE  1.
001810         05  COL   1     PIC X(15)      SOURCE TC600-Prog-Name.
001820         05  COL  20     PIC X(36)      VALUE
001830                 "TRANSACTION CONSOLIDATION - LISTING".
001840         05  COL  70     PIC X(5)       VALUE "PAGE ".
001850         05  COL  75     PIC ZZ9        SOURCE PAGE-COUNTER.
001860     03  LINE  3.
001870         05  COL   1     PIC X(9)   VALUE "ID"
001880                         PRESENT WHEN TC600-Show-Id.
001890         05  COL  13     PIC X(19)  VALUE "TIME"
001900                         PRESENT WHEN TC600-Show-Time.
001910         05  COL  34     PIC X(10)  VALUE "INPUT"
001920                         PRESENT WHEN TC600-Show-Input.
001930         05  COL  46     PIC X(30)  VALUE "TYPE"
001940                         PRESENT WHEN TC600-Show-Type.
001950         05  COL  78     PIC X(30)  VALUE "SOURCE"
001960                         PRESENT WHEN TC600-Show-Source.
001970         05  COL 110     PIC X(10)  VALUE "SOURCE ID"
001980                         PRESENT WHEN TC600-Show-Srcid.
001990         05  COL 122     PIC X(40)  VALUE "DESCRIPTION"
002000                         PRESENT WHEN TC600-Show-Desc.
002010         05  COL 164     PIC X(13)  VALUE "AMOUNT"
002020                         PRESENT WHEN TC600-Show-Amount.
002030         05  COL 179     PIC X(13)  VALUE "FEE"
002040                         PRESENT WHEN TC600-Show-Fee.
002050         05  COL 194     PIC X(13)  VALUE "TOTAL"
002060                         PRESENT WHEN TC600-Show-Total.
002070         05  COL 209     PIC X(5)   VALUE "CURR"
002080                         PRESENT WHEN TC600-Show-Curr.
002090         05  COL 216     PIC X(30)  VALUE "NOTE"
002100                         PRESENT WHEN TC600-Show-Note.
002110         05  COL 248     PIC X(10)  VALUE "SYSTEM"
002120                         PRESENT WHEN TC600-Show-System.
002130         05  COL 260     PIC X(20)  VALUE "CATEGORY"
002140                         PRESENT WHEN TC600-Show-Category.
002150         05  COL 282     PIC X(30)  VALUE "TAGS"
002160                         PRESENT WHEN TC600-Show-Tags.
002170*
002180* 08/11/25 vbc - column widths and edit pictures below are the
002190* report's own, chosen to comfortably hold the widest value the
002200* canonical column ever carries (the description and note fields
002210* especially) - GENERATE fills whichever COLs are PRESENT WHEN
002220* true off the elementary items UNSTRING has just filled below.
002230 01  TC600-Listing-Detail   TYPE IS DETAIL.
002240     03  LINE + 1.
002250         05  COL   1     PIC Z(8)9      SOURCE TC-Id
002260                         PRESENT WHEN TC600-Show-Id.
002270         05  COL  13     PIC X(19)      SOURCE TC-Time-Key
002280                         PRESENT WHEN TC600-Show-Time.
002290         05  COL  34     PIC X(10)      SOURCE TC-Input
002300                         PRESENT WHEN TC600-Show-Input.
002310         05  COL  46     PIC X(30)      SOURCE TC-Type
002320                         PRESENT WHEN TC600-Show-Type.
002330         05  COL  78     PIC X(30)      SOURCE TC-Source
002340                         PRESENT WHEN TC600-Show-Source.
002350         05  COL 110     PIC Z(8)9      SOURCE TC-Source-Id
002360                         PRESENT WHEN TC600-Show-Srcid.
002370         05  COL 122     PIC X(40)      SOURCE TC-Desc
002380                         PRESENT WHEN TC600-Show-Desc.
002390         05  COL 164     PIC -(9)9.99   SOURCE TC-Amount
002400                         PRESENT WHEN TC600-Show-Amount.
002410         05  COL 179     PIC -(9)9.99   SOURCE TC-Fee
002420                         PRESENT WHEN TC600-Show-Fee.
002430         05  COL 194     PIC -(9)9.99   SOURCE TC-Total
002440                         PRESENT WHEN TC600-Show-Total.
002450         05  COL 209     PIC X(3)       SOURCE TC-Curr
002460                         PRESENT WHEN TC600-Show-Curr.
002470         05  COL 216     PIC X(30)      SOURCE TC-Note
002480                         PRESENT WHEN TC600-Show-Note.
002490         05  COL 248     PIC X(10)      SOURCE TC-System
002500                         PRESENT WHEN TC600-Show-System.
002510         05  COL 260     PIC X(20)      SOURCE TC-Category
002520                         PRESENT WHEN TC600-Show-Category.
002530         05  COL 282     PIC X(30)      SOURCE TC-Tags
002540                         PRESENT WHEN TC600-Show-Tags.
002550*
002560* 08/11/25 vbc - the one summary line the old parts list always
002570* carried at the foot of its run, kept unchanged here bar the
002580* wording - a plain count, no value totals, since a transaction
002590* master mixes currencies and a summed total across them would
002600* mean nothing.
002610 01  TC600-Listing-Foot  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
002620     03  COL   1         PIC X(21)  VALUE "RECORDS LISTED - ".
002630     03  COL  22         PIC ZZZ9   SOURCE TC600-Rec-Cnt.
002640*
002650* 08/11/25 vbc - TC-Calling-Data is accepted here purely for the
002660* three programs' matching call signature; this one has no
002670* selection criteria of its own to read out of it, only the
002680* subset/row-count pair carried in TC-Listing-Record.
002690 PROCEDURE DIVISION USING TC-Calling-Data TC-Listing-Record
002700                          TC-Return-Record.
002710*
002720 TC600A-Main.
002730     MOVE     "Y"            TO TC-Ret-Success.
002740     MOVE     SPACES         TO TC-Ret-Message.
002750     IF       TC-Lst-Row-Count = 0
002760              MOVE 10 TO TC-Lst-Row-Count.
002770     PERFORM  TC600B-Determine-Columns THRU
002780                 TC600B-Determine-Columns-Exit.
002790     PERFORM  TC600C-Open-Master THRU TC600C-Open-Master-Exit.
002800     IF       NOT TC-Ret-Ok
002810              GO TO TC600A-Exit.
002820     PERFORM  TC600D-Report-Listing THRU
002830                 TC600D-Report-Listing-Exit.
002840 TC600A-Exit.
002850     GOBACK.
002860*
002870* 08/11/25 vbc - "N" (or space) prints all fifteen columns; "Y"
002880* turns every switch off first, then turns back on just the
002890* columns named, in the caller's own order (the order only
002900* matters to the caller building the request - the report
002910* itself always prints columns left to right by canonical
002920* position, same as the fixed COL layout above).
002930 TC600B-Determine-Columns.
002940     IF       TC-Lst-Use-Subset = "Y"
002950              MOVE "N" TO TC600-Sw-Id TC600-Sw-Time
002960                          TC600-Sw-Input TC600-Sw-Type
002970                          TC600-Sw-Source TC600-Sw-Srcid
002980                          TC600-Sw-Desc TC600-Sw-Amount
002990                          TC600-Sw-Fee TC600-Sw-Total
003000                          TC600-Sw-Curr TC600-Sw-Note
003010                          TC600-Sw-System TC600-Sw-Category
003020                          TC600-Sw-Tags
003030              MOVE     1 TO TC600-Col-Ix
003040              GO TO    TC600B-Loop
003050     ELSE
003060              MOVE "Y" TO TC600-Sw-Id TC600-Sw-Time
003070                          TC600-Sw-Input TC600-Sw-Type
003080                          TC600-Sw-Source TC600-Sw-Srcid
003090                          TC600-Sw-Desc TC600-Sw-Amount
003100                          TC600-Sw-Fee TC600-Sw-Total
003110                          TC600-Sw-Curr TC600-Sw-Note
003120                          TC600-Sw-System TC600-Sw-Category
003130                          TC600-Sw-Tags
003140              GO TO    TC600B-Determine-Columns-Exit.
003150 TC600B-Loop.
003160     IF       TC600-Col-Ix > TC-Lst-Col-Count
003170              GO TO TC600B-Determine-Columns-Exit.
003180     EVALUATE TC-Lst-Col-Ix (TC600-Col-Ix)
003190         WHEN 1  MOVE "Y" TO TC600-Sw-Id
003200         WHEN 2  MOVE "Y" TO TC600-Sw-Time
003210         WHEN 3  MOVE "Y" TO TC600-Sw-Input
003220         WHEN 4  MOVE "Y" TO TC600-Sw-Type
003230         WHEN 5  MOVE "Y" TO TC600-Sw-Source
003240         WHEN 6  MOVE "Y" TO TC600-Sw-Srcid
003250         WHEN 7  MOVE "Y" TO TC600-Sw-Desc
003260         WHEN 8  MOVE "Y" TO TC600-Sw-Amount
003270         WHEN 9  MOVE "Y" TO TC600-Sw-Fee
003280         WHEN 10 MOVE "Y" TO TC600-Sw-Total
003290         WHEN 11 MOVE "Y" TO TC600-Sw-Curr
003300         WHEN 12 MOVE "Y" TO TC600-Sw-Note
003310         WHEN 13 MOVE "Y" TO TC600-Sw-System
003320         WHEN 14 MOVE "Y" TO TC600-Sw-Category
003330         WHEN 15 MOVE "Y" TO TC600-Sw-Tags
003340         WHEN OTHER CONTINUE
003350     END-EVALUATE.
003360     ADD      1              TO TC600-Col-Ix.
003370     GO TO    TC600B-Loop.
003380 TC600B-Determine-Columns-Exit.
003390     EXIT.
003400*
003410* 08/11/25 vbc - a missing master is not an error, same rule as
003420* every other TC maintenance program's loader - it just leaves
003430* TC600-No-Data set so the listing comes out as a header and a
003440* zero trailer.
003450 TC600C-Open-Master.
003460     OPEN     INPUT TC-Transaction-File.
003470     MOVE     "N"            TO TC600-No-Data.
003480     IF       TC-Trn-Status = "35"
003490              MOVE "Y" TO TC600-No-Data
003500              GO TO TC600C-Open-Master-Exit.
003510     IF       TC-Trn-Status NOT = "00"
003520              MOVE "N" TO TC-Ret-Success
003530              MOVE "TC600 unable to open transaction master" TO
003540                           TC-Ret-Message
003550              GO TO TC600C-Open-Master-Exit.
003560     READ     TC-Transaction-File
003570              AT END MOVE "Y" TO TC600-No-Data.
003580     IF       TC600-No-Data = "Y"
003590              GO TO TC600C-Open-Master-Exit.
003600     IF       TC-Transaction-Line NOT = TC600-Hdr-Line
003610              MOVE "N" TO TC-Ret-Success
003620              MOVE "TC600 transaction master header corrupted" TO
003630                           TC-Ret-Message.
003640 TC600C-Open-Master-Exit.
003650     EXIT.
003660*
003670* 08/11/25 vbc - reads on past the header (already consumed by
003680* TC600C), unstrings one row at a time straight off the line
003690* just read, same 15-field order TC300C's search uses, and
003700* stops at the caller's row count or end of file, whichever
003710* comes first - printing the first N is acceptable to whatever
003720* calls this listing, and is a good deal simpler than the old
003730* payroll report's first-and-last-N/2 split.
003740 TC600D-Report-Listing.
003750     MOVE     0              TO TC600-Rec-Cnt.
003760     OPEN     OUTPUT TC-Listing-File.
003770     INITIATE TC-Listing-Report.
003780     IF       TC600-No-Data = "Y"
003790              GO TO TC600D-Terminate.
003800     READ     TC-Transaction-File
003810              AT END GO TO TC600D-Terminate.
003820 TC600D-Loop.
003830     IF       TC600-Rec-Cnt NOT < TC-Lst-Row-Count
003840              GO TO TC600D-Terminate.
003850     UNSTRING  TC-Transaction-Line DELIMITED BY "|"
003860               INTO TC-Id TC-Time-Key TC-Input TC-Type TC-Source
003870                    TC-Source-Id TC-Desc TC-Amount TC-Fee TC-Total
003880                    TC-Curr TC-Note TC-System TC-Category TC-Tags.
003890     ADD      1              TO TC600-Rec-Cnt.
003900     GENERATE TC600-Listing-Detail.
003910     READ     TC-Transaction-File
003920              AT END GO TO TC600D-Terminate.
003930     GO TO    TC600D-Loop.
003940 TC600D-Terminate.
003950     TERMINATE TC-Listing-Report.
003960     CLOSE    TC-Listing-File.
003970     CLOSE    TC-Transaction-File.
003980 TC600D-Report-Listing-Exit.
003990     EXIT.
004000*
