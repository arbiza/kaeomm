000010* ****************************************************************
000020*                                                                *
000030*         TRANSACTION CONSOLIDATION - SPREAD                    *
000040*              SPLIT ONE MASTER ROW INTO TWO                     *
000050*                                                                *
000060* ****************************************************************
000070*
000080 IDENTIFICATION          DIVISION.
000090* ===============================
000100*
000110 PROGRAM-ID.    TC450.
000120 AUTHOR.        D M HARKER.
000130 INSTALLATION.  APPLEWOOD COMPUTERS.
000140 DATE-WRITTEN.  24/01/1990.
000150 DATE-COMPILED.
000160 SECURITY.      COPYRIGHT (C) 1990-2026 AND LATER, VINCENT BRYAN
000170                COEN.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000180                LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000190* **
000200*     Remarks.          Splits one existing master row into a
000210*                       smaller original and a new part.  The
000220*                       original row is found, checked and
000230*                       rewritten directly, in place, the way
000240*                       TC400 (Link) handles its own target rows;
000250*                       the new part is not written straight to
000260*                       the master here - it goes out to the
000270*                       Batch work file the same as a manual-add
000280*                       card, so TC200's merge gives it an id and
000290*                       puts it in time order with everything
000300*                       else that night.
000310* **
000320*     Called Modules.   TC005 (category/tag normalization).
000330*     Files used.       TC-Transaction-File (input then output,
000340*                       whole file rewritten), TC-Batch-File
000350*                       (extend, the new part is appended).
000360*     Error messages.   TC-Ret-Message in TC-Return-Record -
000370*                       a bad position, a part that is not
000380*                       smaller than the original in the right
000390*                       direction, or a part that fits neither
000400*                       the expense nor the income pattern, all
000410*                       fail the whole request; nothing is
000420*                       rewritten and nothing is appended.
000430* **
000440* Changes:
000450* 24/01/1990 dmh - 1.00 Created - cost-centre apportionment for
000460*                       the old expenses ledger, one gross
000470*                       posting split between two departments
000480*                       when a single invoice covered both -
000490*                       original posting cut down, new part
000500*                       queued for the overnight update the same
000510*                       as a manually keyed entry.
000520* 14/09/1995 dmh -  .01 Apportioned part could not itself exceed
000530*                       the posting it came from - rule added
000540*                       after a keying slip put more into the
000550*                       new part than the original held.
000560* 17/12/1998 vbc -  .02 Y2K review - no date fields of its own
000570*                       beyond what it copies from the original
000580*                       posting, no change needed, logged per
000590*                       house policy.
000600* 06/11/25  vbc  - 1.01 Picked up for the TC statement-import
000610*                       suite - departments became expense/
000620*                       income magnitude checks against
000630*                       WSTCTRN's Money-Table redefine as noted
000640*                       when that redefine was added.
000650*
000660 ENVIRONMENT             DIVISION.
000670* ===============================
000680*
000690 COPY "selenvd.cob".
000700 INPUT-OUTPUT             SECTION.
000710 FILE-CONTROL.
000720     COPY "seltctrn.cob".
000730     COPY "seltcbat.cob".
000740*
000750 DATA                     DIVISION.
000760 FILE                     SECTION.
000770 COPY "fdtctrn.cob".
000780 COPY "fdtcbat.cob".
000790*
000800 WORKING-STORAGE SECTION.
000810* -----------------------
000820 77  TC450-Prog-Name           PIC X(15) VALUE "TC450 (1.00)".
000830 01  TC450-Hdr-Line                PIC X(512) VALUE
000840     "id|time|input|type|source|source_id|desc|amount|fee|total|
000850-    "curr|note|system|category|tags".
000860 COPY "wstctrn.cob".
000870 COPY "wstcbat.cob".
000880 COPY "wstccfg.cob".
000890 COPY "wstccat.cob".
000900*
000910 01  TC450-File-Statuses.
000920     03  TC-Trn-Status         PIC XX.
000930     03  TC-Bat-Status         PIC XX.
000940     03  FILLER                PIC X(16).
000950*
000960* Whole master held in memory, same 5000-row ceiling as TC400,
000970* addressed by subscript once the target position is checked.
000980 01  TC450-Table.
000990     03  TC450-Table-Count     PIC 9(7)     COMP.
001000     03  TC450-Save-Ix         PIC 9(7)     COMP.
001010     03  TC450-Tbl-Line        PIC X(512) OCCURS 5000.
001020     03  FILLER                PIC X(4).
001030*
001040* Signed working copies of the caller's requested amount/fee -
001050* Validate-Spread below forces the sign to match whichever of
001060* expense or income the original transaction is, so a caller
001070* need not know or guess which sign to key.
001080 01  TC450-Part-Group.
001090     03  TC450-Part-Amount     PIC S9(9)V99.
001100     03  TC450-Part-Fee        PIC S9(9)V99.
001110     03  FILLER                PIC X(4).
001120*
001130* Shared with the category/tag registration paragraphs below -
001140* Cat-Ix and the Found switch are reused for both the category
001150* table search and the tag table search, one at a time, never
001160* both together.
001170 01  TC450-Cat-Tag-Work.
001180     03  TC450-Found           PIC X.
001190         88  TC450-Is-Found    VALUE "Y".
001200     03  TC450-Cat-Ix          PIC 999      COMP.
001210     03  TC450-Tag-Ix          PIC 99       COMP.
001220     03  TC450-Join-Ptr        PIC 9(4)     COMP.
001230     03  TC450-Norm-Name       PIC X(60).
001240     03  TC450-New-Category    PIC X(20).
001250     03  TC450-New-Tags        PIC X(60).
001260     03  FILLER                PIC X(4).
001270*
001280* Same edit-then-trim scratch pair every consolidation program
001290* in this suite carries locally - see TC400's copy for the
001300* fuller note on why it is not shared.
001310 01  TC450-Edit-Work.
001320     03  TC450-Edit-Id         PIC Z(8)9.
001330     03  TC450-Edit-Amt        PIC -(9)9.99.
001340     03  TC450-Id-Text         PIC X(14).
001350     03  TC450-Srcid-Text      PIC X(14).
001360     03  TC450-Amt-Text        PIC X(14).
001370     03  TC450-Fee-Text        PIC X(14).
001380     03  TC450-Tot-Text        PIC X(14).
001390     03  TC450-Link-Text       PIC X(14).
001400     03  TC450-Trim-Edit-In    PIC X(14).
001410     03  TC450-Trim-Edit-Out   PIC X(14).
001420     03  TC450-Lead-Spaces     PIC 99       COMP.
001430     03  TC450-Start-Pos       PIC 99       COMP.
001440     03  TC450-Rtrim-Field     PIC X(80).
001450     03  TC450-Rtrim-Width     PIC 99       COMP.
001460     03  TC450-Rtrim-Len       PIC 99       COMP.
001470     03  FILLER                PIC X(4).
001480 01  TC450-Line-Build          PIC X(512).
001490*
001500 LINKAGE                  SECTION.
001510* -----------------------
001520 COPY "wstccd.cob".
001530 COPY "wstcspr.cob".
001540 COPY "wstcret.cob".
001550*
001560 PROCEDURE DIVISION USING TC-Calling-Data TC-Spread-Record
001570                          TC-Return-Record.
001580* ===========================================================
001590*
001600 TC450A-Main                 SECTION.
001610* **************************************
001620*
001630     MOVE     "Y"            TO TC-Ret-Success.
001640     MOVE     SPACES         TO TC-Ret-Message.
001650     PERFORM  TC450B-Load-Master THRU TC450B-Load-Master-Exit.
001660     IF       NOT TC-Ret-Ok
001670              GO TO TC450A-Exit.
001680     PERFORM  TC450C-Validate-Position THRU
001690                 TC450C-Validate-Position-Exit.
001700     IF       NOT TC-Ret-Ok
001710              GO TO TC450A-Exit.
001720     PERFORM  TC450D-Validate-Spread THRU
001730                 TC450D-Validate-Spread-Exit.
001740     IF       NOT TC-Ret-Ok
001750              GO TO TC450A-Exit.
001760     PERFORM  TC450E-Resolve-Category THRU
001770                 TC450E-Resolve-Category-Exit.
001780     PERFORM  TC450F-Resolve-Tags THRU TC450F-Resolve-Tags-Exit.
001790     PERFORM  TC450G-Mutate-Original THRU
001800                 TC450G-Mutate-Original-Exit.
001810     PERFORM  TC450H-Save-Master THRU TC450H-Save-Master-Exit.
001820     PERFORM  TC450I-Append-New THRU TC450I-Append-New-Exit.
001830 TC450A-Exit.
001840     GOBACK.
001850*
001860* 06/11/25 vbc - loads the whole master into TC450-Tbl-Line, same
001870* shape and same "missing file is not an error" rule as TC400 -
001880* an empty table simply fails the position check next.
001890 TC450B-Load-Master.
001900     OPEN     INPUT TC-Transaction-File.
001910     MOVE     0              TO TC450-Table-Count.
001920     IF       TC-Trn-Status = "35"
001930              GO TO TC450B-Load-Master-Exit.
001940     IF       TC-Trn-Status NOT = "00"
001950              MOVE "N" TO TC-Ret-Success
001960              MOVE "TC450 unable to open transaction master" TO
001970                            TC-Ret-Message
001980              GO TO TC450B-Load-Master-Exit.
001990     READ     TC-Transaction-File
002000              AT END GO TO TC450B-Close.
002010     IF       TC-Transaction-Line NOT = TC450-Hdr-Line
002020              MOVE "N" TO TC-Ret-Success
002030              MOVE "TC450 transaction master header corrupted" TO
002040                            TC-Ret-Message
002050              GO TO TC450B-Close.
002060     READ     TC-Transaction-File
002070              AT END GO TO TC450B-Close.
002080 TC450B-Loop.
002090     ADD      1              TO TC450-Table-Count.
002100     MOVE     TC-Transaction-Line TO
002110                 TC450-Tbl-Line (TC450-Table-Count).
002120     READ     TC-Transaction-File
002130              AT END GO TO TC450B-Close.
002140     GO TO    TC450B-Loop.
002150 TC450B-Close.
002160     CLOSE    TC-Transaction-File.
002170 TC450B-Load-Master-Exit.
002180     EXIT.
002190*
002200* 06/11/25 vbc - the sixteenth (link) field is picked up here too,
002210* zeroed first the same way TC400 zeroes it, so the original's
002220* existing link (if any) survives the rewrite in TC450G1.
002230 TC450C-Validate-Position.
002240     IF       TC-Spr-Original-Pos < 1 OR
002250              TC-Spr-Original-Pos > TC450-Table-Count
002260              MOVE "N" TO TC-Ret-Success
002270              MOVE "Spread position out of range" TO
002280                       TC-Ret-Message
002290              GO TO TC450C-Validate-Position-Exit.
002300     MOVE     ZERO           TO TC-Link.
002310     UNSTRING  TC450-Tbl-Line (TC-Spr-Original-Pos)
002320               DELIMITED BY "|"
002330               INTO TC-Id TC-Time-Key TC-Input TC-Type TC-Source
002340                    TC-Source-Id TC-Desc TC-Amount TC-Fee TC-Total
002350                    TC-Curr TC-Note TC-System TC-Category TC-Tags
002360                    TC-Link.
002370 TC450C-Validate-Position-Exit.
002380     EXIT.
002390*
002400* 06/11/25 vbc - a part with amount and fee both zero is rejected
002410* outright; otherwise the original's own (already computed)
002420* Total sign, read off TC-Money-Table (3), picks the expense or
002430* the income branch - each branch forces its own part's sign,
002440* then checks it does not exceed the original in size.
002450 TC450D-Validate-Spread.
002460     MOVE     TC-Spr-Part-Amount TO TC450-Part-Amount.
002470     MOVE     TC-Spr-Part-Fee    TO TC450-Part-Fee.
002480     IF       TC450-Part-Amount = 0 AND TC450-Part-Fee = 0
002490              MOVE "N" TO TC-Ret-Success
002500              MOVE "Spread amount and fee cannot both be zero"
002510                       TO TC-Ret-Message
002520              GO TO TC450D-Validate-Spread-Exit.
002530     IF       TC-Money-Table (3) < 0 AND TC450-Part-Amount NOT = 0
002540              GO TO TC450D1-Expense.
002550     IF       TC-Money-Table (3) > 0 AND TC450-Part-Fee NOT = 0
002560              GO TO TC450D2-Income.
002570     MOVE     "N"            TO TC-Ret-Success.
002580     MOVE     "Spread part fits neither the expense nor the
002590-             "income pattern" TO TC-Ret-Message.
002600     GO TO    TC450D-Validate-Spread-Exit.
002610 TC450D1-Expense.
002620     IF       TC450-Part-Amount > 0
002630              COMPUTE TC450-Part-Amount = TC450-Part-Amount * -1.
002640     IF       TC450-Part-Fee > 0
002650              COMPUTE TC450-Part-Fee = TC450-Part-Fee * -1.
002660     IF       (TC450-Part-Amount + TC450-Part-Fee) <
002670              TC-Money-Table (3)
002680              MOVE "N" TO TC-Ret-Success
002690              MOVE "Spread part exceeds the original transaction"
002700                       TO TC-Ret-Message
002710              GO TO TC450D-Validate-Spread-Exit.
002720     IF       TC450-Part-Amount < TC-Money-Table (1) OR
002730              TC450-Part-Fee < TC-Money-Table (2)
002740              MOVE "N" TO TC-Ret-Success
002750              MOVE "Spread part exceeds the original amount or
002760-             "fee" TO TC-Ret-Message.
002770     GO TO    TC450D-Validate-Spread-Exit.
002780 TC450D2-Income.
002790     IF       TC450-Part-Amount < 0
002800              COMPUTE TC450-Part-Amount = TC450-Part-Amount * -1.
002810     IF       TC450-Part-Fee < 0
002820              COMPUTE TC450-Part-Fee = TC450-Part-Fee * -1.
002830     IF       (TC450-Part-Amount + TC450-Part-Fee) >
002840              TC-Money-Table (3)
002850              MOVE "N" TO TC-Ret-Success
002860              MOVE "Spread part exceeds the original transaction"
002870                       TO TC-Ret-Message
002880              GO TO TC450D-Validate-Spread-Exit.
002890     IF       TC450-Part-Amount > TC-Money-Table (1) OR
002900              TC450-Part-Fee > TC-Money-Table (2)
002910              MOVE "N" TO TC-Ret-Success
002920              MOVE "Spread part exceeds the original amount or
002930-             "fee" TO TC-Ret-Message.
002940 TC450D-Validate-Spread-Exit.
002950     EXIT.
002960*
002970* 06/11/25 vbc - caller-supplied category is normalized and
002980* registered the same way TC210's manual-add card does it;
002990* without the switch the new part just inherits the original's.
003000 TC450E-Resolve-Category.
003010     IF       TC-Spr-Cat-Sw NOT = "Y"
003020              MOVE TC-Category TO TC450-New-Category
003030              GO TO TC450E-Resolve-Category-Exit.
003040     MOVE     TC-Spr-Category TO TC450-Norm-Name.
003050     CALL     "TC005" USING TC450-Norm-Name.
003060     MOVE     TC450-Norm-Name (1:20) TO TC450-New-Category.
003070     PERFORM  TC450E1-Reg-Category THRU
003080                 TC450E1-Reg-Category-Exit.
003090 TC450E-Resolve-Category-Exit.
003100     EXIT.
003110*
003120* Linear scan of the shared category table, same shape as
003130* TC210's own registration paragraph - a hundred categories is
003140* still the whole practical range.
003150 TC450E1-Reg-Category.
003160     MOVE     "N"            TO TC450-Found.
003170     MOVE     1              TO TC450-Cat-Ix.
003180 TC450E1-Loop.
003190     IF       TC450-Cat-Ix > TC-Cfg-Category-Count
003200              GO TO TC450E1-Add.
003210     IF       TC-Category-Name (TC450-Cat-Ix) = TC450-New-Category
003220              MOVE "Y" TO TC450-Found
003230              GO TO TC450E1-Reg-Category-Exit.
003240     ADD      1              TO TC450-Cat-Ix.
003250     GO TO    TC450E1-Loop.
003260 TC450E1-Add.
003270     IF       TC-Cfg-Category-Count < 100
003280              ADD 1 TO TC-Cfg-Category-Count
003290              MOVE TC450-New-Category TO
003300                      TC-Category-Name (TC-Cfg-Category-Count).
003310 TC450E1-Reg-Category-Exit.
003320     EXIT.
003330*
003340* 06/11/25 vbc - caller's tags arrive already split, one to a
003350* table entry (WSTCSPR), unlike a manual-add card's single
003360* comma string - each non-blank entry is normalized, registered
003370* and joined straight back into a comma list here.
003380 TC450F-Resolve-Tags.
003390     IF       TC-Spr-Tags-Sw NOT = "Y"
003400              MOVE TC-Tags TO TC450-New-Tags
003410              GO TO TC450F-Resolve-Tags-Exit.
003420     MOVE     SPACES         TO TC450-New-Tags.
003430     IF       TC-Spr-Tag-Count = 0
003440              GO TO TC450F-Resolve-Tags-Exit.
003450     MOVE     1              TO TC450-Join-Ptr.
003460     MOVE     1              TO TC450-Tag-Ix.
003470 TC450F-Loop.
003480     IF       TC450-Tag-Ix > TC-Spr-Tag-Count
003490              GO TO TC450F-Resolve-Tags-Exit.
003500     IF       TC-Spr-Tag (TC450-Tag-Ix) = SPACES
003510              ADD 1 TO TC450-Tag-Ix
003520              GO TO TC450F-Loop.
003530     MOVE     TC-Spr-Tag (TC450-Tag-Ix) TO TC450-Norm-Name.
003540     CALL     "TC005" USING TC450-Norm-Name.
003550     PERFORM  TC450F1-Reg-Tag THRU TC450F1-Reg-Tag-Exit.
003560     IF       TC450-Join-Ptr > 1
003570              STRING "," DELIMITED BY SIZE
003580                     INTO TC450-New-Tags WITH POINTER
003590                          TC450-Join-Ptr.
003600     STRING   TC450-Norm-Name DELIMITED BY SPACE
003610              INTO TC450-New-Tags WITH POINTER TC450-Join-Ptr.
003620     ADD      1              TO TC450-Tag-Ix.
003630     GO TO    TC450F-Loop.
003640 TC450F-Resolve-Tags-Exit.
003650     EXIT.
003660*
003670* Linear scan of the shared tag table - two hundred tags is
003680* generous headroom, same ceiling TC210 uses.
003690 TC450F1-Reg-Tag.
003700     MOVE     "N"            TO TC450-Found.
003710     MOVE     1              TO TC450-Cat-Ix.
003720 TC450F1-Loop.
003730     IF       TC450-Cat-Ix > TC-Cfg-Tag-Count
003740              GO TO TC450F1-Add.
003750     IF       TC-Tag-Name (TC450-Cat-Ix) = TC450-Norm-Name
003760              MOVE "Y" TO TC450-Found
003770              GO TO TC450F1-Reg-Tag-Exit.
003780     ADD      1              TO TC450-Cat-Ix.
003790     GO TO    TC450F1-Loop.
003800 TC450F1-Add.
003810     IF       TC-Cfg-Tag-Count < 200
003820              ADD 1 TO TC-Cfg-Tag-Count
003830              MOVE TC450-Norm-Name TO TC-Tag-Name (TC-Cfg-Tag-Count).
003840 TC450F1-Reg-Tag-Exit.
003850     EXIT.
003860*
003870* 06/11/25 vbc - the original's own category and tags are left
003880* untouched here - only amount, fee, total and system change on
003890* the original row, exactly as the spread rule reads.
003900* System tag "spread" marks a row as one that was cut down by
003910* this program - the same marker a report or a later enquiry
003920* can use to tell an apportioned posting from an ordinary one.
003930 TC450G-Mutate-Original.
003940     COMPUTE  TC-Amount = TC-Amount - TC450-Part-Amount.
003950     COMPUTE  TC-Fee    = TC-Fee - TC450-Part-Fee.
003960     COMPUTE  TC-Total  = TC-Amount + TC-Fee.
003970     MOVE     "spread"       TO TC-System.
003980     PERFORM  TC450G1-Build-Line THRU TC450G1-Build-Line-Exit.
003990     MOVE     TC450-Line-Build TO
004000                 TC450-Tbl-Line (TC-Spr-Original-Pos).
004010 TC450G-Mutate-Original-Exit.
004020     EXIT.
004030*
004040* 06/11/25 vbc - rebuilds the mutated original complete with its
004050* sixteenth (link) field, same edit/trim/STRING habit as
004060* TC400E1-Build-Line so a linked row keeps its link through a
004070* spread the way it would through a link update.
004080 TC450G1-Build-Line.
004090     MOVE     TC-Id          TO TC450-Edit-Id.
004100     MOVE     TC450-Edit-Id  TO TC450-Trim-Edit-In.
004110     PERFORM  TC450Y-Trim-Edited THRU TC450Y-Trim-Edited-Exit.
004120     MOVE     TC450-Trim-Edit-Out TO TC450-Id-Text.
004130     MOVE     TC-Source-Id   TO TC450-Edit-Id.
004140     MOVE     TC450-Edit-Id  TO TC450-Trim-Edit-In.
004150     PERFORM  TC450Y-Trim-Edited THRU TC450Y-Trim-Edited-Exit.
004160     MOVE     TC450-Trim-Edit-Out TO TC450-Srcid-Text.
004170     MOVE     TC-Amount      TO TC450-Edit-Amt.
004180     MOVE     TC450-Edit-Amt TO TC450-Trim-Edit-In.
004190     PERFORM  TC450Y-Trim-Edited THRU TC450Y-Trim-Edited-Exit.
004200     MOVE     TC450-Trim-Edit-Out TO TC450-Amt-Text.
004210     MOVE     TC-Fee         TO TC450-Edit-Amt.
004220     MOVE     TC450-Edit-Amt TO TC450-Trim-Edit-In.
004230     PERFORM  TC450Y-Trim-Edited THRU TC450Y-Trim-Edited-Exit.
004240     MOVE     TC450-Trim-Edit-Out TO TC450-Fee-Text.
004250     MOVE     TC-Total       TO TC450-Edit-Amt.
004260     MOVE     TC450-Edit-Amt TO TC450-Trim-Edit-In.
004270     PERFORM  TC450Y-Trim-Edited THRU TC450Y-Trim-Edited-Exit.
004280     MOVE     TC450-Trim-Edit-Out TO TC450-Tot-Text.
004290     MOVE     TC-Link        TO TC450-Edit-Id.
004300     MOVE     TC450-Edit-Id  TO TC450-Trim-Edit-In.
004310     PERFORM  TC450Y-Trim-Edited THRU TC450Y-Trim-Edited-Exit.
004320     MOVE     TC450-Trim-Edit-Out TO TC450-Link-Text.
004330     MOVE     80             TO TC450-Rtrim-Width.
004340     MOVE     TC-Desc        TO TC450-Rtrim-Field.
004350     PERFORM  TC450Y2-Rtrim THRU TC450Y2-Rtrim-Exit.
004360     STRING   TC450-Id-Text        DELIMITED BY SPACE
004370              "|"                  DELIMITED BY SIZE
004380              TC-Time-Key          DELIMITED BY SIZE
004390              "|"                  DELIMITED BY SIZE
004400              TC-Input             DELIMITED BY SPACE
004410              "|"                  DELIMITED BY SIZE
004420              TC-Type              DELIMITED BY SPACE
004430              "|"                  DELIMITED BY SIZE
004440              TC-Source            DELIMITED BY SPACE
004450              "|"                  DELIMITED BY SIZE
004460              TC450-Srcid-Text     DELIMITED BY SPACE
004470              "|"                  DELIMITED BY SIZE
004480              TC-Desc (1:TC450-Rtrim-Len) DELIMITED BY SIZE
004490              "|"                  DELIMITED BY SIZE
004500              TC450-Amt-Text       DELIMITED BY SPACE
004510              "|"                  DELIMITED BY SIZE
004520              TC450-Fee-Text       DELIMITED BY SPACE
004530              "|"                  DELIMITED BY SIZE
004540              TC450-Tot-Text       DELIMITED BY SPACE
004550              "|"                  DELIMITED BY SIZE
004560              TC-Curr              DELIMITED BY SPACE
004570              "|"                  DELIMITED BY SIZE
004580              TC-Note              DELIMITED BY SPACE
004590              "|"                  DELIMITED BY SIZE
004600              TC-System            DELIMITED BY SPACE
004610              "|"                  DELIMITED BY SIZE
004620              TC-Category          DELIMITED BY SPACE
004630              "|"                  DELIMITED BY SIZE
004640              TC-Tags              DELIMITED BY SPACE
004650              "|"                  DELIMITED BY SIZE
004660              TC450-Link-Text      DELIMITED BY SPACE
004670              INTO TC450-Line-Build.
004680 TC450G1-Build-Line-Exit.
004690     EXIT.
004700*
004710* Strips the leading spaces a Z(8)9 or -(9)9.99 edit picture
004720* always leaves behind, identical to TC400's own copy.
004730 TC450Y-Trim-Edited.
004740     MOVE     0              TO TC450-Lead-Spaces.
004750     INSPECT  TC450-Trim-Edit-In
004760              TALLYING TC450-Lead-Spaces FOR LEADING SPACE.
004770     COMPUTE  TC450-Start-Pos = TC450-Lead-Spaces + 1.
004780     MOVE     SPACES         TO TC450-Trim-Edit-Out.
004790     MOVE     TC450-Trim-Edit-In (TC450-Start-Pos:) TO
004800                 TC450-Trim-Edit-Out.
004810 TC450Y-Trim-Edited-Exit.
004820     EXIT.
004830*
004840* House right-trim, local copy, description field only.
004850 TC450Y2-Rtrim.
004860     MOVE     TC450-Rtrim-Width TO TC450-Rtrim-Len.
004870 TC450Y2-Loop.
004880     IF       TC450-Rtrim-Len = 0
004890              GO TO TC450Y2-Rtrim-Exit.
004900     IF       TC450-Rtrim-Field (TC450-Rtrim-Len:1) NOT = SPACE
004910              GO TO TC450Y2-Rtrim-Exit.
004920     SUBTRACT 1              FROM TC450-Rtrim-Len.
004930     GO TO    TC450Y2-Loop.
004940 TC450Y2-Rtrim-Exit.
004950     EXIT.
004960*
004970* 06/11/25 vbc - Save paragraph, rewrites the whole master file,
004980* header line first, same shape as TC400F-Save/TC200F-Save.
004990 TC450H-Save-Master.
005000     OPEN     OUTPUT TC-Transaction-File.
005010     MOVE     TC450-Hdr-Line TO TC-Transaction-Line.
005020     WRITE    TC-Transaction-Line.
005030     MOVE     1              TO TC450-Save-Ix.
005040 TC450H-Loop.
005050     IF       TC450-Save-Ix > TC450-Table-Count
005060              GO TO TC450H-Close.
005070     MOVE     TC450-Tbl-Line (TC450-Save-Ix) TO TC-Transaction-Line.
005080     WRITE    TC-Transaction-Line.
005090     ADD      1              TO TC450-Save-Ix.
005100     GO TO    TC450H-Loop.
005110 TC450H-Close.
005120     CLOSE    TC-Transaction-File.
005130 TC450H-Save-Master-Exit.
005140     EXIT.
005150*
005160* 06/11/25 vbc - the new part goes out as an ordinary Batch line,
005170* id left zero for TC200 to assign, system carrying the original's
005180* id as text the way a split-off row is meant to point back at
005190* the row it came from.
005200* Batch-Record cleared to spaces first so every field this
005210* program does not explicitly set (there are none left blank
005220* here, but the habit is carried over from TC210's own add
005230* paragraph) comes out as spaces, not leftover data from a
005240* prior call in the same run.
005250 TC450I-Append-New.
005260     OPEN     EXTEND TC-Batch-File.
005270     IF       TC-Bat-Status NOT = "00"
005280              MOVE "N" TO TC-Ret-Success
005290              MOVE "TC450 unable to open batch work file" TO
005300                            TC-Ret-Message
005310              GO TO TC450I-Append-New-Exit.
005320     MOVE     SPACES         TO TC-Batch-Record.
005330     MOVE     ZERO           TO TC-Bat-Id.
005340     MOVE     TC-Time-Key    TO TC-Bat-Time.
005350     MOVE     "manual"       TO TC-Bat-Input.
005360     MOVE     TC-Type        TO TC-Bat-Type.
005370     MOVE     TC-Source      TO TC-Bat-Source.
005380     MOVE     TC-Source-Id   TO TC-Bat-Source-Id.
005390     MOVE     TC-Desc        TO TC-Bat-Desc.
005400     MOVE     TC450-Part-Amount TO TC-Bat-Amount.
005410     MOVE     TC450-Part-Fee TO TC-Bat-Fee.
005420     COMPUTE  TC-Bat-Total = TC-Bat-Amount + TC-Bat-Fee.
005430     MOVE     TC-Curr        TO TC-Bat-Curr.
005440     MOVE     TC-Spr-Note    TO TC-Bat-Note.
005450     MOVE     TC-Id          TO TC450-Edit-Id.
005460     MOVE     TC450-Edit-Id  TO TC450-Trim-Edit-In.
005470     PERFORM  TC450Y-Trim-Edited THRU TC450Y-Trim-Edited-Exit.
005480     MOVE     TC450-Trim-Edit-Out (1:10) TO TC-Bat-System.
005490     MOVE     TC450-New-Category TO TC-Bat-Category.
005500     MOVE     TC450-New-Tags TO TC-Bat-Tags.
005510     MOVE     TC-Batch-Record TO TC-Batch-Line.
005520     WRITE    TC-Batch-Line.
005530     CLOSE    TC-Batch-File.
005540 TC450I-Append-New-Exit.
005550     EXIT.
005560*
