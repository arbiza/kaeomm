000010* ****************************************************************
000020*                                                                *
000030*     TRANSACTION CONSOLIDATION SUITE - START OF RUN / CONFIG    *
000040*                                                                *
000050* ****************************************************************
000060*
000070 IDENTIFICATION          DIVISION.
000080* ===============================
000090*
000100 PROGRAM-ID.    TC000.
000110 AUTHOR.        V B COEN.
000120 INSTALLATION.  APPLEWOOD COMPUTERS.
000130 DATE-WRITTEN.  11/02/1986.
000140 DATE-COMPILED.
000150 SECURITY.      COPYRIGHT (C) 1986-2026 AND LATER, VINCENT BRYAN
000160                COEN.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000170                LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000180* **
000190*     Remarks.          First step of the nightly Transaction
000200*                       Consolidation run.  Loads the config
000210*                       file (default currency, local timezone,
000220*                       db directory, category list, tag list),
000230*                       supplying house defaults if the file is
000240*                       missing, prints the start-of-run banner
000250*                       and, when called with TC-CD-Sub-Function
000260*                       = 9, re-saves the config/category/tag
000270*                       tables (used by TC200/TC210/TC450/TC500
000280*                       after they register a new category/tag).
000290* **
000300*     Called Modules.   None - chained by JCL/shell, not CALLed.
000310*     Files used.       TC-Config-File (input/output).
000320*     Error messages.   TC-Ret-Message in TC-Return-Record.
000330* **
000340* Changes:
000350* 11/02/1986 vbc - 1.00 Created - ledger-month start-of-day for
000360*                       the original cash-book package.
000370* 06/03/1991 vbc -  .01 Db-Dir default added - single-user PC
000380*                       installs kept asking where the files were.
000390* 19/11/1998 vbc -  .02 Y2K review - Cfg record carries no 2-digit
000400*                       year, no change needed, logged per policy.
000410* 11/10/25  vbc  - 1.01 Taken over for the TC statement-import
000420*                       suite - replaced payroll parameters with
000430*                       the currency/timezone/category/tag set.
000440* 20/10/25  vbc  -  .02 Added category/tag table load/save.
000450* 02/12/25  vbc  -  .03 Sub-Function 9 (re-save) added - TC500
000460*                       needs the table written back mid-run.
000470*
000480 ENVIRONMENT             DIVISION.
000490* ===============================
000500*
000510 COPY "selenvd.cob".
000520 INPUT-OUTPUT             SECTION.
000530 FILE-CONTROL.
000540     COPY "seltccfg.cob".
000550*
000560 DATA                     DIVISION.
000570 FILE                     SECTION.
000580 COPY "fdtccfg.cob".
000590*
000600 WORKING-STORAGE SECTION.
000610* -----------------------
000620 77  TC000-Prog-Name           PIC X(15) VALUE "TC000 (1.03)".
000630 COPY "wstccfg.cob".
000640 COPY "wstccat.cob".
000650*
000660 01  TC000-Work.
000670     03  TC000-Cat-Ix          PIC 999      COMP.
000680     03  TC000-Tag-Ix          PIC 999      COMP.
000690     03  TC000-Line-Count      PIC 9(5)     COMP.
000700     03  TC-Cfg-Status         PIC XX.
000710     03  FILLER                PIC X(4).
000720 01  TC000-Work-Key REDEFINES TC000-Work
000730                         PIC X(11).
000740 01  TC000-Header-Line.
000750     03  TC000-Hdr-Currency    PIC X(3).
000760     03  FILLER                PIC X        VALUE "|".
000770     03  TC000-Hdr-Timezone    PIC X(30).
000780     03  FILLER                PIC X        VALUE "|".
000790     03  TC000-Hdr-Dir         PIC X(60).
000800     03  FILLER                PIC X        VALUE "|".
000810     03  TC000-Hdr-Cat-Count   PIC 999.
000820     03  FILLER                PIC X        VALUE "|".
000830     03  TC000-Hdr-Tag-Count   PIC 999.
000840 01  TC000-Header-Table REDEFINES TC000-Header-Line
000850                         PIC X(100) OCCURS 1.
000860 01  TC000-Header-Key REDEFINES TC000-Header-Line
000870                         PIC X(100).
000880*
000890 LINKAGE                  SECTION.
000900* -----------------------
000910 COPY "wstccd.cob".
000920 COPY "wstcret.cob".
000930*
000940 PROCEDURE DIVISION USING TC-Calling-Data TC-Return-Record.
000950* ===========================================================
000960*
000970 TC000A-Main                 SECTION.
000980* **************************************
000990*
001000     MOVE     "Y"            TO TC-Ret-Success.
001010     MOVE     SPACES         TO TC-Ret-Message.
001020     DISPLAY  "TC000 - TRANSACTION CONSOLIDATION - START OF RUN".
001030     IF       TC-CD-Sub-Function = 9
001040              PERFORM TC000D-Save THRU TC000D-Save-Exit
001050              GO TO TC000A-Exit.
001060     PERFORM  TC000B-Load THRU TC000B-Load-Exit.
001070*
001080 TC000A-Exit.
001090     GOBACK.
001100*
001110* 20/10/25 vbc - Load paragraph added.
001120 TC000B-Load.
001130     OPEN     INPUT TC-Config-File.
001140     IF       TC-Cfg-Status = "35"
001150              PERFORM TC000C-Defaults THRU TC000C-Defaults-Exit
001160              GO TO TC000B-Load-Exit.
001170     IF       TC-Cfg-Status NOT = "00"
001180              MOVE "N"  TO TC-Ret-Success
001190              MOVE "TC000 unable to open config file" TO
001200                            TC-Ret-Message
001210              GO TO TC000B-Load-Exit.
001220     READ     TC-Config-File
001230              AT END PERFORM TC000C-Defaults THRU
001240                              TC000C-Defaults-Exit
001250              NOT AT END PERFORM TC000B1-Unpack THRU
001260                                   TC000B1-Unpack-Exit.
001270     MOVE     1              TO TC000-Cat-Ix.
001280     PERFORM  TC000B2-Cat THRU TC000B2-Cat-Exit
001290              UNTIL TC000-Cat-Ix > TC-Cfg-Category-Count.
001300     MOVE     1              TO TC000-Tag-Ix.
001310     PERFORM  TC000B3-Tag THRU TC000B3-Tag-Exit
001320              UNTIL TC000-Tag-Ix > TC-Cfg-Tag-Count.
001330     CLOSE    TC-Config-File.
001340 TC000B-Load-Exit.
001350     EXIT.
001360*
001370 TC000B1-Unpack.
001380     MOVE     TC-Config-Line TO TC000-Header-Line.
001390     MOVE     TC000-Hdr-Currency    TO TC-Cfg-Default-Currency.
001400     MOVE     TC000-Hdr-Timezone    TO TC-Cfg-Local-Timezone.
001410     MOVE     TC000-Hdr-Dir         TO TC-Cfg-Db-Dir.
001420     MOVE     TC000-Hdr-Cat-Count   TO TC-Cfg-Category-Count.
001430     MOVE     TC000-Hdr-Tag-Count   TO TC-Cfg-Tag-Count.
001440 TC000B1-Unpack-Exit.
001450     EXIT.
001460*
001470 TC000B2-Cat.
001480     READ     TC-Config-File
001490              AT END MOVE TC-Cfg-Category-Count TO TC000-Cat-Ix.
001500     MOVE     TC-Config-Line (1:20) TO
001510                 TC-Category-Name (TC000-Cat-Ix).
001520     ADD      1              TO TC000-Cat-Ix.
001530 TC000B2-Cat-Exit.
001540     EXIT.
001550*
001560 TC000B3-Tag.
001570     READ     TC-Config-File
001580              AT END MOVE TC-Cfg-Tag-Count TO TC000-Tag-Ix.
001590     MOVE     TC-Config-Line (1:60) TO
001600                 TC-Tag-Name (TC000-Tag-Ix).
001610     ADD      1              TO TC000-Tag-Ix.
001620 TC000B3-Tag-Exit.
001630     EXIT.
001640*
001650* 06/03/91 vbc - house defaults, Europe/Warsaw installation.
001660 TC000C-Defaults.
001670     MOVE     "PLN"          TO TC-Cfg-Default-Currency.
001680     MOVE     "Europe/Warsaw" TO TC-Cfg-Local-Timezone.
001690     MOVE     "."            TO TC-Cfg-Db-Dir.
001700     MOVE     ZERO           TO TC-Cfg-Category-Count
001710                                 TC-Cfg-Tag-Count.
001720 TC000C-Defaults-Exit.
001730     EXIT.
001740*
001750* 02/12/25 vbc - Save paragraph added for Sub-Function 9.
001760 TC000D-Save.
001770     OPEN     OUTPUT TC-Config-File.
001780     MOVE     TC-Cfg-Default-Currency TO TC000-Hdr-Currency.
001790     MOVE     TC-Cfg-Local-Timezone   TO TC000-Hdr-Timezone.
001800     MOVE     TC-Cfg-Db-Dir           TO TC000-Hdr-Dir.
001810     MOVE     TC-Cfg-Category-Count   TO TC000-Hdr-Cat-Count.
001820     MOVE     TC-Cfg-Tag-Count        TO TC000-Hdr-Tag-Count.
001830     MOVE     TC000-Header-Line       TO TC-Config-Line.
001840     WRITE    TC-Config-Line.
001850     MOVE     1              TO TC000-Cat-Ix.
001860     PERFORM  TC000E-Cat-Out THRU TC000E-Cat-Out-Exit
001870              UNTIL TC000-Cat-Ix > TC-Cfg-Category-Count.
001880     MOVE     1              TO TC000-Tag-Ix.
001890     PERFORM  TC000F-Tag-Out THRU TC000F-Tag-Out-Exit
001900              UNTIL TC000-Tag-Ix > TC-Cfg-Tag-Count.
001910     CLOSE    TC-Config-File.
001920 TC000D-Save-Exit.
001930     EXIT.
001940*
001950 TC000E-Cat-Out.
001960     MOVE     SPACES         TO TC-Config-Line.
001970     MOVE     TC-Category-Name (TC000-Cat-Ix) TO
001980                 TC-Config-Line (1:20).
001990     WRITE    TC-Config-Line.
002000     ADD      1              TO TC000-Cat-Ix.
002010 TC000E-Cat-Out-Exit.
002020     EXIT.
002030*
002040 TC000F-Tag-Out.
002050     MOVE     SPACES         TO TC-Config-Line.
002060     MOVE     TC-Tag-Name (TC000-Tag-Ix) TO
002070                 TC-Config-Line (1:60).
002080     WRITE    TC-Config-Line.
002090     ADD      1              TO TC000-Tag-Ix.
002100 TC000F-Tag-Out-Exit.
002110     EXIT.
002120*
