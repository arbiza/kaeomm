000010* ****************************************************************
000020*                                                                *
000030*           Category/Tag Name Normalization Utility              *
000040*                                                                *
000050* ****************************************************************
000060*
000070 IDENTIFICATION          DIVISION.
000080* ===============================
000090*
000100 PROGRAM-ID.    TC005.
000110 AUTHOR.        R J PARDOE.
000120 INSTALLATION.  APPLEWOOD COMPUTERS.
000130 DATE-WRITTEN.  19/06/1990.
000140 DATE-COMPILED.
000150 SECURITY.      COPYRIGHT (C) 1990-2026 AND LATER, VINCENT BRYAN
000160                COEN.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000170                LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000180* **
000190*     Remarks.          Normalizes a category or tag name to the
000200*                       house form - first character upper case,
000210*                       all the rest lower case.  Called by
000220*                       TC000, TC200, TC210, TC450 and TC500
000230*                       wherever a category/tag name is taken
000240*                       from a statement, a card or a CLI
000250*                       argument and before it is tested against
000260*                       or appended to the registry tables.
000270* **
000280*     Called Modules.   None.
000290*     Files used.       None.
000300*     Error messages.   None.
000310* **
000320* Changes:
000330* 19/06/1990 rjp - 1.00 Created - stock-code case fold for the
000340*                       old stores sub-system.
000350* 14/12/1998 vbc -  .01 Y2K review - no date fields held here, no
000360*                       change needed, logged per house policy.
000370* 19/10/25  vbc  - 1.01 Picked up for the TC statement-import
000380*                       suite - renamed to the category/tag rule.
000390*
000400 ENVIRONMENT             DIVISION.
000410* ===============================
000420*
000430 COPY "selenvd.cob".
000440 INPUT-OUTPUT             SECTION.
000450 DATA                     DIVISION.
000460 WORKING-STORAGE SECTION.
000470* -----------------------
000480 01  TC005-Work.
000490     03  TC005-Ix               PIC 99       COMP.
000500     03  TC005-First-Char       PIC X.
000510     03  FILLER                 PIC X(2).
000520 01  TC005-Work-Key REDEFINES TC005-Work
000530                            PIC X(5).
000540 01  TC005-Lower-Alpha          PIC X(26)
000550                              VALUE "abcdefghijklmnopqrstuvwxyz".
000560 01  TC005-Lower-Table REDEFINES TC005-Lower-Alpha.
000570     03  TC005-Lower-Ch         PIC X OCCURS 26.
000580 01  TC005-Upper-Alpha          PIC X(26)
000590                              VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000600 01  TC005-Upper-Table REDEFINES TC005-Upper-Alpha.
000610     03  TC005-Upper-Ch         PIC X OCCURS 26.
000620 LINKAGE                  SECTION.
000630* -----------------------
000640 01  TC005-Name               PIC X(60).
000650 01  TC005-Name-Group REDEFINES TC005-Name.
000660     03  TC005-Name-First      PIC X.
000670     03  TC005-Name-Rest       PIC X(59).
000680*
000690 PROCEDURE DIVISION USING TC005-Name.
000700* ====================================
000710*
000720 TC005A-Fold                  SECTION.
000730* **************************************
000740*
000750     INSPECT  TC005-Name
000760              CONVERTING TC005-Upper-Alpha TO TC005-Lower-Alpha.
000770     MOVE     TC005-Name (1:1)  TO TC005-First-Char.
000780     INSPECT  TC005-First-Char
000790              CONVERTING TC005-Lower-Alpha TO TC005-Upper-Alpha.
000800     MOVE     TC005-First-Char  TO TC005-Name (1:1).
000810*
000820 TC005A-Exit.
000830     GOBACK.
000840*
