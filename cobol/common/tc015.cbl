000010* ****************************************************************
000020*                                                                *
000030*                  Source Registry Lookup Utility                *
000040*                                                                *
000050* ****************************************************************
000060*
000070 IDENTIFICATION          DIVISION.
000080* ===============================
000090*
000100 PROGRAM-ID.    TC015.
000110 AUTHOR.        R J PARDOE.
000120 INSTALLATION.  APPLEWOOD COMPUTERS.
000130 DATE-WRITTEN.  03/09/1989.
000140 DATE-COMPILED.
000150 SECURITY.      COPYRIGHT (C) 1989-2026 AND LATER, VINCENT BRYAN
000160                COEN.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000170                LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000180* **
000190*     Remarks.          Resolves a source name (case-insensitive)
000200*                       against the Source Registry and passes
000210*                       back the matching TC-Source-Record.
000220*                       Called by TC100, TC210, TC300, TC450 and
000230*                       TC500 wherever a source name needs
000240*                       turning into source id/currency/timezone.
000250* **
000260*     Called Modules.   None.
000270*     Files used.       TC-Source-File (input, browse only).
000280*     Error messages.   None - caller tests TC015-Found.
000290* **
000300* Changes:
000310* 03/09/1989 rjp - 1.00 Created - customer-account lookup for the
000320*                       old sales-ledger sub-system.
000330* 11/12/1998 vbc -  .01 Y2K review - Src-Id widened in that pass,
000340*                       this module unaffected, logged anyway.
000350* 18/10/25  vbc  - 1.01 Picked up for the TC statement-import
000360*                       suite - re-keyed on Src-Name instead of
000370*                       the old customer-account number.
000380* 27/10/25  vbc  -  .02 Case-insensitive compare added - Source
000390*                       note TR-00071, callers pass mixed case.
000400*
000410 ENVIRONMENT             DIVISION.
000420* ===============================
000430*
000440 COPY "selenvd.cob".
000450 INPUT-OUTPUT             SECTION.
000460 FILE-CONTROL.
000470     COPY "seltcsrc.cob".
000480*
000490 DATA                     DIVISION.
000500 FILE                     SECTION.
000510 COPY "fdtcsrc.cob".
000520*
000530 WORKING-STORAGE SECTION.
000540* -----------------------
000550 01  TC015-Work.
000560     03  TC015-Eof-Code         PIC X.
000570         88  TC015-Not-Eof      VALUE "N".
000580         88  TC015-Is-Eof       VALUE "Y".
000590     03  FILLER                 PIC X(3).
000600 01  TC015-Key-Work.
000610     03  TC015-Key-Wanted      PIC X(30).
000620     03  TC015-Key-Reading     PIC X(30).
000630     03  FILLER                 PIC X(4).
000640 01  TC015-Key-Work-Key REDEFINES TC015-Key-Work
000650                           PIC X(64).
000660 01  TC015-Delim-Count         PIC 99       COMP.
000670 01  TC-Src-Status             PIC XX.
000680 COPY "wstcsrc.cob".
000690*
000700 LINKAGE                  SECTION.
000710* -----------------------
000720 01  TC015-Name-In             PIC X(30).
000730 01  TC015-Source-Out.
000740     03  TC015-Out-Name        PIC X(30).
000750     03  TC015-Out-Currency    PIC X(3).
000760     03  TC015-Out-Id          PIC 9(9).
000770     03  TC015-Out-Description PIC X(60).
000780     03  TC015-Out-Timezone    PIC X(30).
000790     03  FILLER                PIC X(4).
000800 01  TC015-Source-Out-Key REDEFINES TC015-Source-Out
000810                           PIC X(136).
000820 01  TC015-Found               PIC X.
000830     88  TC015-Is-Found        VALUE "Y".
000840     88  TC015-Not-Found       VALUE "N".
000850*
000860 PROCEDURE DIVISION USING TC015-Name-In TC015-Source-Out
000870                           TC015-Found.
000880* ========================================================
000890*
000900 TC015A-Main                  SECTION.
000910* ************************************
000920*
000930     MOVE     "N"            TO TC015-Found.
000940     MOVE     TC015-Name-In  TO TC015-Key-Wanted.
000950     INSPECT  TC015-Key-Wanted
000960              CONVERTING "abcdefghijklmnopqrstuvwxyz"
000970                      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000980     OPEN     INPUT TC-Source-File.
000990     IF       TC-Src-Status NOT = "00"
001000              GO TO TC015A-Exit.
001010     MOVE     "N"            TO TC015-Eof-Code.
001020     READ     TC-Source-File
001030              AT END MOVE "Y" TO TC015-Eof-Code.
001040* Header line, if the file carries one, is just read past - the
001050* name comparison below will simply never match it.
001060     PERFORM  TC015B-Scan THRU TC015B-Scan-Exit
001070              UNTIL TC015-Is-Eof OR TC015-Is-Found.
001080     CLOSE    TC-Source-File.
001090*
001100 TC015A-Exit.
001110     GOBACK.
001120*
001130 TC015B-Scan.
001140     UNSTRING TC-Source-Line DELIMITED BY "|"
001150              INTO TC-Src-Name      TC-Src-Currency
001160                   TC-Src-Id         TC-Src-Description
001170                   TC-Src-Stmt-Timezone
001180              TALLYING IN TC015-Delim-Count.
001190     MOVE     TC-Src-Name    TO TC015-Key-Reading.
001200     INSPECT  TC015-Key-Reading
001210              CONVERTING "abcdefghijklmnopqrstuvwxyz"
001220                      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001230     IF       TC015-Key-Reading = TC015-Key-Wanted
001240              MOVE "Y"           TO TC015-Found
001250              MOVE TC-Src-Name   TO TC015-Out-Name
001260              MOVE TC-Src-Currency
001270                                 TO TC015-Out-Currency
001280              MOVE TC-Src-Id     TO TC015-Out-Id
001290              MOVE TC-Src-Description
001300                                 TO TC015-Out-Description
001310              MOVE TC-Src-Stmt-Timezone
001320                                 TO TC015-Out-Timezone
001330              GO TO TC015B-Scan-Exit.
001340     READ     TC-Source-File
001350              AT END MOVE "Y" TO TC015-Eof-Code.
001360 TC015B-Scan-Exit.
001370     EXIT.
001380*
