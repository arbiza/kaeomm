000010* ****************************************************************
000020*                                                                *
000030*               Calendar Date Validation (TC Suite)              *
000040*                                                                *
000050* ****************************************************************
000060* 
000070 IDENTIFICATION          DIVISION.
000080* ===============================
000090* 
000100 PROGRAM-ID.    TC04.
000110 AUTHOR.        D M HARKER.
000120 INSTALLATION.  APPLEWOOD COMPUTERS.
000130 DATE-WRITTEN.  14/03/1987.
000140 DATE-COMPILED.
000150 SECURITY.      COPYRIGHT (C) 1987-2026 AND LATER, VINCENT BRYAN
000160                COEN.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000170                LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000180* **
000190*     Remarks.          Checks a Date held as text "yyyy-mm-dd" for
000200*                       numeric content and in-range month/day.
000210*                       Called by TC100 (statement parser) and
000220*                       TC300 (search) - neither needs a full
000230*                       Gregorian check (Leap Years etc), just a
000240*                       plain in-range month/day check.
000250* **
000260*     Called Modules.   None.
000270*     Files used.       None.
000280*     Error messages.   None - caller tests TC04-Valid.
000290* **
000300*  Changes:
000310*  14/03/1987 dmh - 1.00 Created - date/day ledger entry check for
000320*                        the original card-entry cash ledger.
000330*  09/07/1991 dmh -  .01 Added month 01-12 range check - prior
000340*                        version only checked day 01-31.
000350*  02/11/1998 vbc -  .02 Y2K review - CCYY already 4 digits here,
000360*                        no change needed, logged per house policy.
000370*  15/10/25  vbc  - 1.01 Picked up for the TC statement-import
000380*                        suite - field renamed A-Date to TC04-Date.
000390*  02/11/25  vbc  -  .02 Dropped FUNCTION TEST-DATE use, this
000400*                        shop's compiler has never carried it.
000410* **
000420* *************************************************************
000430*  Copyright Notice.  This program is part of the Applewood
000440*  Computers Accounting System (ACAS), Copyright (C) Vincent B
000450*  Coen, 1976-2026 and later, and is distributed under the terms
000460*  of the GNU General Public License - see the file COPYING.
000470* *************************************************************
000480* 
000490 ENVIRONMENT             DIVISION.
000500* ===============================
000510* 
000520 COPY "selenvd.cob".
000530 INPUT-OUTPUT             SECTION.
000540 DATA                     DIVISION.
000550 WORKING-STORAGE SECTION.
000560* -----------------------
000570 01  TC04-Work.
000580     03  TC04-Sep-Count        PIC 9        COMP.
000590     03  TC04-Yr               PIC 9(4).
000600     03  TC04-Mo               PIC 99.
000610     03  TC04-Dy               PIC 99.
000620     03  FILLER                PIC X(2).
000630 01  TC04-Work-Key REDEFINES TC04-Work
000640                         PIC X(9).
000650 LINKAGE                  SECTION.
000660* -----------------------
000670 01  TC04-Date                PIC X(10).
000680 01  TC04-Date-Parts REDEFINES TC04-Date.
000690     03  TC04-P-Yr             PIC 9(4).
000700     03  FILLER                PIC X.
000710     03  TC04-P-Mo             PIC 99.
000720     03  FILLER                PIC X.
000730     03  TC04-P-Dy             PIC 99.
000740 01  TC04-Date-Text REDEFINES TC04-Date
000750                         PIC X(10).
000760 01  TC04-Valid                PIC X.
000770     88  TC04-Is-Valid         VALUE "Y".
000780     88  TC04-Is-Invalid       VALUE "N".
000790* 
000800 PROCEDURE DIVISION USING TC04-Date TC04-Valid.
000810* ==============================================
000820* 
000830 TC04A-Check-Date            SECTION.
000840* **********************************
000850* 
000860     MOVE     "Y"       TO TC04-Valid.
000870     IF       TC04-Date (5:1) NOT = "-" OR
000880              TC04-Date (8:1) NOT = "-"
000890              MOVE "N" TO TC04-Valid
000900              GO TO TC04A-Exit.
000910     IF       TC04-P-Yr NOT NUMERIC OR
000920              TC04-P-Mo NOT NUMERIC OR
000930              TC04-P-Dy NOT NUMERIC
000940              MOVE "N" TO TC04-Valid
000950              GO TO TC04A-Exit.
000960     MOVE     TC04-P-Mo TO TC04-Mo.
000970     MOVE     TC04-P-Dy TO TC04-Dy.
000980     IF       TC04-Mo < 01 OR TC04-Mo > 12
000990              MOVE "N" TO TC04-Valid
001000              GO TO TC04A-Exit.
001010     IF       TC04-Dy < 01 OR TC04-Dy > 31
001020              MOVE "N" TO TC04-Valid.
001030* 
001040 TC04A-Exit.
001050     GOBACK.
001060* 
