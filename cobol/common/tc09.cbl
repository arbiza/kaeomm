000010* ****************************************************************
000020*                                                                *
000030*               Fee-Sign And Total Compute Utility               *
000040*                                                                *
000050* ****************************************************************
000060*
000070 IDENTIFICATION          DIVISION.
000080* ===============================
000090*
000100 PROGRAM-ID.    TC09.
000110 AUTHOR.        D M HARKER.
000120 INSTALLATION.  APPLEWOOD COMPUTERS.
000130 DATE-WRITTEN.  22/05/1988.
000140 DATE-COMPILED.
000150 SECURITY.      COPYRIGHT (C) 1988-2026 AND LATER, VINCENT BRYAN
000160                COEN.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000170                LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000180* **
000190*     Remarks.          Applies the fee-sign rule (stored fee is
000200*                       never positive - a positive statement fee
000210*                       is negated) and then the total rule
000220*                       (total = amount + fee).  Called by TC100,
000230*                       TC210, TC450 and TC500 wherever amount or
000240*                       fee is set or changed, so the rule is
000250*                       coded once.
000260* **
000270*     Called Modules.   None.
000280*     Files used.       None.
000290*     Error messages.   None.
000300* **
000310* Changes:
000320* 22/05/1988 dmh - 1.00 Created - net-pay sign correction for the
000330*                       old expenses ledger (absorbed into the
000340*                       weekly pay run in those days).
000350* 09/11/1998 vbc -  .01 Y2K review - no date fields held here, no
000360*                       change needed, logged per house policy.
000370* 16/10/25  vbc  - 1.01 Picked up for the TC statement-import
000380*                       suite - renamed to the Amount/Fee/Total
000390*                       fields TC100 carries.
000400* 24/10/25  vbc  -  .02 Zero/negative fee now passes through
000410*                       unchanged per Source note (TR-00083).
000420*
000430 ENVIRONMENT             DIVISION.
000440* ===============================
000450*
000460 COPY "selenvd.cob".
000470 INPUT-OUTPUT             SECTION.
000480 DATA                     DIVISION.
000490 WORKING-STORAGE SECTION.
000500* -----------------------
000510 01  TC09-Work.
000520     03  TC09-Ix               PIC 9        COMP.
000530     03  FILLER                PIC X(3).
000540 01  TC09-Dump-Group.
000550     03  TC09-Dump-Amt         PIC S9(9)V99.
000560     03  TC09-Dump-Fee         PIC S9(9)V99.
000570 01  TC09-Dump-Table REDEFINES TC09-Dump-Group
000580                         PIC S9(9)V99 OCCURS 2.
000590 LINKAGE                  SECTION.
000600* -----------------------
000610 01  TC09-Amount              PIC S9(9)V99.
000620 01  TC09-Amount-Sign REDEFINES TC09-Amount
000630                         PIC S9(11).
000640 01  TC09-Fee                 PIC S9(9)V99.
000650 01  TC09-Fee-Sign REDEFINES TC09-Fee
000660                         PIC S9(11).
000670 01  TC09-Total               PIC S9(9)V99.
000680*
000690 PROCEDURE DIVISION USING TC09-Amount TC09-Fee TC09-Total.
000700* ==========================================================
000710*
000720 TC09A-Fee-Sign               SECTION.
000730* ****************************************
000740*
000750     IF       TC09-Fee > ZERO
000760              MULTIPLY  -1        BY TC09-Fee.
000770*
000780 TC09B-Total.
000790     ADD      TC09-Amount TC09-Fee GIVING TC09-Total.
000800* Dump group kept for the trace the Ops Desk asked for when a
000810* fee-sign query comes in (UPSI-0 on) - see TC09C-Trace.
000820     MOVE     TC09-Amount       TO TC09-Dump-Amt.
000830     MOVE     TC09-Fee          TO TC09-Dump-Fee.
000840     IF       TC-DEBUG-ON
000850              MOVE 1             TO TC09-Ix
000860              PERFORM TC09C-Trace THRU TC09C-Trace-Exit
000870                       UNTIL TC09-Ix > 2.
000880*
000890 TC09A-Exit.
000900     GOBACK.
000910*
000920 TC09C-Trace.
000930     DISPLAY  "TC09 VALUE " TC09-Dump-Table (TC09-Ix).
000940     ADD      1               TO TC09-Ix.
000950 TC09C-Trace-Exit.
000960     EXIT.
000970*
