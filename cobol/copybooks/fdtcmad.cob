000010* *******************************************
000020*   FD For Manual-Add Request Batch File     *
000030* *******************************************
000040*  06/12/25 vbc - Created.
000050*
000060 FD  TC-Man-Add-File
000070     LABEL RECORD IS STANDARD.
000080 01  TC-Man-Add-Line            PIC X(400).
