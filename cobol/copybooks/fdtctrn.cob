000010* *******************************************
000020*   FD For Transaction Master File          *
000030* *******************************************
000040*  26/10/25 vbc - Created.
000050* 
000060 FD  TC-Transaction-File
000070     LABEL RECORD IS STANDARD.
000080 01  TC-Transaction-Line       PIC X(512).
