000010* *******************************************
000020*   Select For Listing Report File           *
000030*      (TC600 columnar CLI listing output)    *
000040* *******************************************
000050*  08/11/25 vbc - Created.
000060*
000070     SELECT TC-Listing-File ASSIGN TO "TCLSTOUT"
000080         ORGANIZATION IS LINE SEQUENTIAL
000090         FILE STATUS IS TC-Lst-Status.
