000010* *******************************************
000020*                                           *
000030*   Record Definition For the Transaction   *
000040*      Master (Canonical Transaction) File   *
000050*      Uses TC-Id as key                     *
000060* *******************************************
000070*   Working-storage view of one master line - the file itself  *
000080*   is pipe-delimited text (header line + data lines), this    *
000090*   group is unstrung in field by field on load and strung     *
000100*   back out field by field on Save/Backup - see TC200.        *
000110* 
000120*  THESE FIELD DEFINITIONS MATCH THE 15-COLUMN CANONICAL      *
000130*   LAYOUT PLUS THE 16TH INTERNAL RELATION (LINK) FIELD.      *
000140* 
000150*  14/10/25 vbc - Created.
000160*  21/10/25 vbc - Added TC-Link (16th, internal only - never
000170*                 written to the 15-column header on disc).
000180*  30/10/25 vbc - Added TC-Time-Key redefine for the merge sort.
000190*  06/11/25 vbc - Added TC-Money-Table redefine, asked for by
000200*                 TC450 (spread) magnitude checks.
000210*  19/11/25 vbc - Category/tags widths confirmed against config.
000220*  24/11/25 vbc - Time-Key was typed PIC 9, but the group it
000230*                 redefines carries the "-"/" "/":" punctuation -
000240*                 repictured X, sort only ever compares it byte
000250*                 for byte anyway.
000260*  24/11/25 vbc - Trailing FILLER widened 20 -> 130 (512 total) -
000270*                 house habit of rounding working copies to a
000280*                 round record size, spare room for a field or
000290*                 two later.
000300*
000310 01  TC-Transaction-Record.
000320     03  TC-Id                 PIC 9(9).
000330     03  TC-Time.
000340         05  TC-Time-YYYY      PIC 9(4).
000350         05  FILLER            PIC X      VALUE "-".
000360         05  TC-Time-MM        PIC 99.
000370         05  FILLER            PIC X      VALUE "-".
000380         05  TC-Time-DD        PIC 99.
000390         05  FILLER            PIC X      VALUE SPACE.
000400         05  TC-Time-HH        PIC 99.
000410         05  FILLER            PIC X      VALUE ":".
000420         05  TC-Time-MI        PIC 99.
000430         05  FILLER            PIC X      VALUE ":".
000440         05  TC-Time-SS        PIC 99.
000450     03  TC-Time-Key REDEFINES TC-Time
000460                               PIC X(19).
000470     03  TC-Input              PIC X(10).
000480         88  TC-Is-Manual      VALUE "manual".
000490         88  TC-Is-Updated     VALUE "updated".
000500     03  TC-Type               PIC X(30).
000510     03  TC-Source             PIC X(30).
000520     03  TC-Source-Id          PIC 9(9).
000530     03  TC-Desc               PIC X(80).
000540     03  TC-Money-Group.
000550         05  TC-Amount         PIC S9(9)V99.
000560         05  TC-Fee            PIC S9(9)V99.
000570         05  TC-Total          PIC S9(9)V99.
000580     03  TC-Money-Table REDEFINES TC-Money-Group
000590                               PIC S9(9)V99 OCCURS 3.
000600     03  TC-Curr               PIC X(3).
000610     03  TC-Note               PIC X(60).
000620     03  TC-Relation-Group.
000630         05  TC-System         PIC X(10).
000640         05  TC-Link           PIC 9(9).
000650     03  TC-Relation-Text REDEFINES TC-Relation-Group
000660                               PIC X(19).
000670     03  TC-Category           PIC X(20).
000680     03  TC-Tags               PIC X(60).
000690     03  FILLER                PIC X(130).
000700* 
