000010* *******************************************
000020*   FD For Search-Result Work File          *
000030* *******************************************
000040*  30/10/25 vbc - Created.
000050* 
000060 FD  TC-Sch-Result-File
000070     LABEL RECORD IS STANDARD.
000080 01  TC-Sch-Result-Line         PIC X(512).
