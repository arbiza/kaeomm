000010* *******************************************
000020*   Select For Raw Statement Input File     *
000030* *******************************************
000040*  28/10/25 vbc - Created.
000050* 
000060     SELECT TC-Stmt-File ASSIGN TO TC-Stmt-File-Name
000070         ORGANIZATION IS LINE SEQUENTIAL
000080         FILE STATUS IS TC-Stm-Status.
