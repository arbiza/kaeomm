000010* *******************************************
000020*   Select For Source Registry File         *
000030* *******************************************
000040*  27/10/25 vbc - Created.
000050* 
000060     SELECT TC-Source-File ASSIGN TO "TCSRCFIL"
000070         ORGANIZATION IS LINE SEQUENTIAL
000080         FILE STATUS IS TC-Src-Status.
