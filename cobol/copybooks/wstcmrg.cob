000010* *******************************************
000020*                                           *
000030*   Working Storage For The Bulk Merge      *
000040*      (add_bulk) Counters & Work Areas      *
000050*      Used by TC200.                        *
000060* *******************************************
000070* 
000080*  23/10/25 vbc - Created.
000090*  05/11/25 vbc - Max-Id widened to 9(9) to match TC-Id.
000100* 
000110 01  TC-Merge-Work.
000120     03  TC-Mrg-Max-Id         PIC 9(9)     COMP.
000130     03  TC-Mrg-Rec-Count      PIC 9(7)     COMP.
000140     03  TC-Mrg-New-Count      PIC 9(7)     COMP.
000150     03  TC-Mrg-Sort-Status    PIC XX.
000160     03  FILLER                PIC X(10).
000170* 
