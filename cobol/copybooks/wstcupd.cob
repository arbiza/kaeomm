000010* *******************************************
000020*                                           *
000030*   Record Definition For the Update        *
000040*      Request Control Record (TC500)       *
000050* *******************************************
000060*   File size 404 bytes.
000070* 
000080*  Exactly one of Upd-Use-Positions / Upd-Use-Search must be set
000090*   when TC500 reads this record - fails the request on neither
000100*   or both being set, house rule for this suite.
000110* 
000120*  19/10/25 vbc - Created.
000130*  27/10/25 vbc - Tag-Overwrite flag added (default on).
000140* 
000150 01  TC-Update-Record.
000160     03  TC-Upd-Use-Positions  PIC X.
000170     03  TC-Upd-Use-Search     PIC X.
000180     03  TC-Upd-Pos-Count      PIC 99       COMP.
000190     03  TC-Upd-Pos-Grp        OCCURS 40.
000200         05  TC-Upd-Pos        PIC 9(7).
000210     03  TC-Upd-Fld-Time-Sw    PIC X.
000220     03  TC-Upd-Time           PIC X(19).
000230     03  TC-Upd-Fld-Type-Sw    PIC X.
000240     03  TC-Upd-Type           PIC X(30).
000250     03  TC-Upd-Fld-Source-Sw  PIC X.
000260     03  TC-Upd-Source         PIC X(30).
000270     03  TC-Upd-Fld-Desc-Sw    PIC X.
000280     03  TC-Upd-Desc           PIC X(80).
000290     03  TC-Upd-Fld-Amount-Sw  PIC X.
000300     03  TC-Upd-Amount         PIC S9(9)V99.
000310     03  TC-Upd-Fld-Fee-Sw     PIC X.
000320     03  TC-Upd-Fee            PIC S9(9)V99.
000330     03  TC-Upd-Fld-Note-Sw    PIC X.
000340     03  TC-Upd-Note           PIC X(60).
000350     03  TC-Upd-Fld-System-Sw  PIC X.
000360     03  TC-Upd-System         PIC X(10).
000370     03  TC-Upd-Fld-Cat-Sw     PIC X.
000380     03  TC-Upd-Category       PIC X(20).
000390     03  TC-Upd-Fld-Tags-Sw    PIC X.
000400     03  TC-Upd-Tags-Overwrite PIC X        VALUE "Y".
000410     03  TC-Upd-Tag-Count      PIC 99       COMP.
000420     03  TC-Upd-Tag-Grp        OCCURS 10.
000430         05  TC-Upd-Tag        PIC X(60).
000440     03  FILLER                PIC X(12).
000450* 
