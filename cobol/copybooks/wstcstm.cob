000010* *******************************************
000020*                                           *
000030*   Record Definition For Raw Statement     *
000040*      Input File (per-source export)       *
000050*      Sequential file, comma-delimited      *
000060*       on disc, fixed here for working       *
000070*       storage use after the comma split.   *
000080* *******************************************
000090*   File size 348 bytes.
000100* 
000110*  Two layout families - see TC100 statement parser.  The raw
000120*   columns are read into TC-Stmt-Col (generic 10 x 30) then
000130*   TC100 applies the source's column map; the REDEFINES below
000140*   just name the columns for the two families this shop's data
000150*   actually uses, for readability when tracing a parse.
000160* 
000170*  16/10/25 vbc - Created.
000180*  24/10/25 vbc - Added Millennium-style redefine (debits/credits
000190*                 are 2 separate numeric columns, no fee column).
000200*  30/10/25 vbc - Revolut-style redefine added (UTC dates).
000210* 
000220 01  TC-Stmt-Record.
000230     03  TC-Stmt-Col           PIC X(30)  OCCURS 10.
000240     03  TC-Stmt-Revolut REDEFINES TC-Stmt-Col.
000250         05  TC-Stmt-Rev-Type       PIC X(30).
000260         05  TC-Stmt-Rev-Started-Dt PIC X(30).
000270         05  TC-Stmt-Rev-Desc       PIC X(30).
000280         05  TC-Stmt-Rev-Amount     PIC X(30).
000290         05  TC-Stmt-Rev-Fee        PIC X(30).
000300         05  FILLER                 PIC X(30)  OCCURS 5.
000310     03  TC-Stmt-Millennium REDEFINES TC-Stmt-Col.
000320         05  TC-Stmt-Mil-Type       PIC X(30).
000330         05  TC-Stmt-Mil-Txn-Dt     PIC X(30).
000340         05  TC-Stmt-Mil-Sender     PIC X(30).
000350         05  TC-Stmt-Mil-Desc       PIC X(30).
000360         05  TC-Stmt-Mil-Debits     PIC X(30).
000370         05  TC-Stmt-Mil-Credits    PIC X(30).
000380         05  FILLER                 PIC X(30)  OCCURS 4.
000390     03  FILLER                PIC X(48).
000400* 
