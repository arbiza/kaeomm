000010* *******************************************
000020*   FD For Source Registry Backup File      *
000030* *******************************************
000040*  27/10/25 vbc - Created.
000050* 
000060 FD  TC-Src-Backup-File
000070     LABEL RECORD IS STANDARD.
000080 01  TC-Src-Backup-Line        PIC X(1032).
