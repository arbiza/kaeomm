000010* *******************************************
000020*   FD For Normalized-Batch Work File       *
000030* *******************************************
000040*  28/10/25 vbc - Created.
000050* 
000060 FD  TC-Batch-File
000070     LABEL RECORD IS STANDARD.
000080 01  TC-Batch-Line              PIC X(512).
