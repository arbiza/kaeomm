000010* *******************************************
000020*   Select For Source Registry Backup File  *
000030* *******************************************
000040*  27/10/25 vbc - Created.
000050* 
000060     SELECT TC-Src-Backup-File ASSIGN TO TC-Src-Backup-Name
000070         ORGANIZATION IS LINE SEQUENTIAL
000080         FILE STATUS IS TC-Sbk-Status.
