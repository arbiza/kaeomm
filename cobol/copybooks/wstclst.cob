000010* *******************************************
000020*                                           *
000030*   Record Definition For the Listing       *
000040*      Request Control Record (TC600)       *
000050* *******************************************
000060*   File size 40 bytes.
000070*
000080*  TC-Lst-Row-Count zero means "caller did not say" - TC600
000090*   defaults it to 10.  TC-Lst-Use-Subset "Y" means only the
000100*   TC-Lst-Col-Count columns named in TC-Lst-Col-Grp print, in
000110*   the order given there; "N" (or space) means all fifteen.
000120*   Column numbers are the canonical position 1-15 (id=1 through
000130*   tags=15) - same list-of-numbers habit as WSTCLNK/WSTCUPD's
000140*   position lists.
000150*
000160*  08/11/25 vbc - Created.
000170*
000180 01  TC-Listing-Record.
000190     03  TC-Lst-Row-Count      PIC 99       COMP.
000200     03  TC-Lst-Use-Subset     PIC X.
000210     03  TC-Lst-Col-Count      PIC 99       COMP.
000220     03  TC-Lst-Col-Grp        OCCURS 15.
000230         05  TC-Lst-Col-Ix     PIC 99.
000240     03  FILLER                PIC X(5).
000250*
