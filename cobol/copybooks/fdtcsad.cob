000010* *******************************************
000020*   FD For Source Add-Request Batch File    *
000030* *******************************************
000040*  03/12/25 vbc - Created.
000050*
000060 FD  TC-Src-Add-File
000070     LABEL RECORD IS STANDARD.
000080 01  TC-Src-Add-Line            PIC X(1032).
