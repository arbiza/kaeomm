000010* *******************************************
000020*                                           *
000030*   Working Storage Layout Of One Line Of   *
000040*      The Normalized-Batch Work File.       *
000050*      Same 15 canonical columns as the      *
000060*      Transaction Master, but held here as   *
000070*      a fixed-width internal work record -   *
000080*      built by TC100/TC210/TC450, read by    *
000090*      TC200's merge, which unstrings it out  *
000100*      to the pipe-delimited Master on Save.  *
000110* *******************************************
000120*   File size 512 bytes, fixed columnar, no delimiters - this
000130*   file never leaves the machine room so there is no need to
000140*   dress it up the way the Master and Source files are.
000150*
000160*  28/10/25 vbc - Created.
000170*  05/11/25 vbc - Added Bat-Money-Table redefine to match the
000180*                 one already on the Master record - TC100's
000190*                 fee-sign call wants the same shape.
000200*
000210 01  TC-Batch-Record.
000220     03  TC-Bat-Id             PIC 9(9).
000230     03  TC-Bat-Time           PIC X(19).
000240     03  TC-Bat-Input          PIC X(10).
000250     03  TC-Bat-Type           PIC X(30).
000260     03  TC-Bat-Source         PIC X(30).
000270     03  TC-Bat-Source-Id      PIC 9(9).
000280     03  TC-Bat-Desc           PIC X(80).
000290     03  TC-Bat-Money-Group.
000300         05  TC-Bat-Amount     PIC S9(9)V99.
000310         05  TC-Bat-Fee        PIC S9(9)V99.
000320         05  TC-Bat-Total      PIC S9(9)V99.
000330     03  TC-Bat-Money-Table REDEFINES TC-Bat-Money-Group
000340                               PIC S9(9)V99 OCCURS 3.
000350     03  TC-Bat-Curr           PIC X(3).
000360     03  TC-Bat-Note           PIC X(60).
000370     03  TC-Bat-System         PIC X(10).
000380     03  TC-Bat-Category       PIC X(20).
000390     03  TC-Bat-Tags           PIC X(60).
000400     03  FILLER                PIC X(139).
000410*
