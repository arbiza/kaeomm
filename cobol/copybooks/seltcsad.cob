000010* *******************************************
000020*   Select For Source Add-Request Batch     *
000030*      File (new sources to register, one    *
000040*      per line, same layout as the          *
000050*      registry record) - TC010 input.       *
000060* *******************************************
000070*  03/12/25 vbc - Created.
000080*
000090     SELECT TC-Src-Add-File ASSIGN TO "TCSRCADD"
000100         ORGANIZATION IS LINE SEQUENTIAL
000110         FILE STATUS IS TC-Sad-Status.
