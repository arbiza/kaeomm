000010* *******************************************
000020*   Select For Transaction Master File      *
000030*      Line sequential, pipe-delimited.      *
000040* *******************************************
000050*  26/10/25 vbc - Created.
000060* 
000070     SELECT TC-Transaction-File ASSIGN TO "TCTRNFIL"
000080         ORGANIZATION IS LINE SEQUENTIAL
000090         FILE STATUS IS TC-Trn-Status.
