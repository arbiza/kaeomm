000010* *******************************************
000020*   FD For Raw Statement Input File         *
000030* *******************************************
000040*  28/10/25 vbc - Created.
000050* 
000060 FD  TC-Stmt-File
000070     LABEL RECORD IS STANDARD.
000080 01  TC-Stmt-Line              PIC X(348).
