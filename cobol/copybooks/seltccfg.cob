000010* *******************************************
000020*   Select For TC Configuration File        *
000030* *******************************************
000040*  29/10/25 vbc - Created.
000050* 
000060     SELECT TC-Config-File ASSIGN TO "TCCFGFIL"
000070         ORGANIZATION IS LINE SEQUENTIAL
000080         FILE STATUS IS TC-Cfg-Status.
