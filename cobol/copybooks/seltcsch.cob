000010* *******************************************
000020*   Select For Search-Result Work File      *
000030*      (TC300 output, TC500 input)           *
000040* *******************************************
000050*  30/10/25 vbc - Created.
000060* 
000070     SELECT TC-Sch-Result-File ASSIGN TO "TCSCHFIL"
000080         ORGANIZATION IS LINE SEQUENTIAL
000090         FILE STATUS IS TC-Scr-Status.
