000010* *******************************************
000020*                                           *
000030*   Record Definition For the Standard      *
000040*      Return passed back by every TC       *
000050*      maintenance program.                  *
000060* *******************************************
000070*   File size 216 bytes.
000080* 
000090*  16/10/25 vbc - Created.
000100*  22/10/25 vbc - Widened Ret-Details from 80 to 132 to carry a
000110*                 whole listing line on the odd occasion it is
000120*                 needed (file-status text etc).
000130* 
000140 01  TC-Return-Record.
000150     03  TC-Ret-Success        PIC X.
000160         88  TC-Ret-Ok         VALUE "Y".
000170         88  TC-Ret-Failed     VALUE "N".
000180     03  TC-Ret-Message        PIC X(80).
000190     03  TC-Ret-Details        PIC X(132).
000200     03  FILLER                PIC X(2).
000210* 
