000010* *******************************************
000020*                                           *
000030*   Working Storage For The TC Suite's      *
000040*      Chained-Run Data, passed program to   *
000050*      program across one nightly run.       *
000060* *******************************************
000070* 
000080*  24/10/25 vbc - Created, trimmed down from the payroll
000090*                 WS-Calling-Data habit - this suite has no
000100*                 screen menu to chain from.
000110*  12/11/25 vbc - Added TC-CD-Source-Name, set by TC100 for
000120*                 TC200's backup-file-name stamp.
000130* 
000140 01  TC-Calling-Data.
000150     03  TC-CD-Term-Code       PIC 99.
000160     03  TC-CD-Sub-Function    PIC 9.
000170     03  TC-CD-Source-Name     PIC X(30).
000180     03  FILLER                PIC X(8).
000190* 
