000010* *******************************************
000020*   Select For Transaction Master Backup    *
000030*      File - timestamped, written before    *
000040*      every destructive master operation.   *
000050* *******************************************
000060*  26/10/25 vbc - Created.
000070* 
000080     SELECT TC-Trn-Backup-File ASSIGN TO TC-Backup-Name
000090         ORGANIZATION IS LINE SEQUENTIAL
000100         FILE STATUS IS TC-Bak-Status.
