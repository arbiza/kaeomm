000010* *******************************************
000020*                                           *
000030*   Common Environment Division entries     *
000040*      For the Transaction Consolidation     *
000050*      (TC) suite.                           *
000060* *******************************************
000070* 
000080*  14/10/25 vbc - Created for TC suite, cloned from the payroll
000090*                 envdiv.cob habit (one copy per program).
000100*  02/11/25 vbc - Added UPSI-0 debug switch.
000110* 
000120 CONFIGURATION SECTION.
000130 SOURCE-COMPUTER. ACAS-HOST.
000140 OBJECT-COMPUTER. ACAS-HOST.
000150 SPECIAL-NAMES.
000160     C01 IS TOP-OF-FORM
000170     CLASS TC-ALPHA-CLASS   IS "A" THRU "Z" "a" THRU "z"
000180     CLASS TC-NUMERIC-CLASS IS "0" THRU "9"
000190     UPSI-0 ON  STATUS IS TC-DEBUG-ON
000200            OFF STATUS IS TC-DEBUG-OFF.
