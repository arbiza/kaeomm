000010* *******************************************
000020*                                           *
000030*   Record Definition For the Link          *
000040*      Request Control Record (TC400)       *
000050* *******************************************
000060*   File size 296 bytes.
000070* 
000080*  20/10/25 vbc - Created.
000090* 
000100 01  TC-Link-Record.
000110     03  TC-Lnk-Pos-Count      PIC 99       COMP.
000120     03  TC-Lnk-Pos-Grp        OCCURS 40.
000130         05  TC-Lnk-Pos        PIC 9(7).
000140     03  TC-Lnk-Resolved-Link  PIC 9(9).
000150     03  FILLER                PIC X(12).
000160* 
