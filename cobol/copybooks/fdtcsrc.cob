000010* *******************************************
000020*   FD For Source Registry File             *
000030* *******************************************
000040*  27/10/25 vbc - Created.
000050* 
000060 FD  TC-Source-File
000070     LABEL RECORD IS STANDARD.
000080 01  TC-Source-Line            PIC X(1032).
