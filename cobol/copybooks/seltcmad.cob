000010* *******************************************
000020*   Select For Manual-Add Request Batch      *
000030*      File (one manual transaction per       *
000040*      line, pipe-delimited) - TC210 input.   *
000050* *******************************************
000060*  06/12/25 vbc - Created.
000070*
000080     SELECT TC-Man-Add-File ASSIGN TO "TCMANADD"
000090         ORGANIZATION IS LINE SEQUENTIAL
000100         FILE STATUS IS TC-Mad-Status.
