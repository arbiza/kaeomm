000010* *******************************************
000020*                                           *
000030*   Record Definition For Source Registry   *
000040*      File (bank/card source catalogue)    *
000050*      Uses Src-Name as key                  *
000060* *******************************************
000070*   File size 1032 bytes.
000080* 
000090*  Each source carries up to 10 statement-column-to-canonical
000100*   mapping entries (Src-Map-Grp) - see statement parser TC100.
000110* 
000120*  15/10/25 vbc - Created.
000130*  23/10/25 vbc - Map group widened to take 2 source columns
000140*                 (desc merge, debit/credit merge).
000150*  02/11/25 vbc - Added Src-Map-Numeric flag - TC100 needs to
000160*                 know sum-numeric vs join-text before it can
000170*                 do the merge.
000180* 
000190 01  TC-Source-Record.
000200     03  TC-Src-Name           PIC X(30).
000210     03  TC-Src-Currency       PIC X(3).
000220     03  TC-Src-Id             PIC 9(9).
000230     03  TC-Src-Description    PIC X(60).
000240     03  TC-Src-Stmt-Timezone  PIC X(30).
000250     03  TC-Src-Map-Count      PIC 99       COMP.
000260     03  TC-Src-Map-Grp        OCCURS 10.
000270         05  TC-Src-Map-Col-1  PIC X(30).
000280         05  TC-Src-Map-Col-2  PIC X(30).
000290         05  TC-Src-Map-Col-2-Used
000300                               PIC X.
000310             88  TC-Src-Map-Has-Col-2  VALUE "Y".
000320         05  TC-Src-Map-Numeric
000330                               PIC X.
000340             88  TC-Src-Map-Is-Numeric VALUE "Y".
000350         05  TC-Src-Map-Dest   PIC X(20).
000360     03  TC-Src-Map-Table REDEFINES TC-Src-Map-Grp
000370                               PIC X(92) OCCURS 10.
000380     03  FILLER                PIC X(16).
000390* 
