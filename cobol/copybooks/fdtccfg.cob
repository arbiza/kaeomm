000010* *******************************************
000020*   FD For TC Configuration File            *
000030* *******************************************
000040*  29/10/25 vbc - Created.
000050* 
000060 FD  TC-Config-File
000070     LABEL RECORD IS STANDARD.
000080 01  TC-Config-Line             PIC X(128).
