000010* *******************************************
000020*                                           *
000030*   Working Storage For The Timezone Offset *
000040*      Table. Used by TC100/TC04 to move a   *
000050*      statement timestamp into local time.  *
000060* *******************************************
000070*   No tz database is carried - just the explicit zones this
000080*   shop's statement sources actually use, no calendar DST table.
000090* 
000100*  22/10/25 vbc - Created.
000110*  30/10/25 vbc - Summer/winter split added for UTC -> Warsaw
000120*                 (+1 winter, +2 summer).
000130* 
000140 01  TC-Timezone-Values.
000150     03  FILLER PIC X(30) VALUE "UTC".
000160     03  FILLER PIC S999 COMP VALUE +0.
000170     03  FILLER PIC S999 COMP VALUE +0.
000180     03  FILLER PIC X(30) VALUE "Europe/Warsaw".
000190     03  FILLER PIC S999 COMP VALUE +60.
000200     03  FILLER PIC S999 COMP VALUE +120.
000210     03  FILLER PIC X(30) VALUE "Local".
000220     03  FILLER PIC S999 COMP VALUE +0.
000230     03  FILLER PIC S999 COMP VALUE +0.
000240     03  FILLER PIC X(30) VALUE "GMT".
000250     03  FILLER PIC S999 COMP VALUE +0.
000260     03  FILLER PIC S999 COMP VALUE +0.
000270 01  TC-Timezone-Table REDEFINES TC-Timezone-Values.
000280     03  TC-Tz-Grp             OCCURS 4.
000290         05  TC-Tz-Name        PIC X(30).
000300         05  TC-Tz-Winter-Mins PIC S999     COMP.
000310         05  TC-Tz-Summer-Mins PIC S999     COMP.
000320* 
