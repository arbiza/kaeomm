000010* *******************************************
000020*   FD For Listing Report File               *
000030*      (Report Writer - no record here, TC600 *
000040*       Report Section supplies the layout)    *
000050* *******************************************
000060*  08/11/25 vbc - Created.
000070*
000080 FD  TC-Listing-File
000090     REPORTS ARE TC-Listing-Report.
