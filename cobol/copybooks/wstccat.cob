000010* *******************************************
000020*                                           *
000030*   Working Storage For The Category And    *
000040*      Tag Name Tables                       *
000050*      Loaded/maintained by TC000.           *
000060* *******************************************
000070*   Table size: 100 categories + 200 tags, 20/60 chars each.
000080* 
000090*  17/10/25 vbc - Created.
000100*  29/10/25 vbc - Tag table doubled to 200 - one user's statement
000110*                 import alone produced 140+ distinct tags.
000120*
000130*  25/11/25 vbc - Marked External, same reason as TC-Config-
000140*                 Record in wstccfg.cob - one copy shared by
000150*                 every program in the nightly run.
000160*
000170 01  TC-Category-Tag-Tables IS EXTERNAL.
000180     03  TC-Category-Grp       OCCURS 100.
000190         05  TC-Category-Name  PIC X(20).
000200     03  TC-Tag-Grp            OCCURS 200.
000210         05  TC-Tag-Name       PIC X(60).
000220     03  FILLER                PIC X(8).
