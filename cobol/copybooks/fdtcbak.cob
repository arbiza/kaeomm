000010* *******************************************
000020*   FD For Transaction Master Backup File   *
000030* *******************************************
000040*  26/10/25 vbc - Created.
000050* 
000060 FD  TC-Trn-Backup-File
000070     LABEL RECORD IS STANDARD.
000080 01  TC-Trn-Backup-Line        PIC X(512).
