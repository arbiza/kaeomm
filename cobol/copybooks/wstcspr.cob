000010* *******************************************
000020*                                           *
000030*   Record Definition For the Spread        *
000040*      Request Control Record (TC450)       *
000050* *******************************************
000060*   File size 148 bytes.
000070* 
000080*  21/10/25 vbc - Created.
000090*  03/11/25 vbc - Note widened to match Tc-Note (60).
000100* 
000110 01  TC-Spread-Record.
000120     03  TC-Spr-Original-Pos   PIC 9(7).
000130     03  TC-Spr-Part-Amount    PIC S9(9)V99.
000140     03  TC-Spr-Part-Fee       PIC S9(9)V99.
000150     03  TC-Spr-Cat-Sw         PIC X.
000160     03  TC-Spr-Category       PIC X(20).
000170     03  TC-Spr-Tags-Sw        PIC X.
000180     03  TC-Spr-Tag-Count      PIC 99       COMP.
000190     03  TC-Spr-Tag-Grp        OCCURS 10.
000200         05  TC-Spr-Tag        PIC X(60).
000210     03  TC-Spr-Note           PIC X(60).
000220     03  FILLER                PIC X(10).
000230* 
