000010* *******************************************
000020*                                           *
000030*   Record Definition For the TC            *
000040*      Configuration File                    *
000050*      RRN = 1, one record only.              *
000060* *******************************************
000070*   File size 128 bytes.
000080* 
000090*  17/10/25 vbc - Created.
000100*  25/10/25 vbc - Added Cfg-Db-Dir (where the master, source
000110*                 registry and their backups are kept).
000120*  08/11/25 vbc - Counts moved to COMP per house style for PY.
000130*
000140*  25/11/25 vbc - Marked External - TC000 loads it, TC200/
000150*                 TC210/TC450/TC500 need to see the same copy
000160*                 in store over the one run, not a private one.
000170*
000180 01  TC-Config-Record IS EXTERNAL.
000190     03  TC-Cfg-Default-Currency  PIC X(3).
000200     03  TC-Cfg-Local-Timezone    PIC X(30).
000210     03  TC-Cfg-Db-Dir            PIC X(60).
000220     03  TC-Cfg-Category-Count    PIC 999     COMP.
000230     03  TC-Cfg-Tag-Count         PIC 999     COMP.
000240     03  FILLER                  PIC X(29).
000250* 
