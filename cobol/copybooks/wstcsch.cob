000010* *******************************************
000020*                                           *
000030*   Record Definition For the Search        *
000040*      Criteria Control Record (TC300)      *
000050* *******************************************
000060*   File size 612 bytes.
000070* 
000080*  One of these is built by whatever submits a search request and
000090*   read by TC300; every group carries its own supplied-flag as
000100*   none, some or all of the criteria may be present and all that
000110*   are present are ANDed, in the order declared here.
000120* 
000130*  18/10/25 vbc - Created.
000140*  26/10/25 vbc - Index list widened 20 -> 40 positions.
000150*  09/11/25 vbc - Tags-Count-N added (the "exactly N tags" form).
000160* 
000170 01  TC-Search-Record.
000180     03  TC-Sch-Any-Criteria   PIC X.
000190         88  TC-Sch-No-Search  VALUE "N".
000200     03  TC-Sch-Index-Used     PIC X.
000210     03  TC-Sch-Index-Count    PIC 99       COMP.
000220     03  TC-Sch-Index-Grp      OCCURS 40.
000230         05  TC-Sch-Index      PIC 9(7).
000240     03  TC-Sch-Date-Used      PIC X.
000250     03  TC-Sch-Start-Date     PIC X(10).
000260     03  TC-Sch-End-Date       PIC X(10).
000270     03  TC-Sch-Type-Used      PIC X.
000280     03  TC-Sch-Type-Any       PIC X.
000290     03  TC-Sch-Type           PIC X(30).
000300     03  TC-Sch-Source-Used    PIC X.
000310     03  TC-Sch-Source         PIC X(30).
000320     03  TC-Sch-Desc-Used      PIC X.
000330     03  TC-Sch-Desc-Any       PIC X.
000340     03  TC-Sch-Desc           PIC X(80).
000350     03  TC-Sch-Note-Used      PIC X.
000360     03  TC-Sch-Note-Any       PIC X.
000370     03  TC-Sch-Note           PIC X(60).
000380     03  TC-Sch-Total-Used     PIC X.
000390     03  TC-Sch-Total          PIC S9(9)V99.
000400     03  TC-Sch-Curr-Used      PIC X.
000410     03  TC-Sch-Curr           PIC X(3).
000420     03  TC-Sch-System-Used    PIC X.
000430     03  TC-Sch-System-Kind    PIC X.
000440         88  TC-Sch-Sys-Empty  VALUE "E".
000450         88  TC-Sch-Sys-Any    VALUE "A".
000460         88  TC-Sch-Sys-Exact  VALUE "X".
000470     03  TC-Sch-System         PIC X(10).
000480     03  TC-Sch-Cat-Used       PIC X.
000490     03  TC-Sch-Cat-Kind       PIC X.
000500         88  TC-Sch-Cat-Empty  VALUE "E".
000510         88  TC-Sch-Cat-Any    VALUE "A".
000520         88  TC-Sch-Cat-List   VALUE "L".
000530     03  TC-Sch-Cat-Count      PIC 99       COMP.
000540     03  TC-Sch-Cat-Grp        OCCURS 10.
000550         05  TC-Sch-Category   PIC X(20).
000560     03  TC-Sch-Tag-Used       PIC X.
000570     03  TC-Sch-Tag-Kind       PIC X.
000580         88  TC-Sch-Tag-Empty  VALUE "E".
000590         88  TC-Sch-Tag-Any    VALUE "A".
000600         88  TC-Sch-Tag-List   VALUE "L".
000610         88  TC-Sch-Tag-Count-N VALUE "N".
000620     03  TC-Sch-Tag-N          PIC 99       COMP.
000630     03  TC-Sch-Tag-Count      PIC 99       COMP.
000640     03  TC-Sch-Tag-Grp        OCCURS 10.
000650         05  TC-Sch-Tag        PIC X(60).
000660     03  FILLER                PIC X(20).
000670* 
