000010* *******************************************
000020*   Select For Normalized-Batch Work File   *
000030*      (statement parser output / manual     *
000040*       add / spread output - TC200 input)   *
000050* *******************************************
000060*  28/10/25 vbc - Created.
000070* 
000080     SELECT TC-Batch-File ASSIGN TO "TCBATFIL"
000090         ORGANIZATION IS LINE SEQUENTIAL
000100         FILE STATUS IS TC-Bat-Status.
